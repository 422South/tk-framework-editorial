000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLDTS01.                                                  
000400 AUTHOR.       M D WHITFIELD.                                             
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 04/20/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLDTS01 - TEST SUITE FOR THE TIMECODE MODULE (EDLT001/EDLT002)         
001100* MI2457.PSPS.EDL.XUNIT                                                   
001200* READS A FILE OF TEST CASES, CALLS EDLT001 (STRING TO FRAMES)            
001300* FOR EACH ONE AND CHECKS THE RESULT AGAINST THE EXPECTED                 
001400* FRAME COUNT, THEN CALLS EDLT002 ON THAT SAME COUNT (ROUND               
001500* TRIP FRAMES TO STRING) AND CHECKS THAT THE STRING COMES BACK            
001600* IDENTICAL TO THE INPUT, WHEN THE CASE IS MARKED EXPECTED-EQUAL.         
001700*----------------------------------------------------------------         
001800* CHANGE LOG                                                              
001900*----------------------------------------------------------------         
002000* 04/20/89  MDW  RQ9010  ORIGINAL CODING - EDLT001 CASES ONLY             
002100* 04/27/89  MDW  RQ9015  ADD EDLT002 ROUND-TRIP CHECK                     
002200* 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002300* 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600*                                                                         
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.    IBM-370.                                             
002900 OBJECT-COMPUTER.    IBM-370.                                             
003000 SPECIAL-NAMES.                                                           
003100     CLASS DT-CHECK-VALID IS '=', '!'.                                    
003200*                                                                         
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT TCIN ASSIGN TO TCIN                                           
003600                       FILE STATUS TCIN-FS.                               
003700**                                                                        
003800 DATA DIVISION.                                                           
003900*                                                                         
004000 FILE SECTION.                                                            
004100*                                                                         
004200 FD  TCIN                      RECORDING F.                               
004300 01  TCIN-REC.                                                            
004400   03 TCIN-DESCRIPTION         PIC X(40).                                 
004500   03 FILLER                   PIC X.                                     
004600   03 TCIN-TC-STRING           PIC X(12).                                 
004700   03 FILLER                   PIC X.                                     
004800   03 TCIN-FPS                 PIC 9(02).                                 
004900   03 FILLER                   PIC X.                                     
005000   03 TCIN-DROP-FLAG           PIC X.                                     
005100     88 TCIN-DROP-FRAME                  VALUE 'Y'.                       
005200     88 TCIN-NON-DROP-FRAME              VALUE 'N'.                       
005300   03 FILLER                   PIC X.                                     
005400   03 TCIN-EXPECTED-CHECK      PIC X.                                     
005500     88 TCIN-EXPECTED-EQUAL              VALUE '='.                       
005600     88 TCIN-EXPECTED-NOT-EQUAL          VALUE '!'.                       
005700   03 TCIN-EXPECTED-FRAMES     PIC S9(09).                                
005800   03 FILLER                   PIC X(50).                                 
005900*                                                                         
006000 WORKING-STORAGE SECTION.                                                 
006100*                                                                         
006200 COPY EDLMTC.                                                             
006300*                                                                         
006400 COPY EDLMCR.                                                             
006500*                                                                         
006600 01 WK-DISPLAY-AREA.                                                      
006700   03 WK-BANNER-TEXT           PIC X(60)      VALUE SPACE.                
006800   03 FILLER                   PIC X(04)      VALUE SPACE.                
006900*                                                                         
007000 LOCAL-STORAGE SECTION.                                                   
007100*                                                                         
007200 01 LS-TEST-CASE-SWITCH.                                                  
007300   03 LS-TEST-CASE-SW         PIC X          VALUE SPACE.                 
007400     88 TEST-CASE-PASSED                    VALUE 'P'.                    
007500     88 TEST-CASE-FAILED                    VALUE 'F'.                    
007600   03 FILLER                  PIC X(04)      VALUE SPACE.                 
007700*                                                                         
007800 01 LS-COUNTERS.                                                          
007900   03 TEST-CASE-CTR            PIC S9(9) COMP VALUE ZERO.                 
008000   03 TEST-CASE-CTR-DISP       PIC 9(05)      VALUE ZERO.                 
008100   03 TEST-CASE-CTR-DISP-X REDEFINES                                      
008200      TEST-CASE-CTR-DISP       PIC X(5).                                  
008300   03 TEST-CASE-PASSED-CTR     PIC S9(9) COMP VALUE ZERO.                 
008400   03 TEST-CASE-FAILED-CTR     PIC S9(9) COMP VALUE ZERO.                 
008500   03 ROUND-TRIP-FRAMES        PIC S9(9) COMP VALUE ZERO.                 
008600   03 ACTUAL-FRAMES-DISP       PIC 9(09)      VALUE ZERO.                 
008700   03 ACTUAL-FRAMES-DISP-X REDEFINES                                      
008800      ACTUAL-FRAMES-DISP       PIC X(9).                                  
008900   03 TC-FPS-DISP              PIC 9(02)      VALUE ZERO.                 
009000   03 TC-FPS-DISP-X REDEFINES                                             
009100      TC-FPS-DISP              PIC X(2).                                  
009200   03 FILLER                   PIC X(04)      VALUE SPACE.                
009300*                                                                         
009400 01 LS-FILE-STATUSES.                                                     
009500   03 TCIN-FS                  PIC XX.                                    
009600     88 TCIN-OK                          VALUE '00'.                      
009700     88 TCIN-EOF                         VALUE '10'.                      
009800   03 FILLER                   PIC X(04)     VALUE SPACE.                 
009900*                                                                         
010000 PROCEDURE DIVISION.                                                      
010100*                                                                         
010200 0000-BEGIN.                                                              
010300     DISPLAY ' ************* EDLDTS01 START *************'.               
010400                                                                          
010500     PERFORM 0100-OPEN-TEST-FILE.                                         
010600     PERFORM 0200-READ-TEST-CASE.                                         
010700                                                                          
010800     PERFORM 1000-PROCESS-ONE-CASE THRU 1000-EXIT                         
010900             UNTIL TCIN-EOF.                                              
011000                                                                          
011100     PERFORM 0900-CLOSE-TEST-FILE.                                        
011200                                                                          
011300     PERFORM 5000-SHOW-STATISTICS.                                        
011400                                                                          
011500     DISPLAY ' ************** EDLDTS01 END ***************'.              
011600                                                                          
011700     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO                               
011800        MOVE 12                           TO RETURN-CODE                  
011900     END-IF.                                                              
012000                                                                          
012100 0000-EXIT.                                                               
012200     GOBACK.                                                              
012300                                                                          
012400*                                                                         
012500* 0100-OPEN-TEST-FILE THRU -EXIT opens the test-case file.                
012600 0100-OPEN-TEST-FILE.                                                     
012700     OPEN INPUT TCIN.                                                     
012800                                                                          
012900     IF NOT TCIN-OK                                                       
013000        DISPLAY 'TEST CASE FILE OPEN ERROR - FS: ' TCIN-FS                
013100        PERFORM 9100-RAISE-ERROR                                          
013200     END-IF.                                                              
013300                                                                          
013400 0100-EXIT.                                                               
013500     EXIT.                                                                
013600                                                                          
013700*                                                                         
013800* 0200-READ-TEST-CASE THRU -EXIT reads the next test case.                
013900 0200-READ-TEST-CASE.                                                     
014000     READ TCIN.                                                           
014100                                                                          
014200     IF NOT TCIN-OK AND NOT TCIN-EOF                                      
014300        DISPLAY 'TEST CASE FILE READ ERROR - FS: ' TCIN-FS                
014400        PERFORM 9100-RAISE-ERROR                                          
014500     END-IF.                                                              
014600                                                                          
014700 0200-EXIT.                                                               
014800     EXIT.                                                                
014900                                                                          
015000*                                                                         
015100* 0900-CLOSE-TEST-FILE THRU -EXIT closes the test-case file.              
015200 0900-CLOSE-TEST-FILE.                                                    
015300     CLOSE TCIN.                                                          
015400                                                                          
015500     IF NOT TCIN-OK                                                       
015600        DISPLAY 'TEST CASE FILE CLOSE ERROR - FS: ' TCIN-FS               
015700        PERFORM 9100-RAISE-ERROR                                          
015800     END-IF.                                                              
015900                                                                          
016000 0900-EXIT.                                                               
016100     EXIT.                                                                
016200                                                                          
016300*                                                                         
016400* 1000-PROCESS-ONE-CASE THRU -EXIT drives one test case then              
016500* reads ahead - PERFORMed THRU UNTIL TCIN-EOF, so the read-ahead          
016600* here is what lets the UNTIL test see the new file status.               
016700 1000-PROCESS-ONE-CASE.                                                   
016800     ADD 1                                TO TEST-CASE-CTR.               
016900                                                                          
017000     PERFORM 2000-SET-TEST-CASE-INPUT.                                    
017100     PERFORM 2100-RUN-STRING-TO-FRAMES.                                   
017200     PERFORM 3000-CHECK-TEST-CASE.                                        
017300                                                                          
017400     PERFORM 0200-READ-TEST-CASE.                                         
017500                                                                          
017600 1000-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*                                                                         
018000* 2000-SET-TEST-CASE-INPUT THRU -EXIT loads the timecode area             
018100* from the test-case record ahead of the EDLT001 CALL.                    
018200 2000-SET-TEST-CASE-INPUT.                                                
018300     MOVE SPACE                           TO EDLTC-STRING.                
018400     MOVE TCIN-TC-STRING                  TO EDLTC-STRING.                
018500     MOVE TCIN-FPS                        TO EDLTC-FPS-CODE               
018600                                              TC-FPS-DISP.                
018700     MOVE TCIN-DROP-FLAG                  TO EDLTC-DROP-FLAG.             
018800     MOVE 'Y'                             TO EDLTC-IS-SOURCE-TC.          
018900                                                                          
019000     MOVE ZERO                            TO EDLR-RESULT.                 
019100     MOVE SPACE                           TO EDLR-DESCRIPTION             
019200                                              EDLR-POSITION.              
019300                                                                          
019400 2000-EXIT.                                                               
019500     EXIT.                                                                
019600                                                                          
019700*                                                                         
019800* 2100-RUN-STRING-TO-FRAMES THRU -EXIT calls EDLT001 on the               
019900* loaded timecode string.                                                 
020000 2100-RUN-STRING-TO-FRAMES.                                               
020100     CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA                     
020200        ON EXCEPTION                                                      
020300           PERFORM 9200-RAISE-CALL-ERROR                                  
020400     END-CALL.                                                            
020500                                                                          
020600 2100-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900*                                                                         
021000* 2200-RUN-FRAMES-TO-STRING THRU -EXIT calls EDLT002 on the               
021100* frame count EDLT001 just returned, for the round-trip check.            
021200 2200-RUN-FRAMES-TO-STRING.                                               
021300     MOVE EDLTC-FRAMES                    TO ROUND-TRIP-FRAMES.           
021400     MOVE ROUND-TRIP-FRAMES                TO EDLTC-FRAMES.               
021500     MOVE 'N'                             TO EDLTC-OPCODE.                
021600                                                                          
021700     CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                     
021800        ON EXCEPTION                                                      
021900           PERFORM 9200-RAISE-CALL-ERROR                                  
022000     END-CALL.                                                            
022100                                                                          
022200 2200-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500*                                                                         
022600* 3000-CHECK-TEST-CASE THRU -EXIT compares EDLT001's result               
022700* against the expected frame count, then (on an expected-equal            
022800* case) round-trips through EDLT002 and checks the timecode               
022900* text comes back unchanged.                                              
023000 3000-CHECK-TEST-CASE.                                                    
023100     SET TEST-CASE-FAILED                 TO TRUE.                        
023200                                                                          
023300     EVALUATE TRUE                                                        
023400        WHEN TCIN-EXPECTED-EQUAL                                          
023500           IF EDLTC-FRAMES EQUAL TCIN-EXPECTED-FRAMES                     
023600              PERFORM 2200-RUN-FRAMES-TO-STRING                           
023700              IF EDLTC-STRING (1:11) EQUAL                                
023800                 TCIN-TC-STRING (1:11)                                    
023900                 SET TEST-CASE-PASSED     TO TRUE                         
024000              END-IF                                                      
024100           END-IF                                                         
024200        WHEN TCIN-EXPECTED-NOT-EQUAL                                      
024300           IF EDLTC-FRAMES NOT EQUAL TCIN-EXPECTED-FRAMES                 
024400              SET TEST-CASE-PASSED        TO TRUE                         
024500           END-IF                                                         
024600        WHEN OTHER                                                        
024700           DISPLAY 'BAD EXPECTED-CHECK ON TEST CASE '                     
024800                   TEST-CASE-CTR                                          
024900     END-EVALUATE.                                                        
025000                                                                          
025100     PERFORM 3100-SHOW-TEST-CASE-RESULT.                                  
025200                                                                          
025300 3000-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600*                                                                         
025700* 3100-SHOW-TEST-CASE-RESULT THRU -EXIT recaps one test case;             
025800* a failure gets a wider diagnostic dump, same shape as the               
025900* shop's other test drivers.                                              
026000 3100-SHOW-TEST-CASE-RESULT.                                              
026100     MOVE TEST-CASE-CTR                   TO TEST-CASE-CTR-DISP.          
026200                                                                          
026300     IF TEST-CASE-PASSED                                                  
026400        ADD 1                             TO TEST-CASE-PASSED-CTR         
026500        DISPLAY '---> TEST CASE ' TEST-CASE-CTR-DISP                      
026600                ' -PASSED- ' TCIN-DESCRIPTION                             
026700     ELSE                                                                 
026800        ADD 1                             TO TEST-CASE-FAILED-CTR         
026900        MOVE EDLTC-FRAMES                 TO ACTUAL-FRAMES-DISP           
027000        STRING 'TEST CASE ' DELIMITED BY SIZE                             
027100               TEST-CASE-CTR-DISP-X       DELIMITED BY SIZE               
027200               ' FAILED AT '              DELIMITED BY SIZE               
027300               TC-FPS-DISP-X              DELIMITED BY SIZE               
027400               ' FPS - FRAMES '           DELIMITED BY SIZE               
027500               ACTUAL-FRAMES-DISP-X       DELIMITED BY SIZE               
027600          INTO WK-BANNER-TEXT                                             
027700        END-STRING                                                        
027800        DISPLAY ' '                                                       
027900        DISPLAY '!!-> ' WK-BANNER-TEXT ' <-!!'                            
028000        DISPLAY TCIN-DESCRIPTION                                          
028100        DISPLAY 'EXPECTED CHECK: ' TCIN-EXPECTED-CHECK                    
028200                ' FRAMES: ' TCIN-EXPECTED-FRAMES                          
028300        DISPLAY 'ACTUAL FRAMES:  ' EDLTC-FRAMES                           
028400        IF EDLR-RESULT NOT EQUAL ZERO                                     
028500           DISPLAY 'AT POSITION: ' EDLR-POSITION                          
028600           DISPLAY 'DESCRIPTION: ' EDLR-DESCRIPTION                       
028700        END-IF                                                            
028800        DISPLAY ' '                                                       
028900     END-IF.                                                              
029000                                                                          
029100 3100-EXIT.                                                               
029200     EXIT.                                                                
029300                                                                          
029400*                                                                         
029500* 5000-SHOW-STATISTICS THRU -EXIT prints the closing recap.               
029600 5000-SHOW-STATISTICS.                                                    
029700     DISPLAY ' '.                                                         
029800     DISPLAY '************* TEST SUITE RECAP *************'.              
029900     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.                              
030000     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.                       
030100     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.                       
030200     DISPLAY '**********************************************'.            
030300     DISPLAY ' '.                                                         
030400                                                                          
030500 5000-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800*                                                                         
030900 9100-RAISE-ERROR.                                                        
031000     MOVE 8                               TO RETURN-CODE.                 
031100     GOBACK.                                                              
031200                                                                          
031300 9100-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600*                                                                         
031700 9200-RAISE-CALL-ERROR.                                                   
031800     DISPLAY 'CALL EXCEPTION IN EDLDTS01'.                                
031900     PERFORM 9100-RAISE-ERROR.                                            
032000                                                                          
032100 9200-EXIT.                                                               
032200     EXIT.                                                                
