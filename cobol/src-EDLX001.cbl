000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLX001.                                                   
000400 AUTHOR.       R T BUCKNELL.                                              
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 05/02/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLX001  -  TRANSITION (DISSOLVE/WIPE) ADJUSTER                         
001100* FINAL PASS OVER THE WHOLE EVENT TABLE AFTER THE EDL HAS BEEN            
001200* READ: FOR EVERY STORED EFFECT LINE, RAISES THE LIST'S "HAS              
001300* TRANSITIONS" FLAG WHEN THE EFFECT IS A DISSOLVE OR A WIPE,              
001400* EXTENDS THE PRIOR EVENT'S SOURCE-OUT/RECORD-OUT FOR A FULL              
001500* DISSOLVE, AND REPLACES THE CURRENT EVENT'S FOUR TIMECODES               
001600* WITH THE ONES CARRIED ON THE EFFECT LINE (RQ8988).                      
001700*----------------------------------------------------------------         
001800* CHANGE LOG                                                              
001900*----------------------------------------------------------------         
002000* 05/02/89  RTB  RQ8988  ORIGINAL CODING - WIPE FLAG ONLY                 
002100* 05/19/89  RTB  RQ8991  ADD DISSOLVE SOURCE-OUT/RECORD-OUT EXTEND        
002200* 07/02/89  MDW  RQ8996  REPLACE CURRENT EVENT TIMECODES ON D/W           
002300* 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002400* 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002500* 09/25/03  MDW  RQ0367  PASS DROP-FLAG THROUGH TO EACH TC CALL           
002600* 04/11/06  RTB  RQ1188  SOURCE-TC FLAG WAS 'Y' ON ALL 4 TOKENS -         
002700* 04/11/06  RTB  RQ1188  REC-IN/REC-OUT NOW GET THE FF>=FPS CHECK         
002800* 04/11/06  RTB  RQ1214  DISSOLVE-EXTENDS NOTE WAS TRUNCATING A           
002900* 04/11/06  RTB  RQ1214  PRIOR RETIME COMMENT AT ITS FIRST SPACE          
003000*----------------------------------------------------------------         
003100 ENVIRONMENT DIVISION.                                                    
003200*                                                                         
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-370.                                             
003500 OBJECT-COMPUTER.    IBM-370.                                             
003600 SPECIAL-NAMES.                                                           
003700     CLASS XA-DISSOLVE-CHAR IS 'D', 'd'                                   
003800     CLASS XA-WIPE-CHAR     IS 'W', 'w'.                                  
003900*                                                                         
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200**                                                                        
004300 DATA DIVISION.                                                           
004400*                                                                         
004500 FILE SECTION.                                                            
004600*                                                                         
004700 WORKING-STORAGE SECTION.                                                 
004800*                                                                         
004900 01 WK-LITERALS.                                                          
005000   03 CC-DISSOLVE-TOKEN       PIC X(4)   VALUE 'D'.                       
005100   03 FILLER                  PIC X(04)  VALUE SPACE.                     
005200*                                                                         
005300 LOCAL-STORAGE SECTION.                                                   
005400*                                                                         
005500 01 LS-SCAN-AREA.                                                         
005600   03 EFFECT-IDX              PIC 9(1) COMP VALUE ZERO.                   
005700   03 EFFECT-IDX-DISP         PIC 9(1)      VALUE ZERO.                   
005800   03 EFFECT-IDX-DISP-X REDEFINES                                         
005900      EFFECT-IDX-DISP         PIC X(1).                                   
006000   03 TC-TOK-IDX              PIC 9(1) COMP VALUE ZERO.                   
006100   03 PREV-IDX                PIC 9(3) COMP VALUE ZERO.                   
006200   03 EV-IDX-DISP             PIC 9(3)      VALUE ZERO.                   
006300   03 EV-IDX-DISP-X REDEFINES                                             
006400      EV-IDX-DISP             PIC X(3).                                   
006500   03 DUR-FRAMES              PIC S9(9) COMP VALUE ZERO.                  
006600   03 DUR-FRAMES-DISP         PIC 9(7)      VALUE ZERO.                   
006700   03 DUR-FRAMES-DISP-X REDEFINES                                         
006800      DUR-FRAMES-DISP         PIC X(7).                                   
006900   03 CMT-LEN                 PIC 9(2) COMP VALUE ZERO.                   
007000   03 CMT-SCAN-IDX            PIC 9(2) COMP VALUE ZERO.                   
007100   03 CMT-SCAN-CHAR           PIC X          VALUE SPACE.                 
007200   03 FILLER                  PIC X(04)      VALUE SPACE.                 
007300*                                                                         
007400 LINKAGE SECTION.                                                         
007500*                                                                         
007600 COPY EDLMEV.                                                             
007700*                                                                         
007800 COPY EDLMCT.                                                             
007900*                                                                         
008000 COPY EDLMTC.                                                             
008100*                                                                         
008200 COPY EDLMCR.                                                             
008300*                                                                         
008400 PROCEDURE DIVISION USING EDL-EVENT-TABLE                                 
008500                          EDL-CONTROL-TOTALS                              
008600                          EDL-TC-AREA                                     
008700                          EDL-RESULT-AREA.                                
008800*                                                                         
008900 0000-BEGIN.                                                              
009000     MOVE ZERO                            TO EDLR-RESULT                  
009100     MOVE SPACE                           TO EDLR-DESCRIPTION             
009200                                              EDLR-POSITION.              
009300                                                                          
009400     PERFORM 1000-SCAN-ONE-EVENT                                          
009500             VARYING EV-IDX FROM 1 BY 1                                   
009600             UNTIL EV-IDX > EV-TOTAL.                                     
009700                                                                          
009800 0000-EXIT.                                                               
009900     GOBACK.                                                              
010000                                                                          
010100*                                                                         
010200* 1000-SCAN-ONE-EVENT THRU -EXIT walks the effect rows stored             
010300* on one event (RQ8988).                                                  
010400 1000-SCAN-ONE-EVENT.                                                     
010500     IF EV-T-EFFECTED (EV-IDX)                                            
010600        PERFORM 1100-SCAN-ONE-EFFECT-ROW                                  
010700                VARYING EFFECT-IDX FROM 1 BY 1                            
010800                UNTIL EFFECT-IDX > EV-T-EFFECT-TOTAL (EV-IDX)             
010900     END-IF.                                                              
011000                                                                          
011100 1000-EXIT.                                                               
011200     EXIT.                                                                
011300                                                                          
011400*                                                                         
011500* 1100-SCAN-ONE-EFFECT-ROW THRU -EXIT classifies one effect row           
011600* and dispatches the dissolve extension / timecode replacement.           
011700 1100-SCAN-ONE-EFFECT-ROW.                                                
011800     IF EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX) (1:1)                        
011900                                           IS XA-DISSOLVE-CHAR            
012000        OR EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX) (1:1)                     
012100                                           IS XA-WIPE-CHAR                
012200        MOVE 'Y'                          TO EDLCT-HAS-TRANSITIONS        
012300                                                                          
012400        IF EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX)                           
012500                                           EQUAL CC-DISSOLVE-TOKEN        
012600           IF EV-IDX > 1                                                  
012700              COMPUTE PREV-IDX = EV-IDX - 1                               
012800              PERFORM 2000-EXTEND-PREVIOUS-EVENT                          
012900           ELSE                                                           
013000              PERFORM 2100-NOTE-NO-PREVIOUS-EVENT                         
013100           END-IF                                                         
013200        END-IF                                                            
013300                                                                          
013400        PERFORM 3000-REPLACE-CURRENT-TIMECODES                            
013500     END-IF.                                                              
013600                                                                          
013700 1100-EXIT.                                                               
013800     EXIT.                                                                
013900                                                                          
014000*                                                                         
014100* 2000-EXTEND-PREVIOUS-EVENT THRU -EXIT advances the previous             
014200* event's source-out and record-out by the transition duration            
014300* (5th token on the effect line, a pure digit frame count -               
014400* EDLT001 treats it as an already-absolute frame number).                 
014500 2000-EXTEND-PREVIOUS-EVENT.                                              
014600     MOVE EV-T-EFFECT-DUR-TOK (EV-IDX EFFECT-IDX)                         
014700                                           TO EDLTC-STRING                
014800     MOVE 'N'                             TO EDLTC-IS-SOURCE-TC           
014900     CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.                    
015000                                                                          
015100     MOVE EDLTC-FRAMES                    TO DUR-FRAMES.                  
015200                                                                          
015300     ADD DUR-FRAMES TO EV-T-SRC-OUT-FRM (PREV-IDX)                        
015400                        EV-T-REC-OUT-FRM (PREV-IDX).                      
015500                                                                          
015600     MOVE DUR-FRAMES                      TO DUR-FRAMES-DISP.             
015700     MOVE 'Y'                    TO EV-T-HAS-RETIME (PREV-IDX).           
015800                                                                          
015900     IF EV-T-RETIME-CMT (PREV-IDX) EQUAL SPACE                            
016000        STRING 'Dissolve extends ' DELIMITED BY SIZE                      
016100               DUR-FRAMES-DISP-X  DELIMITED BY SIZE                       
016200               ' frames'          DELIMITED BY SIZE                       
016300          INTO EV-T-RETIME-CMT (PREV-IDX)                                 
016400        END-STRING                                                        
016500     ELSE                                                                 
016600        PERFORM 2050-FIND-CMT-LEN                                         
016700        STRING EV-T-RETIME-CMT (PREV-IDX) (1:CMT-LEN)                     
016800                                           DELIMITED BY SIZE              
016900               ' / dissolve extends '     DELIMITED BY SIZE               
017000               DUR-FRAMES-DISP-X          DELIMITED BY SIZE               
017100               ' frames'                  DELIMITED BY SIZE               
017200          INTO EV-T-RETIME-CMT (PREV-IDX)                                 
017300        END-STRING                                                        
017400     END-IF.                                                              
017500                                                                          
017600 2000-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*                                                                         
018000* 04/11/06 RTB RQ1214 - 2050-FIND-CMT-LEN THRU 2060-EXIT find             
018100* EV-T-RETIME-CMT's real length so the dissolve-extends note              
018200* above can be appended with a sized STRING instead of                    
018300* DELIMITED BY SPACE, which was truncating a prior M2 retime              
018400* comment at its first embedded space.                                    
018500 2050-FIND-CMT-LEN.                                                       
018600     MOVE ZERO                            TO CMT-LEN.                     
018700                                                                          
018800     PERFORM 2060-SCAN-CMT-CHAR                                           
018900             VARYING CMT-SCAN-IDX FROM 60 BY -1                           
019000             UNTIL CMT-SCAN-IDX < 1                                       
019100                OR CMT-LEN > ZERO.                                        
019200                                                                          
019300 2050-EXIT.                                                               
019400     EXIT.                                                                
019500                                                                          
019600*                                                                         
019700 2060-SCAN-CMT-CHAR.                                                      
019800     MOVE EV-T-RETIME-CMT (PREV-IDX) (CMT-SCAN-IDX:1)                     
019900                                           TO CMT-SCAN-CHAR.              
020000                                                                          
020100     IF CMT-SCAN-CHAR NOT EQUAL SPACE                                     
020200        MOVE CMT-SCAN-IDX                 TO CMT-LEN                      
020300     END-IF.                                                              
020400                                                                          
020500 2060-EXIT.                                                               
020600     EXIT.                                                                
020700                                                                          
020800*                                                                         
020900* 2100-NOTE-NO-PREVIOUS-EVENT THRU -EXIT flags (informational,            
021000* non-fatal) a dissolve carried on the very first event of the            
021100* list, where there is no prior event to extend.                          
021200 2100-NOTE-NO-PREVIOUS-EVENT.                                             
021300     MOVE EV-IDX                          TO EV-IDX-DISP.                 
021400     MOVE EFFECT-IDX                      TO EFFECT-IDX-DISP.             
021500                                                                          
021600     STRING 'EVENT '           DELIMITED BY SIZE                          
021700            EV-IDX-DISP-X       DELIMITED BY SIZE                         
021800            ' EFFECT '          DELIMITED BY SIZE                         
021900            EFFECT-IDX-DISP-X   DELIMITED BY SIZE                         
022000       INTO EDLR-POSITION                                                 
022100     END-STRING.                                                          
022200                                                                          
022300     MOVE 8                               TO EDLR-RESULT.                 
022400     STRING 'DISSOLVE AT FIRST EVENT - NO PRIOR EVENT TO EXTEND'          
022500       DELIMITED BY SIZE INTO EDLR-DESCRIPTION                            
022600     END-STRING.                                                          
022700                                                                          
022800 2100-EXIT.                                                               
022900     EXIT.                                                                
023000                                                                          
023100*                                                                         
023200* 3000-REPLACE-CURRENT-TIMECODES THRU -EXIT overwrites the                
023300* current event's four timecodes with tokens 6-9 of the effect            
023400* line (stored as EV-T-EFFECT-TC-TOK (1) thru (4)).                       
023500 3000-REPLACE-CURRENT-TIMECODES.                                          
023600     PERFORM 3100-CONVERT-ONE-TC-TOKEN                                    
023700             VARYING TC-TOK-IDX FROM 1 BY 1                               
023800             UNTIL TC-TOK-IDX > 4.                                        
023900                                                                          
024000 3000-EXIT.                                                               
024100     EXIT.                                                                
024200                                                                          
024300*                                                                         
024400* 04/11/06 RTB RQ1188 - TOKENS 1-2 ARE SOURCE-IN/SOURCE-OUT,              
024500* TOKENS 3-4 ARE RECORD-IN/RECORD-OUT; ONLY THE SOURCE PAIR IS            
024600* EXEMPT FROM EDLT001'S FF>=FPS CHECK.                                    
024700 3100-CONVERT-ONE-TC-TOKEN.                                               
024800     MOVE EV-T-EFFECT-TC-TOK (EV-IDX EFFECT-IDX TC-TOK-IDX)               
024900                                           TO EDLTC-STRING.               
025000                                                                          
025100     EVALUATE TC-TOK-IDX                                                  
025200        WHEN 1 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC           
025300        WHEN 2 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC           
025400        WHEN OTHER MOVE 'N'               TO EDLTC-IS-SOURCE-TC           
025500     END-EVALUATE.                                                        
025600                                                                          
025700     CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.                    
025800                                                                          
025900     EVALUATE TC-TOK-IDX                                                  
026000        WHEN 1                                                            
026100           MOVE EDLTC-FRAMES TO EV-T-SRC-IN-FRM (EV-IDX)                  
026200        WHEN 2                                                            
026300           MOVE EDLTC-FRAMES TO EV-T-SRC-OUT-FRM (EV-IDX)                 
026400        WHEN 3                                                            
026500           MOVE EDLTC-FRAMES TO EV-T-REC-IN-FRM (EV-IDX)                  
026600        WHEN 4                                                            
026700           MOVE EDLTC-FRAMES TO EV-T-REC-OUT-FRM (EV-IDX)                 
026800     END-EVALUATE.                                                        
026900                                                                          
027000 3100-EXIT.                                                               
027100     EXIT.                                                                
