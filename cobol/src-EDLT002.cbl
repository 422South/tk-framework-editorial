000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLT002.                                                   
000400 AUTHOR.       R T BUCKNELL.                                              
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 04/18/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLT002  -  FRAME NUMBER TO TIMECODE CONVERSION AND ARITHMETIC          
001100* CONVERTS AN ABSOLUTE FRAME NUMBER INTO AN HH:MM:SS:FF                   
001200* TIMECODE, REINSERTING THE "DROPPED" FRAME NUMBERS WHEN THE              
001300* LIST IS IN DROP-FRAME MODE.  IF THE CALLER SETS EDLTC-OPCODE            
001400* (A/S) IT FIRST ADDS OR SUBTRACTS EDLTC-OPERAND FROM THE                 
001500* FRAME NUMBER.                                                           
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800*----------------------------------------------------------------         
001900* 04/18/89  RTB  RQ8902  ORIGINAL CODING - NON-DROP ONLY                  
002000* 05/09/89  RTB  RQ8902  ADD 29.97 DROP-FRAME REINSERTION                 
002100* 11/09/89  RTB  RQ9012  ADD 59.94 DROP-FRAME REINSERTION                 
002200* 03/02/90  MDW  RQ9036  ADD ARITHMETIC ADD/SUBTRACT ENTRY POINT          
002300* 07/09/90  RTB  RQ9098  NEGATIVE RESULT NOW CLAMPED TO ZERO              
002400* 03/11/94  MDW  RQ9401  DROP FUNCTION MOD/DIV, USE DIVIDE STMT           
002500* 06/06/96  MDW  RQ9611  FPS-CODE NOW SET FROM CALLER, NOT GUESSED        
002600* 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002700* 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002800* 09/25/03  RTB  RQ0367  CORRECT FPM-DROP CONSTANT FOR 59.94              
002900*----------------------------------------------------------------         
003000 ENVIRONMENT DIVISION.                                                    
003100*                                                                         
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.    IBM-370.                                             
003400 OBJECT-COMPUTER.    IBM-370.                                             
003500 SPECIAL-NAMES.                                                           
003600     CLASS TC-DIGIT-VALID   IS '0' THRU '9'.                              
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000**                                                                        
004100 DATA DIVISION.                                                           
004200*                                                                         
004300 FILE SECTION.                                                            
004400*                                                                         
004500 WORKING-STORAGE SECTION.                                                 
004600*                                                                         
004700 01 WK-LITERALS.                                                          
004800   03 CC-FPS-30               PIC 9(2) COMP VALUE 30.                     
004900   03 CC-FPS-60               PIC 9(2) COMP VALUE 60.                     
005000   03 CC-DROP-PER-MIN-30      PIC 9(1) COMP VALUE 2.                      
005100   03 CC-DROP-PER-MIN-60      PIC 9(1) COMP VALUE 4.                      
005200   03 CC-FP10M-30             PIC 9(5) COMP VALUE 17982.                  
005300   03 CC-FP10M-60             PIC 9(5) COMP VALUE 35964.                  
005400   03 CC-DROP-DELIM           PIC X(1)   VALUE ';'.                       
005500   03 CC-NON-DROP-DELIM       PIC X(1)   VALUE ':'.                       
005600   03 FILLER                  PIC X(04)     VALUE SPACE.                  
005700*                                                                         
005800 LOCAL-STORAGE SECTION.                                                   
005900*                                                                         
006000 01 LS-WORK-AREA.                                                         
006100   03 WORK-FRAMES             PIC S9(9) COMP VALUE ZERO.                  
006200   03 DROP-PER-MIN            PIC 9(1) COMP VALUE ZERO.                   
006300   03 FP10M                   PIC 9(5) COMP VALUE ZERO.                   
006400   03 FPM-DROP                PIC 9(5) COMP VALUE ZERO.                   
006500   03 CHUNKS-10               PIC S9(7) COMP VALUE ZERO.                  
006600   03 REM-FRAMES              PIC S9(7) COMP VALUE ZERO.                  
006700   03 ADD-BACK                PIC S9(9) COMP VALUE ZERO.                  
006800   03 ADD-BACK-TAIL           PIC S9(7) COMP VALUE ZERO.                  
006900   03 SPLIT-HH                PIC 9(3)      VALUE ZERO.                   
007000   03 SPLIT-HH-X REDEFINES SPLIT-HH                                       
007100                              PIC X(3).                                   
007200   03 SPLIT-MM                PIC 9(2)      VALUE ZERO.                   
007300   03 SPLIT-MM-X REDEFINES SPLIT-MM                                       
007400                              PIC X(2).                                   
007500   03 SPLIT-SS                PIC 9(2)      VALUE ZERO.                   
007600   03 SPLIT-SS-X REDEFINES SPLIT-SS                                       
007700                              PIC X(2).                                   
007800   03 SPLIT-FF                PIC 9(2)      VALUE ZERO.                   
007900   03 SPLIT-FF-X REDEFINES SPLIT-FF                                       
008000                              PIC X(2).                                   
008100   03 SECS-TOTAL              PIC S9(9) COMP VALUE ZERO.                  
008200   03 MINS-TOTAL              PIC S9(7) COMP VALUE ZERO.                  
008300   03 OUT-DELIM               PIC X(1)      VALUE ':'.                    
008400   03 FILLER                  PIC X(04)     VALUE SPACE.                  
008500*                                                                         
008600 LINKAGE SECTION.                                                         
008700*                                                                         
008800 COPY EDLMTC.                                                             
008900*                                                                         
009000 COPY EDLMCR.                                                             
009100*                                                                         
009200 PROCEDURE DIVISION USING EDL-TC-AREA                                     
009300                          EDL-RESULT-AREA.                                
009400*                                                                         
009500 0000-BEGIN.                                                              
009600     MOVE ZERO                            TO EDLR-RESULT                  
009700     MOVE SPACE                           TO EDLR-DESCRIPTION             
009800                                              EDLR-POSITION               
009900     MOVE SPACE                           TO EDLTC-STRING                 
010000     MOVE EDLTC-FRAMES                    TO WORK-FRAMES.                 
010100                                                                          
010200     IF EDLTC-IS-DROP-FRAME                                               
010300        IF EDLTC-FPS-CODE NOT EQUAL CC-FPS-30                             
010400           AND EDLTC-FPS-CODE NOT EQUAL CC-FPS-60                         
010500           PERFORM 8100-RAISE-DROP-FPS-ERROR                              
010600           GO TO 0000-EXIT                                                
010700        END-IF                                                            
010800     END-IF.                                                              
010900                                                                          
011000     PERFORM 1000-APPLY-ARITHMETIC.                                       
011100                                                                          
011200     IF WORK-FRAMES < ZERO                                                
011300        MOVE ZERO                         TO WORK-FRAMES                  
011400     END-IF.                                                              
011500                                                                          
011600     IF EDLTC-IS-DROP-FRAME                                               
011700        PERFORM 2000-REINSERT-DROPPED                                     
011800     END-IF.                                                              
011900                                                                          
012000     PERFORM 3000-SPLIT-FRAMES.                                           
012100     PERFORM 4000-FORMAT-STRING.                                          
012200                                                                          
012300 0000-EXIT.                                                               
012400     GOBACK.                                                              
012500                                                                          
012600*                                                                         
012700* 1000-APPLY-ARITHMETIC THRU -EXIT - timecode arithmetic add/             
012800* subtract, operating on absolute frame numbers per BUSINESS              
012900* RULES.                                                                  
013000 1000-APPLY-ARITHMETIC.                                                   
013100     EVALUATE TRUE                                                        
013200        WHEN EDLTC-OP-ADD                                                 
013300           ADD EDLTC-OPERAND              TO WORK-FRAMES                  
013400        WHEN EDLTC-OP-SUBTRACT                                            
013500           SUBTRACT EDLTC-OPERAND         FROM WORK-FRAMES                
013600        WHEN EDLTC-OP-NONE                                                
013700           CONTINUE                                                       
013800     END-EVALUATE.                                                        
013900                                                                          
014000 1000-EXIT.                                                               
014100     EXIT.                                                                
014200                                                                          
014300*                                                                         
014400* 2000-REINSERT-DROPPED THRU -EXIT - the drop-frame reinsertion           
014500* algorithm specified under RQ8902: add back the frame numbers            
014600* that were dropped on the way in, before splitting into                  
014700* hh:mm:ss:ff.                                                            
014800 2000-REINSERT-DROPPED.                                                   
014900     IF EDLTC-FPS-CODE EQUAL CC-FPS-30                                    
015000        MOVE CC-DROP-PER-MIN-30           TO DROP-PER-MIN                 
015100        MOVE CC-FP10M-30                  TO FP10M                        
015200     ELSE                                                                 
015300        MOVE CC-DROP-PER-MIN-60           TO DROP-PER-MIN                 
015400        MOVE CC-FP10M-60                  TO FP10M                        
015500     END-IF.                                                              
015600                                                                          
015700     COMPUTE FPM-DROP =                                                   
015800        (EDLTC-FPS-CODE * 60) - DROP-PER-MIN.                             
015900                                                                          
016000     DIVIDE WORK-FRAMES BY FP10M                                          
016100        GIVING CHUNKS-10                                                  
016200        REMAINDER REM-FRAMES.                                             
016300                                                                          
016400     IF REM-FRAMES > DROP-PER-MIN                                         
016500        DIVIDE (REM-FRAMES - DROP-PER-MIN) BY FPM-DROP                    
016600           GIVING ADD-BACK-TAIL                                           
016700        COMPUTE ADD-BACK =                                                
016800           (9 * DROP-PER-MIN * CHUNKS-10)                                 
016900           + (DROP-PER-MIN * ADD-BACK-TAIL)                               
017000     ELSE                                                                 
017100        COMPUTE ADD-BACK = 9 * DROP-PER-MIN * CHUNKS-10                   
017200     END-IF.                                                              
017300                                                                          
017400     ADD ADD-BACK                         TO WORK-FRAMES.                 
017500                                                                          
017600 2000-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*                                                                         
018000* 3000-SPLIT-FRAMES THRU -EXIT - integer hh/mm/ss/ff split, all           
018100* division truncated toward zero via the DIVIDE statement (no             
018200* intrinsic FUNCTION MOD/INTEGER, per shop compiler option).              
018300 3000-SPLIT-FRAMES.                                                       
018400     DIVIDE WORK-FRAMES BY EDLTC-FPS-CODE                                 
018500        GIVING SECS-TOTAL                                                 
018600        REMAINDER SPLIT-FF.                                               
018700                                                                          
018800     DIVIDE SECS-TOTAL BY 60                                              
018900        GIVING MINS-TOTAL                                                 
019000        REMAINDER SPLIT-SS.                                               
019100                                                                          
019200     DIVIDE MINS-TOTAL BY 60                                              
019300        GIVING SPLIT-HH                                                   
019400        REMAINDER SPLIT-MM.                                               
019500                                                                          
019600 3000-EXIT.                                                               
019700     EXIT.                                                                
019800                                                                          
019900*                                                                         
020000* 4000-FORMAT-STRING THRU -EXIT - assembles the output string,            
020100* choosing the drop/non-drop delimiter ahead of the frames field.         
020200* Hours print as 2 digits in the normal case, matching the                
020300* 11-byte EDLDT-SRC-IN/-OUT/EDLDT-REC-IN/-OUT field width in              
020400* EDLMRP; a run past 99 hours widens to 3 digits (RQ8944).                
020500 4000-FORMAT-STRING.                                                      
020600     IF EDLTC-IS-DROP-FRAME                                               
020700        MOVE CC-DROP-DELIM                TO OUT-DELIM                    
020800     ELSE                                                                 
020900        MOVE CC-NON-DROP-DELIM            TO OUT-DELIM                    
021000     END-IF.                                                              
021100                                                                          
021200     MOVE SPACE                           TO EDLTC-STRING.                
021300                                                                          
021400     IF SPLIT-HH > 99                                                     
021500        STRING SPLIT-HH-X       DELIMITED BY SIZE                         
021600               ':'              DELIMITED BY SIZE                         
021700               SPLIT-MM-X       DELIMITED BY SIZE                         
021800               ':'              DELIMITED BY SIZE                         
021900               SPLIT-SS-X       DELIMITED BY SIZE                         
022000               OUT-DELIM        DELIMITED BY SIZE                         
022100               SPLIT-FF-X       DELIMITED BY SIZE                         
022200          INTO EDLTC-STRING                                               
022300     ELSE                                                                 
022400        STRING SPLIT-HH-X (2:2) DELIMITED BY SIZE                         
022500               ':'              DELIMITED BY SIZE                         
022600               SPLIT-MM-X       DELIMITED BY SIZE                         
022700               ':'              DELIMITED BY SIZE                         
022800               SPLIT-SS-X       DELIMITED BY SIZE                         
022900               OUT-DELIM        DELIMITED BY SIZE                         
023000               SPLIT-FF-X       DELIMITED BY SIZE                         
023100          INTO EDLTC-STRING                                               
023200     END-IF.                                                              
023300                                                                          
023400 4000-EXIT.                                                               
023500     EXIT.                                                                
023600                                                                          
023700*                                                                         
023800* --- RANGE ERRORS ---                                                    
023900 8100-RAISE-DROP-FPS-ERROR.                                               
024000     MOVE 25                              TO EDLR-RESULT                  
024100     MOVE 'EDLT002 - DROP FRAME ONLY VALID AT 29.97/59.94 FPS'            
024200                                           TO EDLR-DESCRIPTION.           
024300     GO TO 8100-EXIT.                                                     
024400 8100-EXIT.                                                               
024500     EXIT.                                                                
