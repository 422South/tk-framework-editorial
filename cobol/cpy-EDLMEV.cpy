000100* EDIT EVENT TABLE - INTERNAL/OUTPUT EDIT EVENT RECORD                    
000200* built by EDLP001 during the parse pass, corrected by                    
000300* EDLX001 (dissolve/wipe adjustments), read by EDLB001                    
000400* to produce the event detail report.                                     
000500*                                                                         
000600 01 EDL-EVENT-TABLE.                                                      
000700   03 EV-TOTAL                       PIC 9(3) COMP                        
000800                                      VALUE ZERO.                         
000900   03 EV-ID-OFFSET                   PIC 9(3) COMP                        
001000                                      VALUE ZERO.                         
001100   03 FILLER                         PIC X(04)  VALUE SPACE.              
001200   03 EV-ENTRY OCCURS 0 TO 999                                            
001300               DEPENDING ON EV-TOTAL                                      
001400               INDEXED BY EV-IDX.                                         
001500     COPY EDLMEO REPLACING ==:E:== BY ==T==.                              
