000100* RETIME REQUEST AREA - PASSED TO EDLR001                                 
000200* carries the tokens off an M2 line (reel/speed/source-in are             
000300* not needed by EDLR001 itself except speed and source-in) plus           
000400* the frame-rate context needed to convert speed into a source            
000500* duration and the record duration already measured by EDLP001.           
000600*                                                                         
000700 01 EDL-RETIME-AREA.                                                      
000800   03 EDLRT-SPEED-TEXT               PIC X(11)  VALUE SPACE.              
000900   03 EDLRT-SOURCE-IN-TEXT           PIC X(12)  VALUE SPACE.              
001000   03 EDLRT-FPS-CODE                 PIC 9(2) COMP                        
001100                                      VALUE ZERO.                         
001200   03 EDLRT-DROP-FLAG                PIC X      VALUE 'N'.                
001300   03 EDLRT-REC-DURATION             PIC S9(9) COMP                       
001400                                      VALUE ZERO.                         
001500   03 FILLER                         PIC X(04)  VALUE SPACE.              
