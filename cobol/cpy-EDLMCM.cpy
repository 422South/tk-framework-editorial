000100* COMMENT LINE BUFFER - INPUT TO EDLC001                                  
000200* raw comment/locator lines gathered for one event by                     
000300* EDLP001 while the event is open; cleared per event.                     
000400*                                                                         
000500 01 EDL-COMMENT-BUFFER.                                                   
000600   03 EDLCM-TOTAL                    PIC 9(2) COMP                        
000700                                      VALUE ZERO.                         
000800   03 FILLER                         PIC X(04)  VALUE SPACE.              
000900   03 EDLCM-LINE OCCURS 0 TO 50                                           
001000                 DEPENDING ON EDLCM-TOTAL                                 
001100                 INDEXED BY EDLCM-IDX                                     
001200                                      PIC X(120) VALUE SPACE.             
