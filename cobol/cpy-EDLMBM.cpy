000100* REPORT BUILDER MODE AREA - PASSED TO EDLB001                            
000200* tells EDLB001 which of the three EDL-REPORT-LINE views to               
000300* build; EDLBM-STAT-NO additionally selects which trailer                 
000400* statistic to format when EDLBM-TRAILER is in effect - the               
000500* trailer block is six separate label/value lines, one CALL               
000600* per line, same as the detail and retime lines.                          
000700*                                                                         
000800 01 EDL-BUILDER-MODE.                                                     
000900   03 EDLBM-MODE-CODE                PIC X      VALUE SPACE.              
001000     88 EDLBM-DETAIL                        VALUE 'D'.                    
001100     88 EDLBM-RETIME                        VALUE 'R'.                    
001200     88 EDLBM-TRAILER                       VALUE 'T'.                    
001300   03 EDLBM-STAT-NO                  PIC 9(1) COMP                        
001400                                      VALUE ZERO.                         
001500   03 FILLER                         PIC X(04)  VALUE SPACE.              
