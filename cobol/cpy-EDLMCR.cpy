000100* COMMON RESULT AREA - RETURNED BY EVERY EDL SUBROUTINE                   
000200*                                                                         
000300 01 EDL-RESULT-AREA.                                                      
000400   03 EDLR-RESULT                    PIC S9(4) COMP                       
000500                                      VALUE ZERO.                         
000600     88 EDLR-RESULT-OK                        VALUE ZERO.                 
000700   03 EDLR-DESCRIPTION               PIC X(60)  VALUE SPACE.              
000800   03 EDLR-POSITION                  PIC X(50)  VALUE SPACE.              
000900   03 FILLER                         PIC X(04)  VALUE SPACE.              
