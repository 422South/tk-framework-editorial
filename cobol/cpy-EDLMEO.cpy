000100* EDIT EVENT FIELD BLOCK - EMBEDDED VIA REPLACING                         
000200* shared shape for one table row of EDL-EVENT-TABLE                       
000300* (:E: BY T) and for the single-event linkage area passed                 
000400* to EDLR001/EDLX001/EDLB001, one 01-level wrapper per                    
000500* caller (:E: BY L, or BY P for a second/prior-event row).                
000600     05 EV-:E:-ID                    PIC 9(3)   VALUE ZERO.               
000700     05 EV-:E:-REEL                  PIC X(8)   VALUE SPACE.              
000800     05 EV-:E:-CHANNELS              PIC X(4)   VALUE SPACE.              
000900     05 EV-:E:-SRC-IN-FRM            PIC S9(9) COMP                       
001000                                      VALUE ZERO.                         
001100     05 EV-:E:-SRC-OUT-FRM           PIC S9(9) COMP                       
001200                                      VALUE ZERO.                         
001300     05 EV-:E:-REC-IN-FRM            PIC S9(9) COMP                       
001400                                      VALUE ZERO.                         
001500     05 EV-:E:-REC-OUT-FRM           PIC S9(9) COMP                       
001600                                      VALUE ZERO.                         
001700     05 EV-:E:-NAME                  PIC X(20)  VALUE SPACE.              
001800     05 EV-:E:-SHOT-NAME             PIC X(20)  VALUE SPACE.              
001900     05 EV-:E:-CLIP-NAME             PIC X(30)  VALUE SPACE.              
002000     05 EV-:E:-TAPE                  PIC X(20)  VALUE SPACE.              
002100     05 EV-:E:-ASC-SOP               PIC X(60)  VALUE SPACE.              
002200     05 EV-:E:-ASC-SAT               PIC X(10)  VALUE SPACE.              
002300     05 EV-:E:-HAS-RETIME            PIC X      VALUE 'N'.                
002400       88 EV-:E:-RETIMED                       VALUE 'Y'.                 
002500     05 EV-:E:-RETIME-CMT            PIC X(60)  VALUE SPACE.              
002600     05 EV-:E:-HAS-EFFECT            PIC X      VALUE 'N'.                
002700       88 EV-:E:-EFFECTED                      VALUE 'Y'.                 
002800     05 EV-:E:-EFFECT-TOTAL          PIC 9 COMP VALUE ZERO.               
002900     05 EV-:E:-EFFECT-TB.                                                 
003000       07 EV-:E:-EFFECT-ROW OCCURS 5 TIMES.                               
003100         10 EV-:E:-EFFECT-TYPE       PIC X(4)   VALUE SPACE.              
003200         10 EV-:E:-EFFECT-DUR-TOK    PIC X(11)  VALUE SPACE.              
003300         10 EV-:E:-EFFECT-TC-TOK OCCURS 4 TIMES                           
003400                                      PIC X(11)  VALUE SPACE.             
003500     05 FILLER                       PIC X(04)  VALUE SPACE.              
