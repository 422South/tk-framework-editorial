000100* RUN CONTROL TOTALS AREA                                                 
000200* accumulated by EDLP001 during the parse pass,                           
000300* formatted into the trailer block by EDLB001.                            
000400*                                                                         
000500 01 EDL-CONTROL-TOTALS.                                                   
000600   03 EDLCT-TITLE                    PIC X(60)  VALUE SPACE.              
000700   03 EDLCT-DROP-MODE                PIC X      VALUE 'N'.                
000800     88 EDLCT-DROP-FRAME-LIST                 VALUE 'Y'.                  
000900   03 EDLCT-EVENTS-PROCESSED         PIC 9(5) COMP                        
001000                                      VALUE ZERO.                         
001100   03 EDLCT-AUDIO-SKIPPED            PIC 9(5) COMP                        
001200                                      VALUE ZERO.                         
001300   03 EDLCT-HAS-TRANSITIONS          PIC X      VALUE 'N'.                
001400     88 EDLCT-TRANSITIONS-PRESENT             VALUE 'Y'.                  
001500   03 EDLCT-TOTAL-REC-DURATION       PIC S9(9) COMP                       
001600                                      VALUE ZERO.                         
001700   03 FILLER                         PIC X(04)  VALUE SPACE.              
