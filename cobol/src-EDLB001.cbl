000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLB001.                                                   
000400 AUTHOR.       M D WHITFIELD.                                             
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 05/10/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLB001  -  EVENT REPORT LINE BUILDER                                   
001100* BUILDS, ONE CALL AT A TIME, THE THREE VIEWS OF THE 132-COLUMN           
001200* PRINT LINE: THE EVENT DETAIL LINE, THE RETIME COMMENT LINE              
001300* AND THE SIX END-OF-LIST TOTAL LINES.  DOES NOT WRITE: EDLP001           
001400* OWNS THE OUTPUT FD AND DOES THE WRITE AFTER EACH CALL (RQ9002).         
001500*----------------------------------------------------------------         
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------         
001800* 05/10/89  MDW  RQ9002  ORIGINAL CODING - DETAIL LINE ONLY               
001900* 05/24/89  MDW  RQ9006  ADD RETIME COMMENT LINE                          
002000* 06/14/89  RTB  RQ9014  ADD SIX-LINE TRAILER BLOCK                       
002100* 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002200* 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002300* 09/25/03  RTB  RQ0367  TAPE COLUMN WIDENED TO 14, TRUNCATE MOVE         
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600*                                                                         
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.    IBM-370.                                             
002900 OBJECT-COMPUTER.    IBM-370.                                             
003000 SPECIAL-NAMES.                                                           
003100     CLASS BM-DROP-MODE-VALID IS 'Y', 'N'.                                
003200*                                                                         
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500**                                                                        
003600 DATA DIVISION.                                                           
003700*                                                                         
003800 FILE SECTION.                                                            
003900*                                                                         
004000 WORKING-STORAGE SECTION.                                                 
004100*                                                                         
004200 01 WK-LITERALS.                                                          
004300   03 CC-DROP-LABEL           PIC X(9)   VALUE 'DROP'.                    
004400   03 CC-NON-DROP-LABEL       PIC X(9)   VALUE 'NON-DROP'.                
004500   03 CC-YES-LABEL            PIC X(3)   VALUE 'YES'.                     
004600   03 CC-NO-LABEL             PIC X(3)   VALUE 'NO'.                      
004700   03 FILLER                  PIC X(04)  VALUE SPACE.                     
004800*                                                                         
004900 LOCAL-STORAGE SECTION.                                                   
005000*                                                                         
005100 01 LS-BUILD-AREA.                                                        
005200   03 EVENTS-DISP             PIC 9(5)      VALUE ZERO.                   
005300   03 EVENTS-DISP-X REDEFINES                                             
005400      EVENTS-DISP             PIC X(5).                                   
005500   03 AUDIO-DISP              PIC 9(5)      VALUE ZERO.                   
005600   03 AUDIO-DISP-X REDEFINES                                              
005700      AUDIO-DISP              PIC X(5).                                   
005800   03 DURATION-DISP           PIC 9(9)      VALUE ZERO.                   
005900   03 DURATION-DISP-X REDEFINES                                           
006000      DURATION-DISP           PIC X(9).                                   
006100   03 FILLER                  PIC X(04)      VALUE SPACE.                 
006200*                                                                         
006300 LINKAGE SECTION.                                                         
006400*                                                                         
006500 COPY EDLMBM.                                                             
006600*                                                                         
006700 01 EDL-BUILDER-EVENT-ROW.                                                
006800   COPY EDLMEO REPLACING ==:E:== BY ==L==.                                
006900*                                                                         
007000 COPY EDLMRP.                                                             
007100*                                                                         
007200 COPY EDLMCT.                                                             
007300*                                                                         
007400 COPY EDLMTC.                                                             
007500*                                                                         
007600 COPY EDLMCR.                                                             
007700*                                                                         
007800 PROCEDURE DIVISION USING EDL-BUILDER-MODE                                
007900                          EDL-BUILDER-EVENT-ROW                           
008000                          EDL-REPORT-LINE                                 
008100                          EDL-CONTROL-TOTALS                              
008200                          EDL-TC-AREA                                     
008300                          EDL-RESULT-AREA.                                
008400*                                                                         
008500 0000-BEGIN.                                                              
008600     MOVE ZERO                            TO EDLR-RESULT                  
008700     MOVE SPACE                           TO EDLR-DESCRIPTION             
008800                                              EDLR-POSITION               
008900                                              EDLRP-LINE-TEXT.            
009000                                                                          
009100     EVALUATE TRUE                                                        
009200        WHEN EDLBM-DETAIL                                                 
009300           PERFORM 1000-BUILD-DETAIL-LINE                                 
009400        WHEN EDLBM-RETIME                                                 
009500           PERFORM 2000-BUILD-RETIME-LINE                                 
009600        WHEN EDLBM-TRAILER                                                
009700           PERFORM 3000-BUILD-TRAILER-LINE                                
009800        WHEN OTHER                                                        
009900           MOVE 4                         TO EDLR-RESULT                  
010000           MOVE 'UNKNOWN REPORT BUILDER MODE CODE'                        
010100                                           TO EDLR-DESCRIPTION            
010200     END-EVALUATE.                                                        
010300                                                                          
010400 0000-EXIT.                                                               
010500     GOBACK.                                                              
010600                                                                          
010700*                                                                         
010800* 1000-BUILD-DETAIL-LINE THRU -EXIT lays out the 132-column               
010900* event detail line (columns per the REPORTS layout); the four            
011000* timecodes are converted from stored frame counts by EDLT002,            
011100* reusing the fps-code/drop-flag EDLP001 left standing in                 
011200* EDL-TC-AREA for the run.                                                
011300 1000-BUILD-DETAIL-LINE.                                                  
011400     MOVE EV-L-ID                         TO EDLDT-EVENT-ID.              
011500     MOVE EV-L-REEL                       TO EDLDT-REEL.                  
011600     MOVE EV-L-CHANNELS                   TO EDLDT-CHANNELS.              
011700                                                                          
011800     MOVE EV-L-SRC-IN-FRM                 TO EDLTC-FRAMES                 
011900     MOVE 'Y'                             TO EDLTC-IS-SOURCE-TC           
012000     MOVE 'N'                             TO EDLTC-OPCODE                 
012100     CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                     
012200     MOVE EDLTC-STRING (1:11)             TO EDLDT-SRC-IN.                
012300                                                                          
012400     MOVE EV-L-SRC-OUT-FRM                TO EDLTC-FRAMES                 
012500     CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                     
012600     MOVE EDLTC-STRING (1:11)             TO EDLDT-SRC-OUT.               
012700                                                                          
012800     MOVE EV-L-REC-IN-FRM                 TO EDLTC-FRAMES                 
012900     MOVE 'N'                             TO EDLTC-IS-SOURCE-TC           
013000     CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                     
013100     MOVE EDLTC-STRING (1:11)             TO EDLDT-REC-IN.                
013200                                                                          
013300     MOVE EV-L-REC-OUT-FRM                TO EDLTC-FRAMES                 
013400     CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                     
013500     MOVE EDLTC-STRING (1:11)             TO EDLDT-REC-OUT.               
013600                                                                          
013700     MOVE EV-L-SHOT-NAME                  TO EDLDT-SHOT-NAME.             
013800     MOVE EV-L-CLIP-NAME                  TO EDLDT-CLIP-NAME.             
013900     MOVE EV-L-TAPE (1:14)                TO EDLDT-TAPE.                  
014000                                                                          
014100 1000-EXIT.                                                               
014200     EXIT.                                                                
014300                                                                          
014400*                                                                         
014500* 2000-BUILD-RETIME-LINE THRU -EXIT lays out the follow-on                
014600* retime comment line printed under a retimed event's detail              
014700* line.                                                                   
014800 2000-BUILD-RETIME-LINE.                                                  
014900     MOVE EV-L-RETIME-CMT                 TO EDLRT-COMMENT.               
015000                                                                          
015100 2000-EXIT.                                                               
015200     EXIT.                                                                
015300                                                                          
015400*                                                                         
015500* 3000-BUILD-TRAILER-LINE THRU -EXIT builds one of the six                
015600* end-of-list total lines, selected by EDLBM-STAT-NO.                     
015700 3000-BUILD-TRAILER-LINE.                                                 
015800     EVALUATE EDLBM-STAT-NO                                               
015900        WHEN 1                                                            
016000           MOVE 'LIST TITLE'              TO EDLTR-LABEL                  
016100           MOVE EDLCT-TITLE                TO EDLTR-VALUE                 
016200        WHEN 2                                                            
016300           MOVE 'DROP-FRAME MODE'         TO EDLTR-LABEL                  
016400           IF EDLCT-DROP-MODE IS NOT BM-DROP-MODE-VALID                   
016500              MOVE 4                      TO EDLR-RESULT                  
016600              MOVE 'BAD DROP-FRAME MODE FLAG IN CONTROL TOTALS'           
016700                                           TO EDLR-DESCRIPTION            
016800           ELSE                                                           
016900              IF EDLCT-DROP-FRAME-LIST                                    
017000                 MOVE CC-DROP-LABEL       TO EDLTR-VALUE                  
017100              ELSE                                                        
017200                 MOVE CC-NON-DROP-LABEL   TO EDLTR-VALUE                  
017300              END-IF                                                      
017400           END-IF                                                         
017500        WHEN 3                                                            
017600           MOVE 'EVENTS PROCESSED'        TO EDLTR-LABEL                  
017700           MOVE EDLCT-EVENTS-PROCESSED    TO EVENTS-DISP                  
017800           MOVE EVENTS-DISP-X             TO EDLTR-VALUE                  
017900        WHEN 4                                                            
018000           MOVE 'AUDIO EVENTS SKIPPED'    TO EDLTR-LABEL                  
018100           MOVE EDLCT-AUDIO-SKIPPED       TO AUDIO-DISP                   
018200           MOVE AUDIO-DISP-X              TO EDLTR-VALUE                  
018300        WHEN 5                                                            
018400           MOVE 'TRANSITIONS PRESENT'     TO EDLTR-LABEL                  
018500           IF EDLCT-TRANSITIONS-PRESENT                                   
018600              MOVE CC-YES-LABEL           TO EDLTR-VALUE                  
018700           ELSE                                                           
018800              MOVE CC-NO-LABEL            TO EDLTR-VALUE                  
018900           END-IF                                                         
019000        WHEN 6                                                            
019100           MOVE 'TOTAL RECORD DURATION (FRAMES)'                          
019200                                           TO EDLTR-LABEL                 
019300           MOVE EDLCT-TOTAL-REC-DURATION  TO DURATION-DISP                
019400           MOVE DURATION-DISP-X           TO EDLTR-VALUE                  
019500        WHEN OTHER                                                        
019600           MOVE 4                         TO EDLR-RESULT                  
019700           MOVE 'UNKNOWN TRAILER STAT NUMBER'                             
019800                                           TO EDLR-DESCRIPTION            
019900     END-EVALUATE.                                                        
020000                                                                          
020100 3000-EXIT.                                                               
020200     EXIT.                                                                
