000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLP001.                                                   
000400 AUTHOR.       R T BUCKNELL.                                              
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 04/18/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLP001  -  EDL PARSER / BATCH DRIVER                                   
001100* READS THE CMX-3600 EDL LINE BY LINE, RECOGNIZES TITLE:,                 
001200* FCM:, M2 (RETIME) LINES AND NUMBERED EVENT LINES, BUILDS                
001300* THE EVENT TABLE IN MEMORY, THEN AT END OF FILE CALLS THE                
001400* TRANSITION ADJUSTER AND THE REPORT BUILDER TO PRODUCE THE               
001500* FINAL LISTING (RQ8950).                                                 
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800*----------------------------------------------------------------         
001900* 04/18/89  RTB  RQ8950  ORIGINAL CODING - TITLE/FCM/CUT EVENTS           
002000* 04/26/89  RTB  RQ8966  CALL EDLR001 FOR M2 RETIME LINES                 
002100* 05/03/89  RTB  RQ8988  CALL EDLX001 AFTER EOF FOR TRANSITIONS           
002200* 05/11/89  MDW  RQ9002  CALL EDLB001 AND WRITE THE EVENT REPORT          
002300* 05/19/89  RTB  RQ8991  RENUMBER EVENT IDS PAST SKIPPED AUDIO            
002400* 06/02/89  MDW  RQ9040  ACCEPT RUN FPS AS A JCL PARM, DEFAULT 24         
002500* 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002600* 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002700* 09/25/03  MDW  RQ0367  CONFLICTING FCM LINE NOW A WARNING ONLY          
002800* 04/11/06  RTB  RQ1204  PARM NOW CARRIES EDL MEMBER NAME, CHECK          
002900* 04/11/06  RTB  RQ1204  MEMBER NAME FOR A .EDL EXTENSION - FATAL         
003000*----------------------------------------------------------------         
003100 ENVIRONMENT DIVISION.                                                    
003200*                                                                         
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-370.                                             
003500 OBJECT-COMPUTER.    IBM-370.                                             
003600 SPECIAL-NAMES.                                                           
003700     CLASS EP-DIGIT-VALID  IS '0' THRU '9'.                               
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT EDL-FILE ASSIGN TO EDLIN                                      
004200                           FILE STATUS EDL-FS.                            
004300     SELECT RPT-FILE ASSIGN TO EDLRPT                                     
004400                           FILE STATUS RPT-FS.                            
004500*                                                                         
004600 DATA DIVISION.                                                           
004700*                                                                         
004800 FILE SECTION.                                                            
004900*                                                                         
005000 FD  EDL-FILE                  RECORDING F.                               
005100 COPY EDLMLN.                                                             
005200*                                                                         
005300 FD  RPT-FILE                  RECORDING F.                               
005400 COPY EDLMRP.                                                             
005500*                                                                         
005600 WORKING-STORAGE SECTION.                                                 
005700*                                                                         
005800 01 WK-LITERALS.                                                          
005900   03 CC-TITLE-PREFIX         PIC X(6)   VALUE 'TITLE:'.                  
006000   03 CC-FCM-TAG              PIC X(4)   VALUE 'FCM:'.                    
006100   03 CC-BL-TAG               PIC X(2)   VALUE 'BL'.                      
006200   03 CC-M2-TAG               PIC X(2)   VALUE 'M2'.                      
006300   03 CC-CUT-TYPE             PIC X(1)   VALUE 'C'.                       
006400   03 CC-AUDIO-CHANNEL        PIC X(2)   VALUE 'AA'.                      
006500   03 CC-DROP-TOKEN           PIC X(8)   VALUE 'DROP'.                    
006600   03 CC-NONDROP-TOKEN        PIC X(8)   VALUE 'NON-DROP'.                
006700   03 CC-DEFAULT-FPS          PIC 9(2) COMP VALUE 24.                     
006800   03 FILLER                  PIC X(04)  VALUE SPACE.                     
006900*                                                                         
007000 COPY EDLMEV.                                                             
007100*                                                                         
007200 COPY EDLMCM.                                                             
007300*                                                                         
007400 COPY EDLMCO.                                                             
007500*                                                                         
007600 COPY EDLMCT.                                                             
007700*                                                                         
007800 COPY EDLMTC.                                                             
007900*                                                                         
008000 COPY EDLMCR.                                                             
008100*                                                                         
008200 COPY EDLMCS.                                                             
008300*                                                                         
008400 COPY EDLMRT.                                                             
008500*                                                                         
008600 COPY EDLMBM.                                                             
008700*                                                                         
008800 01 WK-RUN-COUNTERS.                                                      
008900   03 RUN-FPS-INT             PIC 9(2) COMP VALUE ZERO.                   
009000   03 RUN-FPS-DISP            PIC 9(2)      VALUE ZERO.                   
009100   03 RUN-FPS-DISP-X REDEFINES                                            
009200      RUN-FPS-DISP            PIC X(2).                                   
009300   03 CUR-EV-IDX              PIC 9(3) COMP VALUE ZERO.                   
009400   03 LINE-NO                 PIC 9(5) COMP VALUE ZERO.                   
009500   03 LINE-NO-DISP            PIC 9(5)      VALUE ZERO.                   
009600   03 LINE-NO-DISP-X REDEFINES                                            
009700      LINE-NO-DISP            PIC X(5).                                   
009800   03 STAT-NO                 PIC 9(1) COMP VALUE ZERO.                   
009900   03 EV-DURATION             PIC S9(9) COMP VALUE ZERO.                  
010000   03 WK-BANNER-TEXT          PIC X(60)      VALUE SPACE.                 
010100   03 FILLER                  PIC X(04)      VALUE SPACE.                 
010200*                                                                         
010300 LOCAL-STORAGE SECTION.                                                   
010400*                                                                         
010500 01 LS-LINE-AREA.                                                         
010600   03 CUR-LINE-TEXT           PIC X(120) VALUE SPACE.                     
010700   03 LINE-LEN                PIC 9(3) COMP VALUE ZERO.                   
010800   03 SCAN-IDX                PIC 9(3) COMP VALUE ZERO.                   
010900   03 START-POS               PIC 9(3) COMP VALUE ZERO.                   
011000   03 TITLE-LEN               PIC 9(3) COMP VALUE ZERO.                   
011100   03 CUR-CHAR                PIC X          VALUE SPACE.                 
011200   03 FILLER                  PIC X(04)      VALUE SPACE.                 
011300*                                                                         
011400 01 LS-TOKEN-AREA.                                                        
011500   03 IN-TOKEN-SWITCH         PIC X          VALUE 'N'.                   
011600     88 CURRENTLY-IN-TOKEN               VALUE 'Y'.                       
011700   03 TOKEN-COUNT             PIC 9(2) COMP VALUE ZERO.                   
011800   03 TOKEN-START             PIC 9(3) COMP VALUE ZERO.                   
011900   03 TOKEN-LEN               PIC 9(2) COMP VALUE ZERO.                   
012000   03 WK-TOKEN-TB OCCURS 12 TIMES                                         
012100                               PIC X(11)  VALUE SPACE.                    
012200   03 WK-TOKEN-LEN-TB OCCURS 12 TIMES                                     
012300                               PIC 9(2) COMP VALUE ZERO.                  
012400   03 FILLER                  PIC X(04)      VALUE SPACE.                 
012500*                                                                         
012600 01 LS-EVENT-PARSE-AREA.                                                  
012700   03 PARSED-ID               PIC 9(3) COMP VALUE ZERO.                   
012800   03 EFFECTIVE-ID            PIC 9(3) COMP VALUE ZERO.                   
012900   03 DIGIT-IDX               PIC 9(2) COMP VALUE ZERO.                   
013000   03 WK-DIGIT-CHAR           PIC X          VALUE SPACE.                 
013100   03 WK-DIGIT-NUM REDEFINES                                              
013200      WK-DIGIT-CHAR           PIC 9.                                      
013300   03 FIRST-TOKEN-NUMERIC-SW  PIC X          VALUE 'N'.                   
013400     88 FIRST-TOKEN-IS-NUMERIC            VALUE 'Y'.                      
013500   03 WK-FCM-NEW-MODE         PIC X          VALUE SPACE.                 
013600   03 EFFECT-SLOT             PIC 9(1) COMP VALUE ZERO.                   
013700   03 TC-TOK-START            PIC 9(2) COMP VALUE ZERO.                   
013800   03 TC-TOK-NO               PIC 9(1) COMP VALUE ZERO.                   
013900   03 TC-SRC-TOK-IDX          PIC 9(2) COMP VALUE ZERO.                   
014000   03 FILLER                  PIC X(04)      VALUE SPACE.                 
014100*                                                                         
014200 01 LS-FILE-STATUSES.                                                     
014300   03 EDL-FS                  PIC XX.                                     
014400     88 EDL-OK                          VALUE '00'.                       
014500     88 EDL-EOF                         VALUE '10'.                       
014600   03 RPT-FS                  PIC XX.                                     
014700     88 RPT-OK                          VALUE '00'.                       
014800   03 FILLER                  PIC X(04)     VALUE SPACE.                  
014900*                                                                         
015000* LS-EXTENSION-CHECK-AREA holds the backward scan of the PARM's           
015100* filename bytes and the four trailing characters checked                 
015200* against .EDL by 0220-CHECK-EDL-EXTENSION (RQ1204).                      
015300 01 LS-EXTENSION-CHECK-AREA.                                              
015400   03 FNAME-LEN               PIC 9(2) COMP VALUE ZERO.                   
015500   03 FNAME-SCAN-IDX          PIC 9(2) COMP VALUE ZERO.                   
015600   03 EXT-SCAN-CHAR           PIC X          VALUE SPACE.                 
015700   03 EXT-CHAR-1              PIC X          VALUE SPACE.                 
015800   03 EXT-CHAR-2              PIC X          VALUE SPACE.                 
015900     88 EXT-CHAR-2-IS-E                     VALUE 'E' 'e'.                
016000   03 EXT-CHAR-3              PIC X          VALUE SPACE.                 
016100     88 EXT-CHAR-3-IS-D                     VALUE 'D' 'd'.                
016200   03 EXT-CHAR-4              PIC X          VALUE SPACE.                 
016300     88 EXT-CHAR-4-IS-L                     VALUE 'L' 'l'.                
016400   03 FILLER                  PIC X(04)      VALUE SPACE.                 
016500*                                                                         
016600 LINKAGE SECTION.                                                         
016700*                                                                         
016800* 04/11/06 RTB RQ1204 - PARM-DATA SPLIT INTO A 2-BYTE FPS FIELD           
016900* AND AN 20-BYTE EDL MEMBER NAME FOR THE EXTENSION CHECK BELOW.           
017000 01 PARM-FIELD.                                                           
017100   05 PARM-LEN                PIC S9(4) COMP.                             
017200   05 PARM-FPS-TEXT           PIC X(02).                                  
017300   05 PARM-FILENAME           PIC X(20).                                  
017400   05 FILLER                  PIC X(04)  VALUE SPACE.                     
017500*                                                                         
017600 PROCEDURE DIVISION USING PARM-FIELD.                                     
017700*                                                                         
017800 0000-BEGIN.                                                              
017900     DISPLAY ' ************** EDLP001 START **************'.              
018000                                                                          
018100     PERFORM 0200-PARSE-FPS-PARM.                                         
018200     PERFORM 0220-CHECK-EDL-EXTENSION.                                    
018300     PERFORM 0100-OPEN-FILES.                                             
018400                                                                          
018500     MOVE ZERO                            TO EDLR-RESULT.                 
018600     MOVE SPACE                           TO EDLR-DESCRIPTION             
018700                                              EDLR-POSITION.              
018800     MOVE RUN-FPS-INT                     TO EDLTC-FPS-CODE.              
018900     MOVE 'N'                             TO EDL-FCM-SEEN-SWITCH.         
019000                                                                          
019100     MOVE RUN-FPS-INT                     TO RUN-FPS-DISP.                
019200     STRING 'EDLP001 - RUNNING AT ' DELIMITED BY SIZE                     
019300            RUN-FPS-DISP-X          DELIMITED BY SIZE                     
019400            ' FPS'                  DELIMITED BY SIZE                     
019500       INTO WK-BANNER-TEXT                                                
019600     END-STRING.                                                          
019700     DISPLAY WK-BANNER-TEXT.                                              
019800                                                                          
019900     PERFORM 1000-READ-EDL-LINE.                                          
020000     PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT                         
020100             UNTIL EDL-EOF.                                               
020200                                                                          
020300     IF CUR-EV-IDX > ZERO                                                 
020400        PERFORM 4000-FINALIZE-CURRENT-EVENT                               
020500     END-IF.                                                              
020600                                                                          
020700     PERFORM 5000-AFTER-EOF THRU 5000-EXIT.                               
020800                                                                          
020900     PERFORM 0900-CLOSE-FILES.                                            
021000                                                                          
021100     PERFORM 5300-SHOW-RUN-RECAP.                                         
021200                                                                          
021300     DISPLAY ' *************** EDLP001 END ***************'.              
021400                                                                          
021500 0000-EXIT.                                                               
021600     GOBACK.                                                              
021700                                                                          
021800*                                                                         
021900* 0100-OPEN-FILES THRU -EXIT opens the EDL input and the report           
022000* output, fatal-aborting on either OPEN failing.                          
022100 0100-OPEN-FILES.                                                         
022200     OPEN INPUT EDL-FILE.                                                 
022300                                                                          
022400     IF NOT EDL-OK                                                        
022500        DISPLAY 'EDL INPUT FILE OPEN ERROR - FS: ' EDL-FS                 
022600        MOVE 16                           TO RETURN-CODE                  
022700        GOBACK                                                            
022800     END-IF.                                                              
022900                                                                          
023000     OPEN OUTPUT RPT-FILE.                                                
023100                                                                          
023200     IF NOT RPT-OK                                                        
023300        DISPLAY 'EDL REPORT FILE OPEN ERROR - FS: ' RPT-FS                
023400        MOVE 16                           TO RETURN-CODE                  
023500        GOBACK                                                            
023600     END-IF.                                                              
023700                                                                          
023800 0100-EXIT.                                                               
023900     EXIT.                                                                
024000                                                                          
024100*                                                                         
024200* 0200-PARSE-FPS-PARM THRU -EXIT converts the PARM's 2-byte FPS           
024300* field into RUN-FPS-INT by manual digit accumulation (no                 
024400* FUNCTION NUMVAL); spaces in PARM-FPS-TEXT default the run to            
024500* 24 FPS (RQ9040).  04/11/06 RTB RQ1204 - PARM-DATA WAS SPLIT             
024600* TO CARRY THE EDL MEMBER NAME FOR 0220-CHECK-EDL-EXTENSION.              
024700 0200-PARSE-FPS-PARM.                                                     
024800     MOVE CC-DEFAULT-FPS                  TO RUN-FPS-INT.                 
024900                                                                          
025000     IF PARM-FPS-TEXT NOT EQUAL SPACE                                     
025100        MOVE ZERO                         TO RUN-FPS-INT                  
025200        PERFORM 0210-ACCUM-ONE-FPS-DIGIT                                  
025300                VARYING DIGIT-IDX FROM 1 BY 1                             
025400                UNTIL DIGIT-IDX > 2                                       
025500                   OR PARM-FPS-TEXT (DIGIT-IDX:1) EQUAL SPACE             
025600     END-IF.                                                              
025700                                                                          
025800 0200-EXIT.                                                               
025900     EXIT.                                                                
026000                                                                          
026100*                                                                         
026200 0210-ACCUM-ONE-FPS-DIGIT.                                                
026300     MOVE PARM-FPS-TEXT (DIGIT-IDX:1)     TO WK-DIGIT-CHAR.               
026400     COMPUTE RUN-FPS-INT =                                                
026500             RUN-FPS-INT * 10 + WK-DIGIT-NUM.                             
026600                                                                          
026700 0210-EXIT.                                                               
026800     EXIT.                                                                
026900                                                                          
027000*                                                                         
027100* 04/11/06 RTB RQ1204 - 0220-CHECK-EDL-EXTENSION THRU 0230-EXIT           
027200* close the gap where no paragraph checked the EDL member name            
027300* for a .edl extension; the member name arrives in the PARM's             
027400* filename bytes (EDL-FILE is DD-name bound, so the program has           
027500* no other way to see the dataset name).  A PARM with no                  
027600* filename bytes at all is fatal too - the check cannot pass              
027700* silently just because the filename was left off.                        
027800 0220-CHECK-EDL-EXTENSION.                                                
027900     MOVE ZERO                            TO FNAME-LEN.                   
028000                                                                          
028100     IF PARM-LEN > 2                                                      
028200        PERFORM 0230-SCAN-FNAME-CHAR                                      
028300                VARYING FNAME-SCAN-IDX FROM 20 BY -1                      
028400                UNTIL FNAME-SCAN-IDX < 1                                  
028500                   OR FNAME-LEN > ZERO                                    
028600     END-IF.                                                              
028700                                                                          
028800     IF FNAME-LEN < 4                                                     
028900        PERFORM 9500-RAISE-BAD-EXTENSION                                  
029000     ELSE                                                                 
029100        MOVE PARM-FILENAME (FNAME-LEN - 3:1) TO EXT-CHAR-1                
029200        MOVE PARM-FILENAME (FNAME-LEN - 2:1) TO EXT-CHAR-2                
029300        MOVE PARM-FILENAME (FNAME-LEN - 1:1) TO EXT-CHAR-3                
029400        MOVE PARM-FILENAME (FNAME-LEN:1)     TO EXT-CHAR-4                
029500                                                                          
029600        IF EXT-CHAR-1 NOT EQUAL '.'                                       
029700           OR NOT EXT-CHAR-2-IS-E                                         
029800           OR NOT EXT-CHAR-3-IS-D                                         
029900           OR NOT EXT-CHAR-4-IS-L                                         
030000           PERFORM 9500-RAISE-BAD-EXTENSION                               
030100        END-IF                                                            
030200     END-IF.                                                              
030300                                                                          
030400 0220-EXIT.                                                               
030500     EXIT.                                                                
030600                                                                          
030700*                                                                         
030800 0230-SCAN-FNAME-CHAR.                                                    
030900     MOVE PARM-FILENAME (FNAME-SCAN-IDX:1) TO EXT-SCAN-CHAR.              
031000                                                                          
031100     IF EXT-SCAN-CHAR NOT EQUAL SPACE                                     
031200        MOVE FNAME-SCAN-IDX               TO FNAME-LEN                    
031300     END-IF.                                                              
031400                                                                          
031500 0230-EXIT.                                                               
031600     EXIT.                                                                
031700                                                                          
031800*                                                                         
031900* 0900-CLOSE-FILES THRU -EXIT closes both files, fatal-aborting           
032000* on either CLOSE failing.                                                
032100 0900-CLOSE-FILES.                                                        
032200     CLOSE EDL-FILE.                                                      
032300                                                                          
032400     IF NOT EDL-OK                                                        
032500        DISPLAY 'EDL INPUT FILE CLOSE ERROR - FS: ' EDL-FS                
032600        MOVE 16                           TO RETURN-CODE                  
032700        GOBACK                                                            
032800     END-IF.                                                              
032900                                                                          
033000     CLOSE RPT-FILE.                                                      
033100                                                                          
033200     IF NOT RPT-OK                                                        
033300        DISPLAY 'EDL REPORT FILE CLOSE ERROR - FS: ' RPT-FS               
033400        MOVE 16                           TO RETURN-CODE                  
033500        GOBACK                                                            
033600     END-IF.                                                              
033700                                                                          
033800 0900-EXIT.                                                               
033900     EXIT.                                                                
034000                                                                          
034100*                                                                         
034200* 1000-READ-EDL-LINE THRU -EXIT reads the next EDL text line;             
034300* fatal-aborts on a genuine read error, otherwise bumps LINE-NO           
034400* for use in diagnostics.                                                 
034500 1000-READ-EDL-LINE.                                                      
034600     READ EDL-FILE.                                                       
034700                                                                          
034800     IF NOT EDL-OK AND NOT EDL-EOF                                        
034900        DISPLAY 'EDL INPUT FILE READ ERROR - FS: ' EDL-FS                 
035000        MOVE 16                           TO RETURN-CODE                  
035100        GOBACK                                                            
035200     END-IF.                                                              
035300                                                                          
035400     IF EDL-OK                                                            
035500        ADD 1                             TO LINE-NO                      
035600        MOVE LINE-NO                      TO LINE-NO-DISP                 
035700     END-IF.                                                              
035800                                                                          
035900 1000-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200*                                                                         
036300* 2000-PROCESS-ONE-LINE THRU -EXIT classifies one stripped EDL            
036400* line (TITLE:/FCM:/tokenized dispatch), then reads ahead - the           
036500* paragraph is PERFORMed THRU UNTIL EDL-EOF, so the read-ahead            
036600* here is what lets the UNTIL test see the new file status.               
036700 2000-PROCESS-ONE-LINE.                                                   
036800     PERFORM 2100-STRIP-CONTROL-CHARS.                                    
036900                                                                          
037000     IF LINE-LEN > ZERO                                                   
037100        IF CUR-LINE-TEXT (1:6) EQUAL CC-TITLE-PREFIX                      
037200           PERFORM 3100-HANDLE-TITLE-LINE                                 
037300        ELSE                                                              
037400           IF CUR-LINE-TEXT (1:4) EQUAL CC-FCM-TAG                        
037500              PERFORM 6000-TOKENIZE-LINE                                  
037600              PERFORM 3200-HANDLE-FCM-LINE                                
037700           ELSE                                                           
037800              PERFORM 6000-TOKENIZE-LINE                                  
037900              PERFORM 3300-DISPATCH-TOKENIZED-LINE                        
038000           END-IF                                                         
038100        END-IF                                                            
038200     END-IF.                                                              
038300                                                                          
038400     PERFORM 1000-READ-EDL-LINE.                                          
038500                                                                          
038600 2000-EXIT.                                                               
038700     EXIT.                                                                
038800                                                                          
038900*                                                                         
039000* 2100-STRIP-CONTROL-CHARS THRU -EXIT drops the SUB control               
039100* character and trailing spaces off the raw line by scanning              
039200* backward from column 120; LINE-LEN comes back ZERO for a                
039300* blank (or all-control) line.                                            
039400 2100-STRIP-CONTROL-CHARS.                                                
039500     MOVE EDL-LINE-TEXT                   TO CUR-LINE-TEXT.               
039600     MOVE ZERO                            TO LINE-LEN.                    
039700                                                                          
039800     PERFORM 2110-SCAN-TRAILING-CHAR                                      
039900             VARYING SCAN-IDX FROM 120 BY -1                              
040000             UNTIL SCAN-IDX < 1                                           
040100                OR LINE-LEN > ZERO.                                       
040200                                                                          
040300 2100-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600*                                                                         
040700 2110-SCAN-TRAILING-CHAR.                                                 
040800     MOVE CUR-LINE-TEXT (SCAN-IDX:1)      TO CUR-CHAR.                    
040900                                                                          
041000     IF CUR-CHAR NOT EQUAL SPACE                                          
041100        AND CUR-CHAR NOT EQUAL X'1A'                                      
041200        MOVE SCAN-IDX                     TO LINE-LEN                     
041300     END-IF.                                                              
041400                                                                          
041500 2110-EXIT.                                                               
041600     EXIT.                                                                
041700                                                                          
041800*                                                                         
041900* 3100-HANDLE-TITLE-LINE THRU -EXIT stores the text after the             
042000* TITLE: prefix (leading spaces skipped) as the list title.               
042100 3100-HANDLE-TITLE-LINE.                                                  
042200     MOVE SPACE                           TO EDLCT-TITLE.                 
042300                                                                          
042400     IF LINE-LEN > 6                                                      
042500        PERFORM 3110-SKIP-LEAD-SPACE                                      
042600                VARYING START-POS FROM 7 BY 1                             
042700                UNTIL START-POS > LINE-LEN                                
042800                   OR CUR-LINE-TEXT (START-POS:1)                         
042900                                           NOT EQUAL SPACE                
043000        IF START-POS <= LINE-LEN                                          
043100           COMPUTE TITLE-LEN =                                            
043200                   LINE-LEN - START-POS + 1                               
043300           IF TITLE-LEN > 60                                              
043400              MOVE 60                      TO TITLE-LEN                   
043500           END-IF                                                         
043600           MOVE CUR-LINE-TEXT (START-POS:TITLE-LEN)                       
043700                                           TO EDLCT-TITLE                 
043800        END-IF                                                            
043900     END-IF.                                                              
044000                                                                          
044100 3100-EXIT.                                                               
044200     EXIT.                                                                
044300                                                                          
044400*                                                                         
044500 3110-SKIP-LEAD-SPACE.                                                    
044600     CONTINUE.                                                            
044700                                                                          
044800 3110-EXIT.                                                               
044900     EXIT.                                                                
045000                                                                          
045100*                                                                         
045200* 3200-HANDLE-FCM-LINE THRU -EXIT classifies an FCM: line; the            
045300* first FCM line of the list sets the run's drop-frame mode,              
045400* a later conflicting one is a warning only, not fatal (RQ0367).          
045500 3200-HANDLE-FCM-LINE.                                                    
045600     IF WK-TOKEN-TB (2) EQUAL CC-DROP-TOKEN                               
045700        MOVE 'D'                          TO WK-FCM-NEW-MODE              
045800        PERFORM 3210-APPLY-FCM-MODE                                       
045900     ELSE                                                                 
046000        IF WK-TOKEN-TB (2) EQUAL CC-NONDROP-TOKEN                         
046100           MOVE 'N'                       TO WK-FCM-NEW-MODE              
046200           PERFORM 3210-APPLY-FCM-MODE                                    
046300        ELSE                                                              
046400           PERFORM 9100-RAISE-BAD-FCM                                     
046500        END-IF                                                            
046600     END-IF.                                                              
046700                                                                          
046800 3200-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100*                                                                         
047200 3210-APPLY-FCM-MODE.                                                     
047300     IF EDL-FCM-ALREADY-SEEN                                              
047400        IF EDL-FCM-BEHAVIOR NOT EQUAL WK-FCM-NEW-MODE                     
047500           STRING 'EDLP001 WARNING - CONFLICTING FCM AT LINE '            
047600                  DELIMITED BY SIZE                                       
047700                  LINE-NO-DISP-X          DELIMITED BY SIZE               
047800                  ' IGNORED'              DELIMITED BY SIZE               
047900             INTO WK-BANNER-TEXT                                          
048000           END-STRING                                                     
048100           DISPLAY WK-BANNER-TEXT                                         
048200        END-IF                                                            
048300     ELSE                                                                 
048400        MOVE WK-FCM-NEW-MODE              TO EDL-FCM-BEHAVIOR             
048500        MOVE 'Y'                          TO EDL-FCM-SEEN-SWITCH          
048600        IF EDL-DROP-FRAME-MODE                                            
048700           MOVE 'Y'                       TO EDLTC-DROP-FLAG              
048800           MOVE 'Y'                       TO EDLCT-DROP-MODE              
048900        ELSE                                                              
049000           MOVE 'N'                       TO EDLTC-DROP-FLAG              
049100           MOVE 'N'                       TO EDLCT-DROP-MODE              
049200        END-IF                                                            
049300     END-IF.                                                              
049400                                                                          
049500 3210-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800*                                                                         
049900* 3300-DISPATCH-TOKENIZED-LINE THRU -EXIT applies the BL check            
050000* to every non-TITLE/FCM line, then routes M2/numeric/comment.            
050100 3300-DISPATCH-TOKENIZED-LINE.                                            
050200     IF TOKEN-COUNT >= 2                                                  
050300        AND WK-TOKEN-TB (2) EQUAL CC-BL-TAG                               
050400        PERFORM 9200-RAISE-BL-ERROR                                       
050500     ELSE                                                                 
050600        IF WK-TOKEN-TB (1) EQUAL CC-M2-TAG                                
050700           PERFORM 3400-HANDLE-RETIME-LINE                                
050800        ELSE                                                              
050900           PERFORM 3050-CHECK-FIRST-TOKEN-NUMERIC                         
051000           IF FIRST-TOKEN-IS-NUMERIC                                      
051100              PERFORM 3000-PROCESS-EVENT-LINE                             
051200           ELSE                                                           
051300              PERFORM 3900-HANDLE-COMMENT-LINE                            
051400           END-IF                                                         
051500        END-IF                                                            
051600     END-IF.                                                              
051700                                                                          
051800 3300-EXIT.                                                               
051900     EXIT.                                                                
052000                                                                          
052100*                                                                         
052200 3050-CHECK-FIRST-TOKEN-NUMERIC.                                          
052300     MOVE 'Y'                       TO FIRST-TOKEN-NUMERIC-SW.            
052400                                                                          
052500     IF WK-TOKEN-LEN-TB (1) EQUAL ZERO                                    
052600        MOVE 'N'                    TO FIRST-TOKEN-NUMERIC-SW             
052700     ELSE                                                                 
052800        PERFORM 3060-CHECK-ONE-ID-CHAR                                    
052900                VARYING DIGIT-IDX FROM 1 BY 1                             
053000                UNTIL DIGIT-IDX > WK-TOKEN-LEN-TB (1)                     
053100     END-IF.                                                              
053200                                                                          
053300 3050-EXIT.                                                               
053400     EXIT.                                                                
053500                                                                          
053600*                                                                         
053700 3060-CHECK-ONE-ID-CHAR.                                                  
053800     IF WK-TOKEN-TB (1) (DIGIT-IDX:1) IS NOT EP-DIGIT-VALID               
053900        MOVE 'N'                    TO FIRST-TOKEN-NUMERIC-SW             
054000     END-IF.                                                              
054100                                                                          
054200 3060-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500*                                                                         
054600* 3400-HANDLE-RETIME-LINE THRU -EXIT hands an M2 line to                  
054700* EDLR001; fatal if no event is open yet to be retimed.                   
054800 3400-HANDLE-RETIME-LINE.                                                 
054900     IF CUR-EV-IDX EQUAL ZERO                                             
055000        PERFORM 9400-RAISE-RETIME-NO-EVENT                                
055100     ELSE                                                                 
055200        MOVE WK-TOKEN-TB (3)              TO EDLRT-SPEED-TEXT             
055300        MOVE WK-TOKEN-TB (4)              TO EDLRT-SOURCE-IN-TEXT         
055400        MOVE RUN-FPS-INT                  TO EDLRT-FPS-CODE               
055500        MOVE EDLTC-DROP-FLAG               TO EDLRT-DROP-FLAG             
055600        COMPUTE EDLRT-REC-DURATION =                                      
055700                EV-T-REC-OUT-FRM (CUR-EV-IDX)                             
055800              - EV-T-REC-IN-FRM (CUR-EV-IDX)                              
055900        CALL 'EDLR001' USING EDL-RETIME-AREA                              
056000                              EV-ENTRY (CUR-EV-IDX)                       
056100                              EDL-TC-AREA                                 
056200                              EDL-RESULT-AREA                             
056300     END-IF.                                                              
056400                                                                          
056500 3400-EXIT.                                                               
056600     EXIT.                                                                
056700                                                                          
056800*                                                                         
056900* 3000-PROCESS-EVENT-LINE THRU -EXIT handles a numeric event              
057000* line: audio-track skip/renumber, same-id effect append, or              
057100* finalize-previous-then-start-new (cut) / finalize-then-store            
057200* (dissolve/wipe/key, per the literal SPEC wording) (RQ8991).             
057300 3000-PROCESS-EVENT-LINE.                                                 
057400     PERFORM 3010-PARSE-EVENT-ID.                                         
057500                                                                          
057600     IF WK-TOKEN-TB (3) EQUAL CC-AUDIO-CHANNEL                            
057700        ADD 1                             TO EV-ID-OFFSET                 
057800     ELSE                                                                 
057900        COMPUTE EFFECTIVE-ID =                                            
058000                PARSED-ID - EV-ID-OFFSET                                  
058100                                                                          
058200        IF CUR-EV-IDX > ZERO                                              
058300           AND EFFECTIVE-ID EQUAL EV-T-ID (CUR-EV-IDX)                    
058400           PERFORM 3800-STORE-EFFECT-LINE                                 
058500        ELSE                                                              
058600           IF CUR-EV-IDX > ZERO                                           
058700              PERFORM 4000-FINALIZE-CURRENT-EVENT                         
058800           END-IF                                                         
058900           IF WK-TOKEN-TB (4) (1:1) EQUAL CC-CUT-TYPE                     
059000              PERFORM 3700-START-NEW-EVENT                                
059100           ELSE                                                           
059200              IF CUR-EV-IDX EQUAL ZERO                                    
059300                 PERFORM 9300-RAISE-EFFECT-NO-EVENT                       
059400              ELSE                                                        
059500                 PERFORM 3800-STORE-EFFECT-LINE                           
059600              END-IF                                                      
059700           END-IF                                                         
059800        END-IF                                                            
059900     END-IF.                                                              
060000                                                                          
060100 3000-EXIT.                                                               
060200     EXIT.                                                                
060300                                                                          
060400*                                                                         
060500 3010-PARSE-EVENT-ID.                                                     
060600     MOVE ZERO                            TO PARSED-ID.                   
060700                                                                          
060800     PERFORM 3020-ACCUM-ONE-ID-DIGIT                                      
060900             VARYING DIGIT-IDX FROM 1 BY 1                                
061000             UNTIL DIGIT-IDX > WK-TOKEN-LEN-TB (1).                       
061100                                                                          
061200 3010-EXIT.                                                               
061300     EXIT.                                                                
061400                                                                          
061500*                                                                         
061600 3020-ACCUM-ONE-ID-DIGIT.                                                 
061700     MOVE WK-TOKEN-TB (1) (DIGIT-IDX:1)   TO WK-DIGIT-CHAR.               
061800     COMPUTE PARSED-ID =                                                  
061900             PARSED-ID * 10 + WK-DIGIT-NUM.                               
062000                                                                          
062100 3020-EXIT.                                                               
062200     EXIT.                                                                
062300                                                                          
062400*                                                                         
062500* 3700-START-NEW-EVENT THRU -EXIT opens a new table row for a             
062600* cut event; the source/record timecodes come off the LAST                
062700* four tokens on the line, not fixed positions, so a cut line             
062800* missing the transitions-only EFFECT-DUR field still parses.             
062900 3700-START-NEW-EVENT.                                                    
063000     ADD 1                                TO EV-TOTAL.                    
063100     MOVE EV-TOTAL                        TO CUR-EV-IDX.                  
063200     INITIALIZE EV-ENTRY (CUR-EV-IDX).                                    
063300                                                                          
063400     MOVE EFFECTIVE-ID                    TO EV-T-ID (CUR-EV-IDX).        
063500     MOVE WK-TOKEN-TB (2)          TO EV-T-REEL (CUR-EV-IDX).             
063600     MOVE WK-TOKEN-TB (3)          TO EV-T-CHANNELS (CUR-EV-IDX).         
063700                                                                          
063800     COMPUTE TC-TOK-START = TOKEN-COUNT - 3.                              
063900                                                                          
064000     PERFORM 3710-CONVERT-ONE-NEW-TC                                      
064100             VARYING TC-TOK-NO FROM 1 BY 1                                
064200             UNTIL TC-TOK-NO > 4.                                         
064300                                                                          
064400 3700-EXIT.                                                               
064500     EXIT.                                                                
064600                                                                          
064700*                                                                         
064800 3710-CONVERT-ONE-NEW-TC.                                                 
064900     COMPUTE TC-SRC-TOK-IDX =                                             
065000             TC-TOK-START + TC-TOK-NO - 1.                                
065100     MOVE WK-TOKEN-TB (TC-SRC-TOK-IDX)    TO EDLTC-STRING.                
065200                                                                          
065300     EVALUATE TC-TOK-NO                                                   
065400        WHEN 1 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC           
065500        WHEN 2 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC           
065600        WHEN OTHER MOVE 'N'               TO EDLTC-IS-SOURCE-TC           
065700     END-EVALUATE.                                                        
065800                                                                          
065900     CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.                    
066000                                                                          
066100     EVALUATE TC-TOK-NO                                                   
066200        WHEN 1                                                            
066300           MOVE EDLTC-FRAMES TO EV-T-SRC-IN-FRM (CUR-EV-IDX)              
066400        WHEN 2                                                            
066500           MOVE EDLTC-FRAMES TO EV-T-SRC-OUT-FRM (CUR-EV-IDX)             
066600        WHEN 3                                                            
066700           MOVE EDLTC-FRAMES TO EV-T-REC-IN-FRM (CUR-EV-IDX)              
066800        WHEN 4                                                            
066900           MOVE EDLTC-FRAMES TO EV-T-REC-OUT-FRM (CUR-EV-IDX)             
067000     END-EVALUATE.                                                        
067100                                                                          
067200 3710-EXIT.                                                               
067300     EXIT.                                                                
067400                                                                          
067500*                                                                         
067600* 3800-STORE-EFFECT-LINE THRU -EXIT appends one effect row to             
067700* the current event (fixed token positions - an effect line is            
067800* always id/reel/channels/type/dur/4 timecodes, 9 tokens);                
067900* silently caps at the table's 5-effect bound.                            
068000 3800-STORE-EFFECT-LINE.                                                  
068100     IF EV-T-EFFECT-TOTAL (CUR-EV-IDX) < 5                                
068200        ADD 1 TO EV-T-EFFECT-TOTAL (CUR-EV-IDX)                           
068300        MOVE 'Y' TO EV-T-HAS-EFFECT (CUR-EV-IDX)                          
068400        MOVE EV-T-EFFECT-TOTAL (CUR-EV-IDX) TO EFFECT-SLOT                
068500                                                                          
068600        MOVE WK-TOKEN-TB (4)                                              
068700             TO EV-T-EFFECT-TYPE (CUR-EV-IDX EFFECT-SLOT)                 
068800        MOVE WK-TOKEN-TB (5)                                              
068900             TO EV-T-EFFECT-DUR-TOK (CUR-EV-IDX EFFECT-SLOT)              
069000        MOVE WK-TOKEN-TB (6)                                              
069100             TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 1)             
069200        MOVE WK-TOKEN-TB (7)                                              
069300             TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 2)             
069400        MOVE WK-TOKEN-TB (8)                                              
069500             TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 3)             
069600        MOVE WK-TOKEN-TB (9)                                              
069700             TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 4)             
069800     END-IF.                                                              
069900                                                                          
070000 3800-EXIT.                                                               
070100     EXIT.                                                                
070200                                                                          
070300*                                                                         
070400* 3900-HANDLE-COMMENT-LINE THRU -EXIT appends a non-classified            
070500* line to the current event's comment buffer; ignored when no             
070600* event is open yet, silently capped at the buffer's 50 lines.            
070700 3900-HANDLE-COMMENT-LINE.                                                
070800     IF CUR-EV-IDX > ZERO AND EDLCM-TOTAL < 50                            
070900        ADD 1                             TO EDLCM-TOTAL                  
071000        MOVE SPACE                TO EDLCM-LINE (EDLCM-TOTAL)             
071100        MOVE CUR-LINE-TEXT (1:LINE-LEN)                                   
071200                              TO EDLCM-LINE (EDLCM-TOTAL)                 
071300     END-IF.                                                              
071400                                                                          
071500 3900-EXIT.                                                               
071600     EXIT.                                                                
071700                                                                          
071800*                                                                         
071900* 4000-FINALIZE-CURRENT-EVENT THRU -EXIT hands the accumulated            
072000* comment buffer to EDLC001 and files its findings on the row,            
072100* then clears the buffer for the next event.                              
072200 4000-FINALIZE-CURRENT-EVENT.                                             
072300     CALL 'EDLC001' USING EDL-COMMENT-BUFFER                              
072400                           EDL-COMMENT-RESULT                             
072500                           EDL-RESULT-AREA.                               
072600                                                                          
072700     MOVE EDLCO-NAME       TO EV-T-NAME (CUR-EV-IDX).                     
072800     MOVE EDLCO-SHOT-NAME  TO EV-T-SHOT-NAME (CUR-EV-IDX).                
072900     MOVE EDLCO-CLIP-NAME  TO EV-T-CLIP-NAME (CUR-EV-IDX).                
073000     MOVE EDLCO-TAPE       TO EV-T-TAPE (CUR-EV-IDX).                     
073100     MOVE EDLCO-ASC-SOP    TO EV-T-ASC-SOP (CUR-EV-IDX).                  
073200     MOVE EDLCO-ASC-SAT    TO EV-T-ASC-SAT (CUR-EV-IDX).                  
073300                                                                          
073400     MOVE ZERO                            TO EDLCM-TOTAL.                 
073500                                                                          
073600 4000-EXIT.                                                               
073700     EXIT.                                                                
073800                                                                          
073900*                                                                         
074000* 5000-AFTER-EOF THRU -EXIT runs the transition adjuster over             
074100* the whole table, then drives the report builder one line at             
074200* a time (EDLP001 owns the FD and does the actual WRITE).                 
074300 5000-AFTER-EOF.                                                          
074400     CALL 'EDLX001' USING EDL-EVENT-TABLE                                 
074500                           EDL-CONTROL-TOTALS                             
074600                           EDL-TC-AREA                                    
074700                           EDL-RESULT-AREA.                               
074800                                                                          
074900     PERFORM 5100-WRITE-ONE-EVENT                                         
075000             VARYING EV-IDX FROM 1 BY 1                                   
075100             UNTIL EV-IDX > EV-TOTAL.                                     
075200                                                                          
075300     MOVE EV-TOTAL                     TO EDLCT-EVENTS-PROCESSED.         
075400     MOVE EV-ID-OFFSET                 TO EDLCT-AUDIO-SKIPPED.            
075500                                                                          
075600     PERFORM 5200-WRITE-ONE-TRAILER-LINE                                  
075700             VARYING STAT-NO FROM 1 BY 1                                  
075800             UNTIL STAT-NO > 6.                                           
075900                                                                          
076000 5000-EXIT.                                                               
076100     EXIT.                                                                
076200                                                                          
076300*                                                                         
076400 5100-WRITE-ONE-EVENT.                                                    
076500     COMPUTE EV-DURATION =                                                
076600             EV-T-REC-OUT-FRM (EV-IDX) - EV-T-REC-IN-FRM (EV-IDX).        
076700     ADD EV-DURATION                TO EDLCT-TOTAL-REC-DURATION.          
076800                                                                          
076900     MOVE 'D'                             TO EDLBM-MODE-CODE.             
077000     CALL 'EDLB001' USING EDL-BUILDER-MODE                                
077100                           EV-ENTRY (EV-IDX)                              
077200                           EDL-REPORT-LINE                                
077300                           EDL-CONTROL-TOTALS                             
077400                           EDL-TC-AREA                                    
077500                           EDL-RESULT-AREA.                               
077600     PERFORM 5150-WRITE-REPORT-LINE.                                      
077700                                                                          
077800     IF EV-T-RETIMED (EV-IDX)                                             
077900        MOVE 'R'                          TO EDLBM-MODE-CODE              
078000        CALL 'EDLB001' USING EDL-BUILDER-MODE                             
078100                              EV-ENTRY (EV-IDX)                           
078200                              EDL-REPORT-LINE                             
078300                              EDL-CONTROL-TOTALS                          
078400                              EDL-TC-AREA                                 
078500                              EDL-RESULT-AREA                             
078600        PERFORM 5150-WRITE-REPORT-LINE                                    
078700     END-IF.                                                              
078800                                                                          
078900 5100-EXIT.                                                               
079000     EXIT.                                                                
079100                                                                          
079200*                                                                         
079300 5150-WRITE-REPORT-LINE.                                                  
079400     WRITE EDL-REPORT-LINE.                                               
079500                                                                          
079600     IF NOT RPT-OK                                                        
079700        DISPLAY 'EDL REPORT FILE WRITE ERROR - FS: ' RPT-FS               
079800        MOVE 16                           TO RETURN-CODE                  
079900        GOBACK                                                            
080000     END-IF.                                                              
080100                                                                          
080200 5150-EXIT.                                                               
080300     EXIT.                                                                
080400                                                                          
080500*                                                                         
080600 5200-WRITE-ONE-TRAILER-LINE.                                             
080700     MOVE 'T'                             TO EDLBM-MODE-CODE.             
080800     MOVE STAT-NO                         TO EDLBM-STAT-NO.               
080900     CALL 'EDLB001' USING EDL-BUILDER-MODE                                
081000                           EV-ENTRY (1)                                   
081100                           EDL-REPORT-LINE                                
081200                           EDL-CONTROL-TOTALS                             
081300                           EDL-TC-AREA                                    
081400                           EDL-RESULT-AREA.                               
081500     PERFORM 5150-WRITE-REPORT-LINE.                                      
081600                                                                          
081700 5200-EXIT.                                                               
081800     EXIT.                                                                
081900                                                                          
082000*                                                                         
082100* 5300-SHOW-RUN-RECAP THRU -EXIT prints the closing statistics            
082200* line, in the same voice as the rest of the shop's drivers.              
082300 5300-SHOW-RUN-RECAP.                                                     
082400     DISPLAY ' '.                                                         
082500     DISPLAY '************* EDLP001 RUN RECAP *************'.             
082600     DISPLAY '* EVENTS PROCESSED:     ' EV-TOTAL.                         
082700     DISPLAY '* AUDIO EVENTS SKIPPED: ' EV-ID-OFFSET.                     
082800     DISPLAY '* TRANSITIONS PRESENT:  ' EDLCT-HAS-TRANSITIONS.            
082900     DISPLAY '**********************************************'.            
083000     DISPLAY ' '.                                                         
083100                                                                          
083200 5300-EXIT.                                                               
083300     EXIT.                                                                
083400                                                                          
083500*                                                                         
083600* 9100-RAISE-BAD-FCM THRU 9500-EXIT are the parser's fatal                
083700* error paragraphs - each DISPLAYs a diagnostic and aborts the            
083800* run, per the shop's usual RAISE-ERROR convention.                       
083900 9100-RAISE-BAD-FCM.                                                      
084000     DISPLAY 'EDLP001 FATAL - BAD FCM AT LINE ' LINE-NO-DISP.             
084100     MOVE 16                              TO RETURN-CODE.                 
084200     GOBACK.                                                              
084300                                                                          
084400 9100-EXIT.                                                               
084500     EXIT.                                                                
084600                                                                          
084700*                                                                         
084800 9200-RAISE-BL-ERROR.                                                     
084900     DISPLAY 'EDLP001 FATAL - UNSUPPORTED BL AT LINE '                    
085000             LINE-NO-DISP.                                                
085100     MOVE 16                              TO RETURN-CODE.                 
085200     GOBACK.                                                              
085300                                                                          
085400 9200-EXIT.                                                               
085500     EXIT.                                                                
085600                                                                          
085700*                                                                         
085800 9300-RAISE-EFFECT-NO-EVENT.                                              
085900     DISPLAY 'EDLP001 FATAL - EFFECT LINE WITH NO OPEN EVENT'             
086000             ' AT LINE ' LINE-NO-DISP.                                    
086100     MOVE 16                              TO RETURN-CODE.                 
086200     GOBACK.                                                              
086300                                                                          
086400 9300-EXIT.                                                               
086500     EXIT.                                                                
086600                                                                          
086700*                                                                         
086800 9400-RAISE-RETIME-NO-EVENT.                                              
086900     DISPLAY 'EDLP001 FATAL - M2 LINE WITH NO OPEN EVENT'                 
087000             ' AT LINE ' LINE-NO-DISP.                                    
087100     MOVE 16                              TO RETURN-CODE.                 
087200     GOBACK.                                                              
087300                                                                          
087400 9400-EXIT.                                                               
087500     EXIT.                                                                
087600                                                                          
087700*                                                                         
087800* 04/11/06 RTB RQ1204 - 9500-RAISE-BAD-EXTENSION FIRES BEFORE             
087900* OPEN, SO THE FS-CODE BASED DIAGNOSTIC USED ABOVE DOES NOT               
088000* APPLY HERE - THE PARM'S OWN FILENAME BYTES ARE ECHOED INSTEAD.          
088100 9500-RAISE-BAD-EXTENSION.                                                
088200     IF FNAME-LEN > ZERO                                                  
088300        DISPLAY 'EDLP001 FATAL - EDL FILENAME MUST END .EDL - '           
088400                PARM-FILENAME (1:FNAME-LEN)                               
088500     ELSE                                                                 
088600        DISPLAY 'EDLP001 FATAL - EDL FILENAME MUST END .EDL - '           
088700                'NO FILENAME SUPPLIED IN PARM'                            
088800     END-IF.                                                              
088900     MOVE 16                              TO RETURN-CODE.                 
089000     GOBACK.                                                              
089100                                                                          
089200 9500-EXIT.                                                               
089300     EXIT.                                                                
089400                                                                          
089500*                                                                         
089600* 6000-TOKENIZE-LINE THRU 6200-EXIT scan CUR-LINE-TEXT                    
089700* (1:LINE-LEN) for space-separated tokens, in the same                    
089800* character-by-character style as EDLC001's 3000-TOKENIZE-                
089900* VALUE - each program keeps its own local copy of the idiom.             
090000 6000-TOKENIZE-LINE.                                                      
090100     MOVE 'N'                             TO IN-TOKEN-SWITCH.             
090200     MOVE ZERO                            TO TOKEN-COUNT                  
090300                                              TOKEN-START.                
090400                                                                          
090500     PERFORM 6100-SCAN-ONE-CHAR                                           
090600             VARYING SCAN-IDX FROM 1 BY 1                                 
090700             UNTIL SCAN-IDX > LINE-LEN.                                   
090800                                                                          
090900     IF CURRENTLY-IN-TOKEN                                                
091000        PERFORM 6200-CLOSE-TOKEN                                          
091100     END-IF.                                                              
091200                                                                          
091300 6000-EXIT.                                                               
091400     EXIT.                                                                
091500                                                                          
091600*                                                                         
091700 6100-SCAN-ONE-CHAR.                                                      
091800     MOVE CUR-LINE-TEXT (SCAN-IDX:1)      TO CUR-CHAR.                    
091900                                                                          
092000     IF CUR-CHAR NOT EQUAL SPACE                                          
092100        IF NOT CURRENTLY-IN-TOKEN                                         
092200           MOVE 'Y'                       TO IN-TOKEN-SWITCH              
092300           MOVE SCAN-IDX                  TO TOKEN-START                  
092400           ADD 1                          TO TOKEN-COUNT                  
092500        END-IF                                                            
092600     ELSE                                                                 
092700        IF CURRENTLY-IN-TOKEN                                             
092800           PERFORM 6200-CLOSE-TOKEN                                       
092900        END-IF                                                            
093000     END-IF.                                                              
093100                                                                          
093200 6100-EXIT.                                                               
093300     EXIT.                                                                
093400                                                                          
093500*                                                                         
093600 6200-CLOSE-TOKEN.                                                        
093700     MOVE 'N'                             TO IN-TOKEN-SWITCH.             
093800     COMPUTE TOKEN-LEN = SCAN-IDX - TOKEN-START.                          
093900                                                                          
094000     IF TOKEN-LEN > 11                                                    
094100        MOVE 11                           TO TOKEN-LEN                    
094200     END-IF.                                                              
094300                                                                          
094400     IF TOKEN-COUNT <= 12                                                 
094500        MOVE SPACE            TO WK-TOKEN-TB (TOKEN-COUNT)                
094600        MOVE CUR-LINE-TEXT (TOKEN-START:TOKEN-LEN)                        
094700                              TO WK-TOKEN-TB (TOKEN-COUNT)                
094800        MOVE TOKEN-LEN        TO WK-TOKEN-LEN-TB (TOKEN-COUNT)            
094900     END-IF.                                                              
095000                                                                          
095100 6200-EXIT.                                                               
095200     EXIT.                                                                
