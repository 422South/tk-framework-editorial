000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLT001.                                                   
000400 AUTHOR.       R T BUCKNELL.                                              
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 04/11/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLT001  -  TIMECODE TO FRAME NUMBER CONVERSION                         
001100* CONVERTS AN HH:MM:SS:FF TIMECODE (2 OR 3 DIGITS OF HOURS)               
001200* INTO AN ABSOLUTE FRAME NUMBER, HANDLING DROP-FRAME AT 29.97             
001300* AND 59.94 FPS.  CALLED BY EDLP001, EDLR001 AND EDLX001 FOR              
001400* EVERY TIMECODE ENCOUNTERED IN THE EDL.  A DIGITS-ONLY STRING            
001500* IS TREATED AS AN ALREADY-ABSOLUTE FRAME NUMBER (SEE RQ9522).            
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800*----------------------------------------------------------------         
001900* 04/11/89  RTB  RQ8901  ORIGINAL CODING - NON-DROP ONLY                  
002000* 05/02/89  RTB  RQ8901  ADD 29.97 DROP-FRAME SUPPORT                     
002100* 06/14/89  RTB  RQ8944  ADD 3-DIGIT HOUR ACCEPTANCE                      
002200* 09/30/89  MDW  RQ8977  ADD SOURCE-TIMECODE SKIP OF FF RANGE CHK         
002300* 11/02/89  RTB  RQ9012  ADD 59.94 DROP-FRAME (FILM-TO-TAPE JOBS)         
002400* 02/20/90  MDW  RQ9034  REJECT DROP FLAG WITH NON-29.97/59.94            
002500* 07/09/90  RTB  RQ9098  FIX MM/SS RANGE CHECK - WAS 0-60                 
002600* 01/18/91  MDW  RQ9145  EXPLICIT DROP/NON-DROP FLAG CONFLICT CHK         
002700* 08/05/92  RTB  RQ9260  CLEAN UP EDLR-POSITION TEXT ON ERRORS            
002800* 03/11/94  MDW  RQ9401  DROP FUNCTION NUMVAL - COMPILER OPTION           
002900* 03/11/94  MDW  RQ9401  RESTRICTS INTRINSICS, USE DIGIT REDEFINE         
003000* 10/02/95  RTB  RQ9522  SUPPORT ',' AND '.' AS DROP DELIMITERS           
003100* 06/06/96  MDW  RQ9611  FPS-CODE NOW SET FROM CALLER, NOT GUESSED        
003200* 04/22/97  RTB  RQ9703  ACCEPT PURE DIGIT STRING AS FRAME COUNT          
003300* 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
003400* 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
003500* 05/17/99  RTB  RQ9930  TIGHTEN HH RANGE TO 3 DIGITS MAX                 
003600* 02/09/01  MDW  RQ0114  ADD SOURCE TC SKIP OF FRAME RANGE CHECK          
003700* 09/25/03  RTB  RQ0367  CORRECT DROP-PER-MIN FOR 59.94                   
003800*----------------------------------------------------------------         
003900 ENVIRONMENT DIVISION.                                                    
004000*                                                                         
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.    IBM-370.                                             
004300 OBJECT-COMPUTER.    IBM-370.                                             
004400 SPECIAL-NAMES.                                                           
004500     CLASS TC-DIGIT-VALID   IS '0' THRU '9'                               
004600     CLASS TC-DELIM-VALID   IS ':', ';', '.', ','.                        
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000**                                                                        
005100 DATA DIVISION.                                                           
005200*                                                                         
005300 FILE SECTION.                                                            
005400*                                                                         
005500 WORKING-STORAGE SECTION.                                                 
005600*                                                                         
005700 01 WK-LITERALS.                                                          
005800   03 CC-DROP-DELIM-1         PIC X(1)   VALUE ';'.                       
005900   03 CC-DROP-DELIM-2         PIC X(1)   VALUE ','.                       
006000   03 CC-DROP-DELIM-3         PIC X(1)   VALUE '.'.                       
006100   03 CC-NON-DROP-DELIM       PIC X(1)   VALUE ':'.                       
006200   03 CC-FPS-30               PIC 9(2) COMP VALUE 30.                     
006300   03 CC-FPS-60               PIC 9(2) COMP VALUE 60.                     
006400   03 CC-DROP-PER-MIN-30      PIC 9(1) COMP VALUE 2.                      
006500   03 CC-DROP-PER-MIN-60      PIC 9(1) COMP VALUE 4.                      
006600   03 CC-LEN-2-DIGIT-HH       PIC 9(2) COMP VALUE 11.                     
006700   03 CC-LEN-3-DIGIT-HH       PIC 9(2) COMP VALUE 12.                     
006800   03 FILLER                  PIC X(04)     VALUE SPACE.                  
006900*                                                                         
007000 LOCAL-STORAGE SECTION.                                                   
007100*                                                                         
007200 01 LS-WORK-AREA.                                                         
007300   03 WORK-STRING             PIC X(12)     VALUE SPACE.                  
007400   03 WORK-STRING-LEN         PIC 9(2) COMP VALUE ZERO.                   
007500   03 SCAN-IDX                PIC 9(9) COMP VALUE ZERO.                   
007600   03 PURE-NUM-SWITCH         PIC X         VALUE 'N'.                    
007700     88 STRING-IS-PURE-FRAME-NUMBER          VALUE 'Y'.                   
007800   03 HH-TEXT                 PIC X(3)      VALUE SPACE.                  
007900   03 HH-NUM REDEFINES HH-TEXT                                            
008000                              PIC 9(3).                                   
008100   03 MM-TEXT                 PIC X(2)      VALUE SPACE.                  
008200   03 MM-NUM REDEFINES MM-TEXT                                            
008300                              PIC 9(2).                                   
008400   03 SS-TEXT                 PIC X(2)      VALUE SPACE.                  
008500   03 SS-NUM REDEFINES SS-TEXT                                            
008600                              PIC 9(2).                                   
008700   03 FF-TEXT                 PIC X(2)      VALUE SPACE.                  
008800   03 FF-NUM REDEFINES FF-TEXT                                            
008900                              PIC 9(2).                                   
009000   03 FF-DELIM                PIC X(1)      VALUE SPACE.                  
009100   03 DELIM-1-CHECK           PIC X(1)      VALUE SPACE.                  
009200   03 DELIM-2-CHECK           PIC X(1)      VALUE SPACE.                  
009300   03 DROP-PER-MIN            PIC 9(1) COMP VALUE ZERO.                   
009400   03 TOTAL-MINUTES           PIC S9(7) COMP VALUE ZERO.                  
009500   03 TOTAL-MINUTES-DIV10     PIC S9(7) COMP VALUE ZERO.                  
009600   03 RAW-FRAMES              PIC S9(9) COMP VALUE ZERO.                  
009700   03 DIGIT-CHAR              PIC X(1)      VALUE SPACE.                  
009800   03 DIGIT-VALUE REDEFINES DIGIT-CHAR                                    
009900                              PIC 9(1).                                   
010000   03 ACCUM-FRAMES            PIC S9(9) COMP VALUE ZERO.                  
010100   03 FILLER                  PIC X(04)     VALUE SPACE.                  
010200*                                                                         
010300 LINKAGE SECTION.                                                         
010400*                                                                         
010500 COPY EDLMTC.                                                             
010600*                                                                         
010700 COPY EDLMCR.                                                             
010800*                                                                         
010900 PROCEDURE DIVISION USING EDL-TC-AREA                                     
011000                          EDL-RESULT-AREA.                                
011100*                                                                         
011200 0000-BEGIN.                                                              
011300     MOVE ZERO                            TO EDLR-RESULT                  
011400     MOVE SPACE                           TO EDLR-DESCRIPTION             
011500                                              EDLR-POSITION               
011600     MOVE EDLTC-STRING                    TO WORK-STRING                  
011700     MOVE ZERO                            TO EDLTC-FRAMES.                
011800                                                                          
011900     IF WORK-STRING EQUAL SPACE                                           
012000        PERFORM 8100-RAISE-EMPTY-STRING                                   
012100        GO TO 0000-EXIT                                                   
012200     END-IF.                                                              
012300                                                                          
012400     PERFORM 1000-MEASURE-STRING.                                         
012500     PERFORM 1100-CHECK-PURE-DIGITS.                                      
012600                                                                          
012700     IF STRING-IS-PURE-FRAME-NUMBER                                       
012800        PERFORM 1500-ACCUMULATE-FRAME-COUNT                               
012900        MOVE ACCUM-FRAMES                 TO EDLTC-FRAMES                 
013000        GO TO 0000-EXIT                                                   
013100     END-IF.                                                              
013200                                                                          
013300     PERFORM 2000-SPLIT-TIMECODE.                                         
013400                                                                          
013500     IF EDLR-RESULT NOT EQUAL ZERO                                        
013600        GO TO 0000-EXIT                                                   
013700     END-IF.                                                              
013800                                                                          
013900     PERFORM 3000-VALIDATE-TC.                                            
014000                                                                          
014100     IF EDLR-RESULT NOT EQUAL ZERO                                        
014200        GO TO 0000-EXIT                                                   
014300     END-IF.                                                              
014400                                                                          
014500     PERFORM 4000-CALC-FRAMES.                                            
014600                                                                          
014700 0000-EXIT.                                                               
014800     GOBACK.                                                              
014900                                                                          
015000*                                                                         
015100* 1000-MEASURE-STRING THRU -EXIT finds the length of the                  
015200* significant (non-trailing-space) part of WORK-STRING, since             
015300* hours may be 2 or 3 digits (RQ8944 / RQ9930).                           
015400 1000-MEASURE-STRING.                                                     
015500     MOVE ZERO                            TO WORK-STRING-LEN.             
015600                                                                          
015700     PERFORM 1010-CHECK-ONE-POSITION                                      
015800             VARYING SCAN-IDX FROM 12 BY -1                               
015900             UNTIL SCAN-IDX < 1                                           
016000             OR WORK-STRING-LEN NOT EQUAL ZERO.                           
016100                                                                          
016200 1000-EXIT.                                                               
016300     EXIT.                                                                
016400                                                                          
016500*                                                                         
016600 1010-CHECK-ONE-POSITION.                                                 
016700     IF WORK-STRING (SCAN-IDX:1) NOT EQUAL SPACE                          
016800        MOVE SCAN-IDX                     TO WORK-STRING-LEN              
016900     END-IF.                                                              
017000                                                                          
017100 1010-EXIT.                                                               
017200     EXIT.                                                                
017300                                                                          
017400*                                                                         
017500* 1100-CHECK-PURE-DIGITS THRU -EXIT - the "pure digit string is           
017600* a frame number" rule.                                                   
017700 1100-CHECK-PURE-DIGITS.                                                  
017800     MOVE 'N'                             TO PURE-NUM-SWITCH.             
017900                                                                          
018000     IF WORK-STRING-LEN NOT EQUAL ZERO                                    
018100        AND WORK-STRING (1:WORK-STRING-LEN) IS TC-DIGIT-VALID             
018200        MOVE 'Y'                          TO PURE-NUM-SWITCH              
018300     END-IF.                                                              
018400                                                                          
018500 1100-EXIT.                                                               
018600     EXIT.                                                                
018700                                                                          
018800*                                                                         
018900* 1500-ACCUMULATE-FRAME-COUNT THRU -EXIT builds the frame count           
019000* one digit at a time via the DIGIT-CHAR/DIGIT-VALUE redefine -           
019100* no NUMVAL, per shop compiler option restricting intrinsics.             
019200 1500-ACCUMULATE-FRAME-COUNT.                                             
019300     MOVE ZERO                            TO ACCUM-FRAMES.                
019400                                                                          
019500     PERFORM 1510-ACCUMULATE-ONE-DIGIT                                    
019600             VARYING SCAN-IDX FROM 1 BY 1                                 
019700             UNTIL SCAN-IDX > WORK-STRING-LEN.                            
019800                                                                          
019900 1500-EXIT.                                                               
020000     EXIT.                                                                
020100                                                                          
020200*                                                                         
020300 1510-ACCUMULATE-ONE-DIGIT.                                               
020400     MOVE WORK-STRING (SCAN-IDX:1)        TO DIGIT-CHAR                   
020500     COMPUTE ACCUM-FRAMES = (ACCUM-FRAMES * 10) + DIGIT-VALUE.            
020600                                                                          
020700 1510-EXIT.                                                               
020800     EXIT.                                                                
020900                                                                          
021000*                                                                         
021100* 2000-SPLIT-TIMECODE THRU -EXIT slices HH/MM/SS/FF out of the            
021200* string by its overall length, since 2- and 3-digit hour forms           
021300* are laid out differently.                                               
021400 2000-SPLIT-TIMECODE.                                                     
021500     EVALUATE WORK-STRING-LEN                                             
021600        WHEN CC-LEN-2-DIGIT-HH                                            
021700           MOVE '0'                       TO HH-TEXT (1:1)                
021800           MOVE WORK-STRING (1:2)         TO HH-TEXT (2:2)                
021900           MOVE WORK-STRING (3:1)         TO DELIM-1-CHECK                
022000           MOVE WORK-STRING (4:2)         TO MM-TEXT                      
022100           MOVE WORK-STRING (6:1)         TO DELIM-2-CHECK                
022200           MOVE WORK-STRING (7:2)         TO SS-TEXT                      
022300           MOVE WORK-STRING (9:1)         TO FF-DELIM                     
022400           MOVE WORK-STRING (10:2)        TO FF-TEXT                      
022500        WHEN CC-LEN-3-DIGIT-HH                                            
022600           MOVE WORK-STRING (1:3)         TO HH-TEXT                      
022700           MOVE WORK-STRING (4:1)         TO DELIM-1-CHECK                
022800           MOVE WORK-STRING (5:2)         TO MM-TEXT                      
022900           MOVE WORK-STRING (7:1)         TO DELIM-2-CHECK                
023000           MOVE WORK-STRING (8:2)         TO SS-TEXT                      
023100           MOVE WORK-STRING (10:1)        TO FF-DELIM                     
023200           MOVE WORK-STRING (11:2)        TO FF-TEXT                      
023300        WHEN OTHER                                                        
023400           PERFORM 8110-RAISE-BAD-FORMAT                                  
023500     END-EVALUATE.                                                        
023600                                                                          
023700 2000-EXIT.                                                               
023800     EXIT.                                                                
023900                                                                          
024000*                                                                         
024100* 3000-VALIDATE-TC THRU -EXIT applies the format/range checks             
024200* and drop-frame delimiter detection specified under RQ8901.              
024300 3000-VALIDATE-TC.                                                        
024400     IF HH-TEXT IS NOT TC-DIGIT-VALID                                     
024500        OR MM-TEXT IS NOT TC-DIGIT-VALID                                  
024600        OR SS-TEXT IS NOT TC-DIGIT-VALID                                  
024700        OR FF-TEXT IS NOT TC-DIGIT-VALID                                  
024800        OR DELIM-1-CHECK IS NOT TC-DELIM-VALID                            
024900        OR DELIM-2-CHECK IS NOT TC-DELIM-VALID                            
025000        PERFORM 8110-RAISE-BAD-FORMAT                                     
025100        GO TO 3000-EXIT                                                   
025200     END-IF.                                                              
025300                                                                          
025400     MOVE HH-NUM                          TO EDLTC-HH                     
025500     MOVE MM-NUM                          TO EDLTC-MM                     
025600     MOVE SS-NUM                          TO EDLTC-SS                     
025700     MOVE FF-NUM                          TO EDLTC-FF                     
025800     MOVE FF-DELIM                        TO EDLTC-DELIM.                 
025900                                                                          
026000     IF EDLTC-MM > 59 OR EDLTC-SS > 59                                    
026100        PERFORM 8120-RAISE-RANGE-ERROR                                    
026200        GO TO 3000-EXIT                                                   
026300     END-IF.                                                              
026400                                                                          
026500     PERFORM 3100-SET-DROP-FLAG.                                          
026600                                                                          
026700     IF EDLR-RESULT NOT EQUAL ZERO                                        
026800        GO TO 3000-EXIT                                                   
026900     END-IF.                                                              
027000                                                                          
027100     IF EDLTC-SOURCE-TIMECODE                                             
027200        GO TO 3000-EXIT                                                   
027300     END-IF.                                                              
027400                                                                          
027500     IF EDLTC-FF NOT LESS EDLTC-FPS-CODE                                  
027600        PERFORM 8130-RAISE-BAD-FRAME-RATE                                 
027700     END-IF.                                                              
027800                                                                          
027900 3000-EXIT.                                                               
028000     EXIT.                                                                
028100                                                                          
028200*                                                                         
028300* 3100-SET-DROP-FLAG THRU -EXIT - delimiter says drop unless an           
028400* explicit non-drop flag was passed in, which is a fatal                  
028500* conflict (RQ9145); an explicit drop flag with ':' notation is           
028600* accepted as drop per RQ8901.                                            
028700 3100-SET-DROP-FLAG.                                                      
028800     EVALUATE FF-DELIM                                                    
028900        WHEN CC-DROP-DELIM-1                                              
029000        WHEN CC-DROP-DELIM-2                                              
029100        WHEN CC-DROP-DELIM-3                                              
029200           SET EDLTC-IS-DROP-FRAME        TO TRUE                         
029300        WHEN CC-NON-DROP-DELIM                                            
029400           SET EDLTC-IS-NON-DROP-FRAME    TO TRUE                         
029500        WHEN OTHER                                                        
029600           PERFORM 8110-RAISE-BAD-FORMAT                                  
029700           GO TO 3100-EXIT                                                
029800     END-EVALUATE.                                                        
029900                                                                          
030000     IF EDLTC-FLAG-WAS-GIVEN                                              
030100        IF EDLTC-EXPLICIT-FLAG EQUAL 'N'                                  
030200           AND EDLTC-IS-DROP-FRAME                                        
030300           PERFORM 8140-RAISE-DROP-CONFLICT                               
030400           GO TO 3100-EXIT                                                
030500        END-IF                                                            
030600        IF EDLTC-EXPLICIT-FLAG EQUAL 'Y'                                  
030700           SET EDLTC-IS-DROP-FRAME        TO TRUE                         
030800        END-IF                                                            
030900     END-IF.                                                              
031000                                                                          
031100     IF EDLTC-IS-DROP-FRAME                                               
031200        IF EDLTC-FPS-CODE NOT EQUAL CC-FPS-30                             
031300           AND EDLTC-FPS-CODE NOT EQUAL CC-FPS-60                         
031400           PERFORM 8150-RAISE-DROP-FPS-ERROR                              
031500        END-IF                                                            
031600     END-IF.                                                              
031700                                                                          
031800 3100-EXIT.                                                               
031900     EXIT.                                                                
032000                                                                          
032100*                                                                         
032200* 4000-CALC-FRAMES THRU -EXIT - the timecode to frame number              
032300* formula specified under RQ8901, with the drop-frame subtraction         
032400* applied when the list is running drop-frame.                            
032500 4000-CALC-FRAMES.                                                        
032600     COMPUTE RAW-FRAMES =                                                 
032700        (EDLTC-HH * 3600 * EDLTC-FPS-CODE)                                
032800      + (EDLTC-MM * 60 * EDLTC-FPS-CODE)                                  
032900      + (EDLTC-SS * EDLTC-FPS-CODE)                                       
033000      + EDLTC-FF.                                                         
033100                                                                          
033200     IF NOT EDLTC-IS-DROP-FRAME                                           
033300        MOVE RAW-FRAMES                   TO EDLTC-FRAMES                 
033400        GO TO 4000-EXIT                                                   
033500     END-IF.                                                              
033600                                                                          
033700     IF EDLTC-FPS-CODE EQUAL CC-FPS-30                                    
033800        MOVE CC-DROP-PER-MIN-30           TO DROP-PER-MIN                 
033900     ELSE                                                                 
034000        MOVE CC-DROP-PER-MIN-60           TO DROP-PER-MIN                 
034100     END-IF.                                                              
034200                                                                          
034300     COMPUTE TOTAL-MINUTES = (60 * EDLTC-HH) + EDLTC-MM.                  
034400     COMPUTE TOTAL-MINUTES-DIV10 = TOTAL-MINUTES / 10.                    
034500                                                                          
034600     COMPUTE EDLTC-FRAMES =                                               
034700        RAW-FRAMES                                                        
034800        - (DROP-PER-MIN                                                   
034900           * (TOTAL-MINUTES - TOTAL-MINUTES-DIV10)).                      
035000                                                                          
035100 4000-EXIT.                                                               
035200     EXIT.                                                                
035300                                                                          
035400*                                                                         
035500* --- FORMAT / RANGE ERRORS ---                                           
035600 8100-RAISE-EMPTY-STRING.                                                 
035700     MOVE 20                              TO EDLR-RESULT                  
035800     MOVE 'EDLT001 - EMPTY TIMECODE STRING' TO EDLR-DESCRIPTION.          
035900     GO TO 8100-EXIT.                                                     
036000 8100-EXIT.                                                               
036100     EXIT.                                                                
036200                                                                          
036300*                                                                         
036400 8110-RAISE-BAD-FORMAT.                                                   
036500     MOVE 21                              TO EDLR-RESULT                  
036600     MOVE 'EDLT001 - BAD TIMECODE FORMAT' TO EDLR-DESCRIPTION             
036700     MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).        
036800     GO TO 8110-EXIT.                                                     
036900 8110-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200*                                                                         
037300 8120-RAISE-RANGE-ERROR.                                                  
037400     MOVE 22                              TO EDLR-RESULT                  
037500     MOVE 'EDLT001 - MM OR SS OUT OF RANGE' TO EDLR-DESCRIPTION           
037600     MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).        
037700     GO TO 8120-EXIT.                                                     
037800 8120-EXIT.                                                               
037900     EXIT.                                                                
038000                                                                          
038100*                                                                         
038200 8130-RAISE-BAD-FRAME-RATE.                                               
038300     MOVE 23                              TO EDLR-RESULT                  
038400     MOVE 'EDLT001 - FRAMES >= FPS FOR NON-SOURCE TC'                     
038500                                           TO EDLR-DESCRIPTION            
038600     MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).        
038700     GO TO 8130-EXIT.                                                     
038800 8130-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*                                                                         
039200 8140-RAISE-DROP-CONFLICT.                                                
039300     MOVE 24                              TO EDLR-RESULT                  
039400     MOVE 'EDLT001 - NON-DROP FLAG CONFLICTS WITH DROP NOTATION'          
039500                                           TO EDLR-DESCRIPTION            
039600     MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).        
039700     GO TO 8140-EXIT.                                                     
039800 8140-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          
040100*                                                                         
040200 8150-RAISE-DROP-FPS-ERROR.                                               
040300     MOVE 25                              TO EDLR-RESULT                  
040400     MOVE 'EDLT001 - DROP FRAME ONLY VALID AT 29.97/59.94 FPS'            
040500                                           TO EDLR-DESCRIPTION            
040600     MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).        
040700     GO TO 8150-EXIT.                                                     
040800 8150-EXIT.                                                               
040900     EXIT.                                                                
