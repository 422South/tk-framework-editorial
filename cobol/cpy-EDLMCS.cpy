000100* FCM / DROP-FRAME MODE SWITCH AREA FOR THE LIST                          
000200*                                                                         
000300 01 EDL-FCM-SWITCH-AREA.                                                  
000400   03 EDL-FCM-SWITCH                 PIC X(8)   VALUE SPACE.              
000500   03 FILLER REDEFINES EDL-FCM-SWITCH.                                    
000600     05 FILLER                       PIC X(3).                            
000700     05 EDL-FCM-BEHAVIOR             PIC X(1).                            
000800       88 EDL-DROP-FRAME-MODE                 VALUE 'D'.                  
000900       88 EDL-NON-DROP-FRAME-MODE             VALUE 'N'.                  
001000     05 FILLER                       PIC X(4).                            
001100   03 EDL-FCM-SEEN-SWITCH            PIC X      VALUE 'N'.                
001200     88 EDL-FCM-ALREADY-SEEN                  VALUE 'Y'.                  
001300   03 FILLER                         PIC X(04)  VALUE SPACE.              
