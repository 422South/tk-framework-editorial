000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLC001.                                                   
000400 AUTHOR.       G ALAIMO.                                                  
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 05/22/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLC001  -  COMMENT / LOCATOR METADATA EXTRACTOR                        
001100* SCANS THE COMMENT LINES ACCUMULATED FOR ONE EVENT AND PULLS             
001200* OUT THE EVENT NAME, SHOT NAME, CLIP NAME, TAPE AND THE                  
001300* ASC_SOP/ASC_SAT COLOR VALUES.  NO REGULAR EXPRESSION ENGINE             
001400* IS AVAILABLE ON THIS COMPILER: THE SHOT NAME IS DERIVED BY              
001500* THE FIXED RULE "CHARACTERS BEFORE THE FIRST UNDERSCORE"                 
001600* (SEE ANALYSIS NOTE RQ8933).                                             
001700*----------------------------------------------------------------         
001800* CHANGE LOG                                                              
001900*----------------------------------------------------------------         
002000* 05/22/89  GA   RQ8920  ORIGINAL CODING - LOC AND CLIP NAME ONLY         
002100* 06/02/89  GA   RQ8921  ADD SOURCE FILE / TAPE EXTRACTION                
002200* 06/19/89  GA   RQ8933  ADD SHOT NAME - FIXED UNDERSCORE RULE            
002300* 08/14/89  RTB  RQ8955  ADD FROM/TO CLIP NAME - LAST ONE WINS            
002400* 10/03/89  GA   RQ8981  ADD ASC_SOP / ASC_SAT VERBATIM CAPTURE           
002500* 02/12/90  RTB  RQ9028  FIX LOC 3RD TOKEN WHEN LOC HAS 2 TOKENS          
002600* 12/03/98  GA   RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002700* 12/03/98  GA   RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002800* 04/09/02  RTB  RQ0201  TRIM TRAILING STAR-COMMENT DASHES                
002900* 07/30/04  GA   RQ0410  WIDEN VALUE-TEXT TO FULL LINE LENGTH             
003000*----------------------------------------------------------------         
003100 ENVIRONMENT DIVISION.                                                    
003200*                                                                         
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-370.                                             
003500 OBJECT-COMPUTER.    IBM-370.                                             
003600 SPECIAL-NAMES.                                                           
003700     CLASS CM-UNDERSCORE-VALID IS '_'.                                    
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100**                                                                        
004200 DATA DIVISION.                                                           
004300*                                                                         
004400 FILE SECTION.                                                            
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700*                                                                         
004800 01 WK-LITERALS.                                                          
004900   03 CC-STAR                 PIC X(1)   VALUE '*'.                       
005000   03 CC-COLON                PIC X(1)   VALUE ':'.                       
005100   03 CC-UNDERSCORE           PIC X(1)   VALUE '_'.                       
005200   03 CC-LINE-LEN             PIC 9(3) COMP VALUE 120.                    
005300   03 FILLER                  PIC X(04)     VALUE SPACE.                  
005400*                                                                         
005500 LOCAL-STORAGE SECTION.                                                   
005600*                                                                         
005700 01 LS-SCAN-AREA.                                                         
005800   03 WORK-LINE               PIC X(120)    VALUE SPACE.                  
005900   03 SCAN-IDX                PIC 9(3) COMP VALUE ZERO.                   
006000   03 KEYWORD-START           PIC 9(3) COMP VALUE ZERO.                   
006100   03 COLON-POS               PIC 9(3) COMP VALUE ZERO.                   
006200   03 VALUE-START             PIC 9(3) COMP VALUE ZERO.                   
006300   03 FNS-START               PIC 9(3) COMP VALUE ZERO.                   
006400   03 FNS-RESULT              PIC 9(3) COMP VALUE ZERO.                   
006500   03 KW-LEN                  PIC 9(3) COMP VALUE ZERO.                   
006600   03 KW-TEXT                 PIC X(20)     VALUE SPACE.                  
006700   03 VALUE-LEN               PIC 9(3) COMP VALUE ZERO.                   
006800   03 VALUE-TEXT              PIC X(120)    VALUE SPACE.                  
006900   03 IS-KEYWORD-LINE         PIC X         VALUE 'N'.                    
007000     88 LINE-HAS-KEYWORD               VALUE 'Y'.                         
007100   03 FILLER                  PIC X(04)     VALUE SPACE.                  
007200*                                                                         
007300 01 LS-TOKEN-AREA.                                                        
007400   03 IN-TOKEN-SWITCH         PIC X         VALUE 'N'.                    
007500     88 CURRENTLY-IN-TOKEN              VALUE 'Y'.                        
007600   03 TOKEN-COUNT             PIC 9(3) COMP VALUE ZERO.                   
007700   03 TOKEN-COUNT-DISP        PIC 9(3)      VALUE ZERO.                   
007800   03 TOKEN-COUNT-DISP-X REDEFINES                                        
007900      TOKEN-COUNT-DISP        PIC X(3).                                   
008000   03 TOKEN-START             PIC 9(3) COMP VALUE ZERO.                   
008100   03 TOKEN-LEN               PIC 9(3) COMP VALUE ZERO.                   
008200   03 THIRD-TOKEN-TEXT        PIC X(20)     VALUE SPACE.                  
008300   03 LAST-TOKEN-TEXT         PIC X(20)     VALUE SPACE.                  
008400   03 CUR-CHAR                PIC X(1)      VALUE SPACE.                  
008500   03 FILLER                  PIC X(04)     VALUE SPACE.                  
008600*                                                                         
008700 01 LS-SHOT-NAME-AREA.                                                    
008800   03 UNDER-POS               PIC 9(3) COMP VALUE ZERO.                   
008900   03 UNDER-POS-DISP          PIC 9(3)      VALUE ZERO.                   
009000   03 UNDER-POS-DISP-X REDEFINES                                          
009100      UNDER-POS-DISP          PIC X(3).                                   
009200   03 NAME-LEN                PIC 9(3) COMP VALUE ZERO.                   
009300   03 FILLER                  PIC X(04)     VALUE SPACE.                  
009400*                                                                         
009500 01 LS-DIAG-AREA.                                                         
009600   03 KEYWORD-LINE-COUNT      PIC 9(3) COMP VALUE ZERO.                   
009700   03 EDLCM-TOTAL-DISP        PIC 9(3)      VALUE ZERO.                   
009800   03 EDLCM-TOTAL-DISP-X REDEFINES                                        
009900      EDLCM-TOTAL-DISP        PIC X(3).                                   
010000   03 FILLER                  PIC X(04)     VALUE SPACE.                  
010100*                                                                         
010200 LINKAGE SECTION.                                                         
010300*                                                                         
010400 COPY EDLMCM.                                                             
010500*                                                                         
010600 COPY EDLMCO.                                                             
010700*                                                                         
010800 COPY EDLMCR.                                                             
010900*                                                                         
011000 PROCEDURE DIVISION USING EDL-COMMENT-BUFFER                              
011100                          EDL-COMMENT-RESULT                              
011200                          EDL-RESULT-AREA.                                
011300*                                                                         
011400 0000-BEGIN.                                                              
011500     MOVE ZERO                            TO EDLR-RESULT                  
011600     MOVE SPACE                           TO EDLR-DESCRIPTION             
011700                                              EDLR-POSITION               
011800     INITIALIZE EDL-COMMENT-RESULT.                                       
011900                                                                          
012000     MOVE ZERO                            TO KEYWORD-LINE-COUNT.          
012100                                                                          
012200     PERFORM 1000-SCAN-ONE-LINE                                           
012300             VARYING EDLCM-IDX FROM 1 BY 1                                
012400             UNTIL EDLCM-IDX > EDLCM-TOTAL.                               
012500                                                                          
012600     PERFORM 5000-DERIVE-SHOT-NAME.                                       
012700                                                                          
012800     IF EDLCM-TOTAL NOT EQUAL ZERO                                        
012900        AND KEYWORD-LINE-COUNT EQUAL ZERO                                 
013000        MOVE 4                            TO EDLR-RESULT                  
013100        MOVE EDLCM-TOTAL                  TO EDLCM-TOTAL-DISP             
013200        STRING 'NO LOC/SOURCE FILE/CLIP NAME KEYWORDS IN '                
013300               EDLCM-TOTAL-DISP-X DELIMITED BY SIZE                       
013400               ' COMMENT LINE(S)' DELIMITED BY SIZE                       
013500               INTO EDLR-DESCRIPTION                                      
013600        END-STRING                                                        
013700     END-IF.                                                              
013800                                                                          
013900 0000-EXIT.                                                               
014000     GOBACK.                                                              
014100                                                                          
014200*                                                                         
014300* 1000-SCAN-ONE-LINE THRU -EXIT classifies one buffered comment           
014400* line and, if it carries a recognised keyword, dispatches it.            
014500 1000-SCAN-ONE-LINE.                                                      
014600     MOVE EDLCM-LINE (EDLCM-IDX)          TO WORK-LINE                    
014700     MOVE 'N'                             TO IS-KEYWORD-LINE.             
014800                                                                          
014900     PERFORM 1100-LOCATE-KEYWORD.                                         
015000                                                                          
015100     IF LINE-HAS-KEYWORD                                                  
015200        ADD 1                             TO KEYWORD-LINE-COUNT           
015300        PERFORM 1200-EXTRACT-KEYWORD-TEXT                                 
015400        PERFORM 1300-EXTRACT-VALUE-TEXT                                   
015500        PERFORM 2000-CLASSIFY-KEYWORD                                     
015600     END-IF.                                                              
015700                                                                          
015800 1000-EXIT.                                                               
015900     EXIT.                                                                
016000                                                                          
016100*                                                                         
016200* 1100-LOCATE-KEYWORD THRU -EXIT finds the keyword start (after           
016300* an optional leading '*' and spaces) and the colon that ends             
016400* it.  No colon found => a "pure comment", per RQ8933.                    
016500 1100-LOCATE-KEYWORD.                                                     
016600     MOVE 1                               TO FNS-START.                   
016700     PERFORM 1110-FIND-FIRST-NONSPACE.                                    
016800                                                                          
016900     IF FNS-RESULT EQUAL ZERO                                             
017000        GO TO 1100-EXIT                                                   
017100     END-IF.                                                              
017200                                                                          
017300     MOVE FNS-RESULT                      TO KEYWORD-START.               
017400                                                                          
017500     IF WORK-LINE (KEYWORD-START:1) EQUAL CC-STAR                         
017600        COMPUTE FNS-START = KEYWORD-START + 1                             
017700        PERFORM 1110-FIND-FIRST-NONSPACE                                  
017800        IF FNS-RESULT EQUAL ZERO                                          
017900           GO TO 1100-EXIT                                                
018000        END-IF                                                            
018100        MOVE FNS-RESULT                   TO KEYWORD-START                
018200     END-IF.                                                              
018300                                                                          
018400     MOVE ZERO                            TO COLON-POS.                   
018500     PERFORM 1120-FIND-COLON                                              
018600             VARYING SCAN-IDX FROM KEYWORD-START BY 1                     
018700             UNTIL SCAN-IDX > CC-LINE-LEN                                 
018800             OR COLON-POS NOT EQUAL ZERO.                                 
018900                                                                          
019000     IF COLON-POS NOT EQUAL ZERO                                          
019100        MOVE 'Y'                          TO IS-KEYWORD-LINE              
019200     END-IF.                                                              
019300                                                                          
019400 1100-EXIT.                                                               
019500     EXIT.                                                                
019600                                                                          
019700*                                                                         
019800 1110-FIND-FIRST-NONSPACE.                                                
019900     MOVE ZERO                            TO FNS-RESULT.                  
020000                                                                          
020100     PERFORM 1111-CHECK-ONE-POSITION                                      
020200             VARYING SCAN-IDX FROM FNS-START BY 1                         
020300             UNTIL SCAN-IDX > CC-LINE-LEN                                 
020400             OR FNS-RESULT NOT EQUAL ZERO.                                
020500                                                                          
020600 1110-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900*                                                                         
021000 1111-CHECK-ONE-POSITION.                                                 
021100     IF WORK-LINE (SCAN-IDX:1) NOT EQUAL SPACE                            
021200        MOVE SCAN-IDX                     TO FNS-RESULT                   
021300     END-IF.                                                              
021400                                                                          
021500 1111-EXIT.                                                               
021600     EXIT.                                                                
021700                                                                          
021800*                                                                         
021900 1120-FIND-COLON.                                                         
022000     IF WORK-LINE (SCAN-IDX:1) EQUAL CC-COLON                             
022100        MOVE SCAN-IDX                     TO COLON-POS                    
022200     END-IF.                                                              
022300                                                                          
022400 1120-EXIT.                                                               
022500     EXIT.                                                                
022600                                                                          
022700*                                                                         
022800* 1200-EXTRACT-KEYWORD-TEXT THRU -EXIT copies and right-trims             
022900* the keyword between KEYWORD-START and COLON-POS.                        
023000 1200-EXTRACT-KEYWORD-TEXT.                                               
023100     MOVE SPACE                           TO KW-TEXT.                     
023200     COMPUTE KW-LEN = COLON-POS - KEYWORD-START.                          
023300                                                                          
023400     IF KW-LEN > 20                                                       
023500        MOVE 20                           TO KW-LEN                       
023600     END-IF.                                                              
023700                                                                          
023800     IF KW-LEN > ZERO                                                     
023900        MOVE WORK-LINE (KEYWORD-START:KW-LEN) TO KW-TEXT                  
024000     END-IF.                                                              
024100                                                                          
024200 1200-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
024500*                                                                         
024600* 1300-EXTRACT-VALUE-TEXT THRU -EXIT - value is the rest of the           
024700* line after the colon and any spaces immediately following it.           
024800 1300-EXTRACT-VALUE-TEXT.                                                 
024900     MOVE SPACE                           TO VALUE-TEXT.                  
025000     COMPUTE FNS-START = COLON-POS + 1.                                   
025100     PERFORM 1110-FIND-FIRST-NONSPACE.                                    
025200                                                                          
025300     IF FNS-RESULT EQUAL ZERO                                             
025400        GO TO 1300-EXIT                                                   
025500     END-IF.                                                              
025600                                                                          
025700     MOVE FNS-RESULT                      TO VALUE-START.                 
025800     COMPUTE VALUE-LEN = (CC-LINE-LEN - VALUE-START) + 1.                 
025900     MOVE WORK-LINE (VALUE-START:VALUE-LEN) TO VALUE-TEXT.                
026000                                                                          
026100 1300-EXIT.                                                               
026200     EXIT.                                                                
026300                                                                          
026400*                                                                         
026500* 2000-CLASSIFY-KEYWORD THRU -EXIT dispatches on the trimmed              
026600* keyword text per the COMMENT METADATA EXTRACTOR rules.                  
026700 2000-CLASSIFY-KEYWORD.                                                   
026800     EVALUATE KW-TEXT                                                     
026900        WHEN 'LOC'                                                        
027000           PERFORM 2100-HANDLE-LOC                                        
027100        WHEN 'SOURCE FILE'                                                
027200           PERFORM 2200-HANDLE-SOURCE-FILE                                
027300        WHEN 'CLIP NAME'                                                  
027400        WHEN 'FROM CLIP NAME'                                             
027500        WHEN 'TO CLIP NAME'                                               
027600           MOVE VALUE-TEXT (1:30)         TO EDLCO-CLIP-NAME              
027700        WHEN 'ASC_SOP'                                                    
027800           MOVE VALUE-TEXT (1:60)         TO EDLCO-ASC-SOP                
027900        WHEN 'ASC_SAT'                                                    
028000           MOVE VALUE-TEXT (1:10)         TO EDLCO-ASC-SAT                
028100        WHEN OTHER                                                        
028200           CONTINUE                                                       
028300     END-EVALUATE.                                                        
028400                                                                          
028500 2000-EXIT.                                                               
028600     EXIT.                                                                
028700                                                                          
028800*                                                                         
028900* 2100-HANDLE-LOC THRU -EXIT - event name is the 3rd space                
029000* separated token of the LOC value, when more than 2 tokens are           
029100* present (RQ9028).                                                       
029200 2100-HANDLE-LOC.                                                         
029300     PERFORM 3000-TOKENIZE-VALUE.                                         
029400                                                                          
029500     IF TOKEN-COUNT > 2                                                   
029600        MOVE THIRD-TOKEN-TEXT             TO EDLCO-NAME                   
029700     ELSE                                                                 
029800        IF EDLR-RESULT EQUAL ZERO                                         
029900           MOVE 8                         TO EDLR-RESULT                  
030000           MOVE TOKEN-COUNT                TO TOKEN-COUNT-DISP            
030100           STRING 'LOC LINE HAS ONLY ' DELIMITED BY SIZE                  
030200                  TOKEN-COUNT-DISP-X DELIMITED BY SIZE                    
030300                  ' TOKEN(S) - EVENT NAME NOT SET'                        
030400                                           DELIMITED BY SIZE              
030500                  INTO EDLR-DESCRIPTION                                   
030600           END-STRING                                                     
030700           MOVE 'LOC'                     TO EDLR-POSITION (1:3)          
030800        END-IF                                                            
030900     END-IF.                                                              
031000                                                                          
031100 2100-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400*                                                                         
031500* 2200-HANDLE-SOURCE-FILE THRU -EXIT - tape is the last space             
031600* separated token of the SOURCE FILE value.                               
031700 2200-HANDLE-SOURCE-FILE.                                                 
031800     PERFORM 3000-TOKENIZE-VALUE.                                         
031900                                                                          
032000     IF TOKEN-COUNT NOT EQUAL ZERO                                        
032100        MOVE LAST-TOKEN-TEXT              TO EDLCO-TAPE                   
032200     END-IF.                                                              
032300                                                                          
032400 2200-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700*                                                                         
032800* 3000-TOKENIZE-VALUE THRU -EXIT scans VALUE-TEXT for space               
032900* separated tokens, counting them and remembering the 3rd and             
033000* the last - the only two facts the LOC/SOURCE FILE rules need.           
033100 3000-TOKENIZE-VALUE.                                                     
033200     MOVE 'N'                             TO IN-TOKEN-SWITCH              
033300     MOVE ZERO                            TO TOKEN-COUNT                  
033400                                              TOKEN-START                 
033500     MOVE SPACE                           TO THIRD-TOKEN-TEXT             
033600                                              LAST-TOKEN-TEXT.            
033700                                                                          
033800     PERFORM 3100-SCAN-ONE-CHAR                                           
033900             VARYING SCAN-IDX FROM 1 BY 1                                 
034000             UNTIL SCAN-IDX > CC-LINE-LEN.                                
034100                                                                          
034200 3000-EXIT.                                                               
034300     EXIT.                                                                
034400                                                                          
034500*                                                                         
034600 3100-SCAN-ONE-CHAR.                                                      
034700     MOVE VALUE-TEXT (SCAN-IDX:1)         TO CUR-CHAR.                    
034800                                                                          
034900     IF CUR-CHAR NOT EQUAL SPACE                                          
035000        IF NOT CURRENTLY-IN-TOKEN                                         
035100           MOVE 'Y'                       TO IN-TOKEN-SWITCH              
035200           MOVE SCAN-IDX                  TO TOKEN-START                  
035300           ADD 1                          TO TOKEN-COUNT                  
035400        END-IF                                                            
035500     ELSE                                                                 
035600        IF CURRENTLY-IN-TOKEN                                             
035700           PERFORM 3200-CLOSE-TOKEN                                       
035800        END-IF                                                            
035900     END-IF.                                                              
036000                                                                          
036100 3100-EXIT.                                                               
036200     EXIT.                                                                
036300                                                                          
036400*                                                                         
036500* 3200-CLOSE-TOKEN THRU -EXIT ends the token that started at              
036600* TOKEN-START, one position before the current scan index.                
036700 3200-CLOSE-TOKEN.                                                        
036800     MOVE 'N'                             TO IN-TOKEN-SWITCH              
036900     COMPUTE TOKEN-LEN = SCAN-IDX - TOKEN-START.                          
037000                                                                          
037100     IF TOKEN-LEN > 20                                                    
037200        MOVE 20                           TO TOKEN-LEN                    
037300     END-IF.                                                              
037400                                                                          
037500     MOVE SPACE                           TO LAST-TOKEN-TEXT              
037600     MOVE VALUE-TEXT (TOKEN-START:TOKEN-LEN) TO LAST-TOKEN-TEXT.          
037700                                                                          
037800     IF TOKEN-COUNT EQUAL 3                                               
037900        MOVE LAST-TOKEN-TEXT              TO THIRD-TOKEN-TEXT             
038000     END-IF.                                                              
038100                                                                          
038200 3200-EXIT.                                                               
038300     EXIT.                                                                
038400                                                                          
038500*                                                                         
038600* 5000-DERIVE-SHOT-NAME THRU -EXIT applies the fixed "characters          
038700* before first underscore" shot-name rule (RQ8933 - no regex              
038800* engine available on this compiler; default shot name = event            
038900* name when no underscore is found).                                      
039000 5000-DERIVE-SHOT-NAME.                                                   
039100     MOVE EDLCO-NAME                      TO EDLCO-SHOT-NAME.             
039200                                                                          
039300     IF EDLCO-NAME EQUAL SPACE                                            
039400        GO TO 5000-EXIT                                                   
039500     END-IF.                                                              
039600                                                                          
039700     IF EDLCO-NAME (1:1) NOT EQUAL CC-UNDERSCORE                          
039800        PERFORM 5100-FIND-UNDERSCORE                                      
039900        IF UNDER-POS NOT EQUAL ZERO                                       
040000           AND UNDER-POS > 1                                              
040100           MOVE SPACE                     TO EDLCO-SHOT-NAME              
040200           COMPUTE NAME-LEN = UNDER-POS - 1                               
040300           MOVE EDLCO-NAME (1:NAME-LEN)   TO EDLCO-SHOT-NAME              
040400           MOVE UNDER-POS                 TO UNDER-POS-DISP               
040500           IF EDLR-RESULT EQUAL ZERO                                      
040600              STRING 'SHOT NAME DERIVED - UNDERSCORE AT POS '             
040700                     UNDER-POS-DISP-X      DELIMITED BY SIZE              
040800                                           INTO EDLR-POSITION             
040900              END-STRING                                                  
041000           END-IF                                                         
041100        END-IF                                                            
041200     END-IF.                                                              
041300                                                                          
041400 5000-EXIT.                                                               
041500     EXIT.                                                                
041600                                                                          
041700*                                                                         
041800 5100-FIND-UNDERSCORE.                                                    
041900     MOVE ZERO                            TO UNDER-POS.                   
042000                                                                          
042100     PERFORM 5110-CHECK-ONE-CHAR                                          
042200             VARYING SCAN-IDX FROM 1 BY 1                                 
042300             UNTIL SCAN-IDX > 20                                          
042400             OR UNDER-POS NOT EQUAL ZERO.                                 
042500                                                                          
042600 5100-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900*                                                                         
043000 5110-CHECK-ONE-CHAR.                                                     
043100     IF EDLCO-NAME (SCAN-IDX:1) IS CM-UNDERSCORE-VALID                    
043200        MOVE SCAN-IDX                     TO UNDER-POS                    
043300     END-IF.                                                              
043400                                                                          
043500 5110-EXIT.                                                               
043600     EXIT.                                                                
