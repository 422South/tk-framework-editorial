000100* EVENT REPORT LINE LAYOUTS                                               
000200* one flat 132-byte FD record, three REDEFINES views                      
000300* built by EDLB001 depending on the kind of line.                         
000400*                                                                         
000500 01 EDL-REPORT-LINE.                                                      
000600   03 EDLRP-LINE-TEXT                PIC X(132) VALUE SPACE.              
000700 01 EDL-DETAIL-LINE REDEFINES EDL-REPORT-LINE.                            
000800   03 EDLDT-EVENT-ID                 PIC 9(3).                            
000900   03 FILLER                         PIC X(1).                            
001000   03 EDLDT-REEL                     PIC X(8).                            
001100   03 FILLER                         PIC X(1).                            
001200   03 EDLDT-CHANNELS                 PIC X(4).                            
001300   03 FILLER                         PIC X(1).                            
001400   03 EDLDT-SRC-IN                   PIC X(11).                           
001500   03 FILLER                         PIC X(1).                            
001600   03 EDLDT-SRC-OUT                  PIC X(11).                           
001700   03 FILLER                         PIC X(1).                            
001800   03 EDLDT-REC-IN                   PIC X(11).                           
001900   03 FILLER                         PIC X(1).                            
002000   03 EDLDT-REC-OUT                  PIC X(11).                           
002100   03 FILLER                         PIC X(1).                            
002200   03 EDLDT-SHOT-NAME                PIC X(20).                           
002300   03 FILLER                         PIC X(1).                            
002400   03 EDLDT-CLIP-NAME                PIC X(30).                           
002500   03 FILLER                         PIC X(1).                            
002600   03 EDLDT-TAPE                     PIC X(14).                           
002700 01 EDL-RETIME-LINE REDEFINES EDL-REPORT-LINE.                            
002800   03 FILLER                         PIC X(4).                            
002900   03 EDLRT-COMMENT                  PIC X(120).                          
003000   03 FILLER                         PIC X(8).                            
003100 01 EDL-TRAILER-LINE REDEFINES EDL-REPORT-LINE.                           
003200   03 EDLTR-LABEL                    PIC X(30).                           
003300   03 EDLTR-VALUE                    PIC X(100).                          
003400   03 FILLER                         PIC X(2).                            
