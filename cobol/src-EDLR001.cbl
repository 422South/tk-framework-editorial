000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.   EDLR001.                                                   
000400 AUTHOR.       M D WHITFIELD.                                             
000500 INSTALLATION. POST PRODUCTION SYSTEMS GROUP.                             
000600 DATE-WRITTEN. 04/25/89.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.                    
000900*----------------------------------------------------------------         
001000* EDLR001  -  RETIME (M2) PROCESSOR                                       
001100* CLASSIFIES AN M2 LINE (FREEZE FRAME / REVERSE MOTION / SLOW             
001200* MOTION) AGAINST THE RECORD DURATION OF THE CURRENT EVENT,               
001300* BUILDS THE RETIME COMMENT AND CORRECTS THE EVENT'S SOURCE-IN            
001400* WHEN THE COMPUTED SOURCE DURATION COMES OUT NEGATIVE (RQ8966).          
001500*----------------------------------------------------------------         
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------         
001800* 04/25/89  MDW  RQ8960  ORIGINAL CODING - FREEZE/SLOW ONLY               
001900* 05/11/89  MDW  RQ8966  ADD REVERSE MOTION + SOURCE-IN FIX-UP            
002000* 06/30/89  RTB  RQ8975  ADD SHORT-SOURCE WARNING TEXT                    
002100* 03/11/94  MDW  RQ9401  DROP FUNCTION NUMVAL, USE DIGIT SCAN             
002200* 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED         
002300* 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA        
002400* 09/25/03  RTB  RQ0367  WIDEN SPEED FIELD FOR 3-DIGIT FPS JOBS           
002500* 04/11/06  RTB  RQ1214  SHORT-SOURCE WARNING WAS TRUNCATING THE          
002600* 04/11/06  RTB  RQ1214  RETIME COMMENT AT ITS FIRST SPACE                
002700*----------------------------------------------------------------         
002800 ENVIRONMENT DIVISION.                                                    
002900*                                                                         
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.    IBM-370.                                             
003200 OBJECT-COMPUTER.    IBM-370.                                             
003300 SPECIAL-NAMES.                                                           
003400     CLASS RT-DIGIT-VALID   IS '0' THRU '9'.                              
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800**                                                                        
003900 DATA DIVISION.                                                           
004000*                                                                         
004100 FILE SECTION.                                                            
004200*                                                                         
004300 WORKING-STORAGE SECTION.                                                 
004400*                                                                         
004500 01 WK-LITERALS.                                                          
004600   03 CC-MINUS                PIC X(1)   VALUE '-'.                       
004700   03 CC-POINT                PIC X(1)   VALUE '.'.                       
004800   03 CC-SPEED-LEN            PIC 9(2) COMP VALUE 11.                     
004900   03 CC-FREEZE-THRESHOLD     PIC 9(1)V9(4) VALUE 0.0001.                 
005000   03 FILLER                  PIC X(04)  VALUE SPACE.                     
005100*                                                                         
005200 LOCAL-STORAGE SECTION.                                                   
005300*                                                                         
005400 01 LS-SPEED-SCAN.                                                        
005500   03 SPEED-NEG-SWITCH        PIC X         VALUE 'N'.                    
005600     88 SPEED-IS-NEGATIVE               VALUE 'Y'.                        
005700   03 SPEED-FRAC-SWITCH       PIC X         VALUE 'N'.                    
005800     88 SPEED-IN-FRACTION               VALUE 'Y'.                        
005900   03 SPEED-INT-ACCUM         PIC S9(5) COMP VALUE ZERO.                  
006000   03 SPEED-FRAC-ACCUM        PIC S9(5) COMP VALUE ZERO.                  
006100   03 SPEED-FRAC-DIGITS       PIC 9(1) COMP VALUE ZERO.                   
006200   03 SPEED-SCAN-IDX          PIC 9(2) COMP VALUE ZERO.                   
006300   03 SPEED-CUR-CHAR          PIC X(1)      VALUE SPACE.                  
006400   03 SPEED-DIGIT-VALUE REDEFINES SPEED-CUR-CHAR                          
006500                              PIC 9(1).                                   
006600   03 SPEED-MAGNITUDE         PIC S9(5)V9(4) VALUE ZERO.                  
006700   03 M2-SPEED                PIC S9(5)V9(4) VALUE ZERO.                  
006800   03 SPEED-ABS               PIC S9(5)V9(4) VALUE ZERO.                  
006900   03 FILLER                  PIC X(04)      VALUE SPACE.                 
007000*                                                                         
007100 01 LS-RETIME-AREA.                                                       
007200   03 REC-DURATION            PIC S9(9) COMP VALUE ZERO.                  
007300   03 REC-DURATION-DISP       PIC 9(7)      VALUE ZERO.                   
007400   03 REC-DURATION-DISP-X REDEFINES                                       
007500      REC-DURATION-DISP       PIC X(7).                                   
007600   03 SRC-DURATION            PIC S9(9)V9(4) VALUE ZERO.                  
007700   03 NEW-IN-FRAMES           PIC S9(9) COMP VALUE ZERO.                  
007800   03 SHORT-FRAMES            PIC S9(9) COMP VALUE ZERO.                  
007900   03 SHORT-FRAMES-DISP       PIC 9(7)      VALUE ZERO.                   
008000   03 SHORT-FRAMES-DISP-X REDEFINES                                       
008100      SHORT-FRAMES-DISP       PIC X(7).                                   
008200   03 SPEED-EDIT              PIC -(4)9.9999 VALUE ZERO.                  
008300   03 RT-STATE-SWITCH         PIC X         VALUE SPACE.                  
008400     88 RT-IS-FREEZE                    VALUE 'F'.                        
008500     88 RT-IS-REVERSE                   VALUE 'R'.                        
008600     88 RT-IS-SLOW                      VALUE 'S'.                        
008700   03 CMT-LEN                 PIC 9(2) COMP VALUE ZERO.                   
008800   03 CMT-SCAN-IDX            PIC 9(2) COMP VALUE ZERO.                   
008900   03 CMT-SCAN-CHAR           PIC X         VALUE SPACE.                  
009000   03 FILLER                  PIC X(04)  VALUE SPACE.                     
009100*                                                                         
009200 LINKAGE SECTION.                                                         
009300*                                                                         
009400 COPY EDLMRT.                                                             
009500*                                                                         
009600 01 EDL-RETIME-EVENT-ROW.                                                 
009700   COPY EDLMEO REPLACING ==:E:== BY ==L==.                                
009800*                                                                         
009900 COPY EDLMTC.                                                             
010000*                                                                         
010100 COPY EDLMCR.                                                             
010200*                                                                         
010300 PROCEDURE DIVISION USING EDL-RETIME-AREA                                 
010400                          EDL-RETIME-EVENT-ROW                            
010500                          EDL-TC-AREA                                     
010600                          EDL-RESULT-AREA.                                
010700*                                                                         
010800 0000-BEGIN.                                                              
010900     MOVE ZERO                            TO EDLR-RESULT                  
011000     MOVE SPACE                           TO EDLR-DESCRIPTION             
011100                                              EDLR-POSITION               
011200     MOVE SPACE                           TO RT-STATE-SWITCH              
011300     COMPUTE REC-DURATION =                                               
011400        EV-L-REC-OUT-FRM - EV-L-REC-IN-FRM.                               
011500     MOVE REC-DURATION                    TO REC-DURATION-DISP.           
011600                                                                          
011700     PERFORM 1000-PARSE-SPEED.                                            
011800                                                                          
011900     PERFORM 2000-CLASSIFY-RETIME.                                        
012000     PERFORM 3000-BUILD-RETIME-COMMENT.                                   
012100     PERFORM 4000-FIXUP-SOURCE-IN.                                        
012200                                                                          
012300     MOVE 'Y'                             TO EV-L-HAS-RETIME.             
012400                                                                          
012500 0000-EXIT.                                                               
012600     GOBACK.                                                              
012700                                                                          
012800*                                                                         
012900* 1000-PARSE-SPEED THRU -EXIT converts EDLRT-SPEED-TEXT (a                
013000* signed decimal fps value, e.g. -2.0 or 0.5) into M2-SPEED               
013100* without FUNCTION NUMVAL - a manual sign/integer/fraction                
013200* digit scan, same family as the frame-count accumulator in               
013300* EDLT001 (RQ9401 compiler restriction).                                  
013400 1000-PARSE-SPEED.                                                        
013500     MOVE 'N'                             TO SPEED-NEG-SWITCH             
013600     MOVE 'N'                             TO SPEED-FRAC-SWITCH            
013700     MOVE ZERO                            TO SPEED-INT-ACCUM              
013800                                              SPEED-FRAC-ACCUM            
013900                                              SPEED-FRAC-DIGITS.          
014000                                                                          
014100     IF EDLRT-SPEED-TEXT (1:1) EQUAL CC-MINUS                             
014200        MOVE 'Y'                          TO SPEED-NEG-SWITCH             
014300     END-IF.                                                              
014400                                                                          
014500     PERFORM 1100-SCAN-ONE-SPEED-CHAR                                     
014600             VARYING SPEED-SCAN-IDX FROM 1 BY 1                           
014700             UNTIL SPEED-SCAN-IDX > CC-SPEED-LEN.                         
014800                                                                          
014900     IF SPEED-FRAC-DIGITS EQUAL ZERO                                      
015000        COMPUTE SPEED-MAGNITUDE = SPEED-INT-ACCUM                         
015100     ELSE                                                                 
015200        COMPUTE SPEED-MAGNITUDE =                                         
015300           SPEED-INT-ACCUM +                                              
015400           (SPEED-FRAC-ACCUM / (10 ** SPEED-FRAC-DIGITS))                 
015500     END-IF.                                                              
015600                                                                          
015700     IF SPEED-IS-NEGATIVE                                                 
015800        COMPUTE M2-SPEED = ZERO - SPEED-MAGNITUDE                         
015900     ELSE                                                                 
016000        MOVE SPEED-MAGNITUDE              TO M2-SPEED                     
016100     END-IF.                                                              
016200                                                                          
016300 1000-EXIT.                                                               
016400     EXIT.                                                                
016500                                                                          
016600*                                                                         
016700 1100-SCAN-ONE-SPEED-CHAR.                                                
016800     MOVE EDLRT-SPEED-TEXT (SPEED-SCAN-IDX:1)                             
016900                                           TO SPEED-CUR-CHAR.             
017000                                                                          
017100     IF SPEED-CUR-CHAR EQUAL CC-POINT                                     
017200        MOVE 'Y'                          TO SPEED-FRAC-SWITCH            
017300     ELSE                                                                 
017400        IF SPEED-CUR-CHAR IS RT-DIGIT-VALID                               
017500           IF SPEED-IN-FRACTION                                           
017600              AND SPEED-FRAC-DIGITS < 4                                   
017700              COMPUTE SPEED-FRAC-ACCUM =                                  
017800                 (SPEED-FRAC-ACCUM * 10) + SPEED-DIGIT-VALUE              
017900              ADD 1                       TO SPEED-FRAC-DIGITS            
018000           ELSE                                                           
018100              IF NOT SPEED-IN-FRACTION                                    
018200                 COMPUTE SPEED-INT-ACCUM =                                
018300                    (SPEED-INT-ACCUM * 10) + SPEED-DIGIT-VALUE            
018400              END-IF                                                      
018500           END-IF                                                         
018600        END-IF                                                            
018700     END-IF.                                                              
018800                                                                          
018900 1100-EXIT.                                                               
019000     EXIT.                                                                
019100                                                                          
019200*                                                                         
019300* 2000-CLASSIFY-RETIME THRU -EXIT sets the freeze/reverse/slow            
019400* state per the |speed| < 0.0001 / speed < 0 / speed > 0 rule.            
019500 2000-CLASSIFY-RETIME.                                                    
019600     IF M2-SPEED < ZERO                                                   
019700        COMPUTE SPEED-ABS = ZERO - M2-SPEED                               
019800     ELSE                                                                 
019900        MOVE M2-SPEED                     TO SPEED-ABS                    
020000     END-IF.                                                              
020100                                                                          
020200     IF SPEED-ABS < CC-FREEZE-THRESHOLD                                   
020300        SET RT-IS-FREEZE                  TO TRUE                         
020400     ELSE                                                                 
020500        IF M2-SPEED < ZERO                                                
020600           SET RT-IS-REVERSE              TO TRUE                         
020700        ELSE                                                              
020800           SET RT-IS-SLOW                 TO TRUE                         
020900        END-IF                                                            
021000     END-IF.                                                              
021100                                                                          
021200 2000-EXIT.                                                               
021300     EXIT.                                                                
021400                                                                          
021500*                                                                         
021600* 3000-BUILD-RETIME-COMMENT THRU -EXIT builds the three comment           
021700* forms from the RETIME (M2) PROCESSING rules.                            
021800 3000-BUILD-RETIME-COMMENT.                                               
021900     MOVE SPACE                           TO EV-L-RETIME-CMT.             
022000                                                                          
022100     EVALUATE TRUE                                                        
022200        WHEN RT-IS-FREEZE                                                 
022300           STRING 'Freeze Frame (duration '                               
022400                                           DELIMITED BY SIZE              
022500                  REC-DURATION-DISP-X      DELIMITED BY SIZE              
022600                  ')'                      DELIMITED BY SIZE              
022700             INTO EV-L-RETIME-CMT                                         
022800        WHEN RT-IS-REVERSE                                                
022900           MOVE M2-SPEED                  TO SPEED-EDIT                   
023000           STRING 'Reverse motion (' DELIMITED BY SIZE                    
023100                  SPEED-EDIT              DELIMITED BY SIZE               
023200                  ' fps , record dur '     DELIMITED BY SIZE              
023300                  REC-DURATION-DISP-X      DELIMITED BY SIZE              
023400                  ')'                      DELIMITED BY SIZE              
023500             INTO EV-L-RETIME-CMT                                         
023600        WHEN RT-IS-SLOW                                                   
023700           MOVE M2-SPEED                  TO SPEED-EDIT                   
023800           STRING 'Slow motion (' DELIMITED BY SIZE                       
023900                  SPEED-EDIT              DELIMITED BY SIZE               
024000                  ' fps , record dur '     DELIMITED BY SIZE              
024100                  REC-DURATION-DISP-X      DELIMITED BY SIZE              
024200                  ')'                      DELIMITED BY SIZE              
024300             INTO EV-L-RETIME-CMT                                         
024400     END-EVALUATE.                                                        
024500                                                                          
024600 3000-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900*                                                                         
025000* 4000-FIXUP-SOURCE-IN THRU -EXIT applies the always-on source-           
025100* in fix-up: source-duration = speed / fps * record-duration;             
025200* when negative the event's source-in moves earlier, clamped to           
025300* frame zero with a short-source warning appended to the                  
025400* comment (RQ8966/RQ8975); the append is sized off                        
025500* 4050-FIND-CMT-LEN rather than DELIMITED BY SPACE, since the             
025600* comment already carries internal spaces (RQ1214).                       
025700 4000-FIXUP-SOURCE-IN.                                                    
025800     COMPUTE SRC-DURATION ROUNDED =                                       
025900        (M2-SPEED / EDLRT-FPS-CODE) * REC-DURATION.                       
026000                                                                          
026100     IF SRC-DURATION < ZERO                                               
026200        MOVE EDLRT-SOURCE-IN-TEXT          TO EDLTC-STRING                
026300        MOVE EDLRT-FPS-CODE                TO EDLTC-FPS-CODE              
026400        MOVE EDLRT-DROP-FLAG               TO EDLTC-DROP-FLAG             
026500        MOVE 'Y'                           TO EDLTC-IS-SOURCE-TC          
026600        CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA                  
026700                                                                          
026800        COMPUTE NEW-IN-FRAMES =                                           
026900           EDLTC-FRAMES + SRC-DURATION                                    
027000                                                                          
027100        IF NEW-IN-FRAMES < ZERO                                           
027200           COMPUTE SHORT-FRAMES = ZERO - NEW-IN-FRAMES                    
027300           MOVE SHORT-FRAMES               TO SHORT-FRAMES-DISP           
027400           PERFORM 4050-FIND-CMT-LEN                                      
027500           STRING EV-L-RETIME-CMT (1:CMT-LEN)                             
027600                                            DELIMITED BY SIZE             
027700                  ' Warn: source is '       DELIMITED BY SIZE             
027800                  SHORT-FRAMES-DISP-X       DELIMITED BY SIZE             
027900                  ' frames short!'          DELIMITED BY SIZE             
028000             INTO EV-L-RETIME-CMT                                         
028100           END-STRING                                                     
028200           MOVE ZERO                       TO NEW-IN-FRAMES               
028300        END-IF                                                            
028400                                                                          
028500        COMPUTE EDLTC-FRAMES = NEW-IN-FRAMES + 1                          
028600        MOVE 'N'                           TO EDLTC-OPCODE                
028700        CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA                  
028800                                                                          
028900        MOVE EDLTC-STRING                  TO EDLRT-SOURCE-IN-TEXT        
029000        MOVE EDLTC-FRAMES                  TO EV-L-SRC-IN-FRM             
029100     END-IF.                                                              
029200                                                                          
029300 4000-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600*                                                                         
029700* 04/11/06 RTB RQ1214 - 4050-FIND-CMT-LEN THRU 4060-EXIT find             
029800* EV-L-RETIME-CMT'S REAL LENGTH SO THE WARNING TEXT ABOVE CAN BE          
029900* APPENDED WITH A SIZED STRING INSTEAD OF DELIMITED BY SPACE,             
030000* WHICH WAS TRUNCATING THE COMMENT AT ITS FIRST EMBEDDED SPACE            
030100* (E.G. "REVERSE MOTION (-2.0000 FPS , RECORD DUR 24)").                  
030200 4050-FIND-CMT-LEN.                                                       
030300     MOVE ZERO                            TO CMT-LEN.                     
030400                                                                          
030500     PERFORM 4060-SCAN-CMT-CHAR                                           
030600             VARYING CMT-SCAN-IDX FROM 60 BY -1                           
030700             UNTIL CMT-SCAN-IDX < 1                                       
030800                OR CMT-LEN > ZERO.                                        
030900                                                                          
031000 4050-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300*                                                                         
031400 4060-SCAN-CMT-CHAR.                                                      
031500     MOVE EV-L-RETIME-CMT (CMT-SCAN-IDX:1) TO CMT-SCAN-CHAR.              
031600                                                                          
031700     IF CMT-SCAN-CHAR NOT EQUAL SPACE                                     
031800        MOVE CMT-SCAN-IDX                 TO CMT-LEN                      
031900     END-IF.                                                              
032000                                                                          
032100 4060-EXIT.                                                               
032200     EXIT.                                                                
