000100* EDL INPUT LINE COPYBOOK                                                 
000200* raw CMX-3600 EDL text line, one per FD record.                          
000300*                                                                         
000400 01 EDL-LINE-REC.                                                         
000500   03 EDL-LINE-TEXT                  PIC X(120)  VALUE SPACE.             
000600   03 FILLER                         PIC X(008)  VALUE SPACE.             
