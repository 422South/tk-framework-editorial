000100* TIMECODE CONVERSION LINKAGE AREA                                        
000200* shared by EDLT001 (timecode to frames) and EDLT002                      
000300* (frames to timecode); also carries the arithmetic                       
000400* add/subtract request handled by EDLT002.                                
000500*                                                                         
000600 01 EDL-TC-AREA.                                                          
000700   03 EDLTC-STRING                   PIC X(12)  VALUE SPACE.              
000800   03 EDLTC-PARTS.                                                        
000900     05 EDLTC-HH                     PIC 9(3)   VALUE ZERO.               
001000     05 EDLTC-MM                     PIC 9(2)   VALUE ZERO.               
001100     05 EDLTC-SS                     PIC 9(2)   VALUE ZERO.               
001200     05 EDLTC-FF                     PIC 9(2)   VALUE ZERO.               
001300   03 EDLTC-DELIM                    PIC X      VALUE ':'.                
001400   03 EDLTC-FPS-CODE                 PIC 9(2) COMP                        
001500                                      VALUE ZERO.                         
001600   03 EDLTC-DROP-FLAG                PIC X      VALUE 'N'.                
001700     88 EDLTC-IS-DROP-FRAME                  VALUE 'Y'.                   
001800     88 EDLTC-IS-NON-DROP-FRAME              VALUE 'N'.                   
001900   03 EDLTC-EXPLICIT-FLAG            PIC X      VALUE 'N'.                
002000     88 EDLTC-FLAG-WAS-GIVEN                 VALUE 'Y'.                   
002100   03 EDLTC-IS-SOURCE-TC             PIC X      VALUE 'N'.                
002200     88 EDLTC-SOURCE-TIMECODE                VALUE 'Y'.                   
002300   03 EDLTC-FRAMES                   PIC S9(9) COMP                       
002400                                      VALUE ZERO.                         
002500   03 EDLTC-OPCODE                   PIC X      VALUE 'N'.                
002600     88 EDLTC-OP-ADD                          VALUE 'A'.                  
002700     88 EDLTC-OP-SUBTRACT                     VALUE 'S'.                  
002800     88 EDLTC-OP-NONE                         VALUE 'N'.                  
002900   03 EDLTC-OPERAND                  PIC S9(9) COMP                       
003000                                      VALUE ZERO.                         
003100   03 FILLER                         PIC X(04)  VALUE SPACE.              
