000100* COMMENT METADATA OUTPUT AREA - RETURNED BY EDLC001                      
000200*                                                                         
000300 01 EDL-COMMENT-RESULT.                                                   
000400   03 EDLCO-NAME                     PIC X(20)  VALUE SPACE.              
000500   03 EDLCO-SHOT-NAME                PIC X(20)  VALUE SPACE.              
000600   03 EDLCO-CLIP-NAME                PIC X(30)  VALUE SPACE.              
000700   03 EDLCO-TAPE                     PIC X(20)  VALUE SPACE.              
000800   03 EDLCO-ASC-SOP                  PIC X(60)  VALUE SPACE.              
000900   03 EDLCO-ASC-SAT                  PIC X(10)  VALUE SPACE.              
001000   03 FILLER                         PIC X(04)  VALUE SPACE.              
