      * EDIT EVENT TABLE - INTERNAL/OUTPUT EDIT EVENT RECORD
      * built by EDLP001 during the parse pass, corrected by
      * EDLX001 (dissolve/wipe adjustments), read by EDLB001
      * to produce the event detail report.
      *
       01 EDL-EVENT-TABLE.
         03 EV-TOTAL                       PIC 9(3) COMP
                                            VALUE ZERO.
         03 EV-ID-OFFSET                   PIC 9(3) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
         03 EV-ENTRY OCCURS 0 TO 999
                     DEPENDING ON EV-TOTAL
                     INDEXED BY EV-IDX.
           COPY EDLMEO REPLACING ==:E:== BY ==T==.
