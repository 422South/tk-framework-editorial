      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLT002.
       AUTHOR.       R T BUCKNELL.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 04/18/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLT002  -  FRAME NUMBER TO TIMECODE CONVERSION AND ARITHMETIC
      * CONVERTS AN ABSOLUTE FRAME NUMBER INTO AN HH:MM:SS:FF
      * TIMECODE, REINSERTING THE "DROPPED" FRAME NUMBERS WHEN THE
      * LIST IS IN DROP-FRAME MODE.  IF THE CALLER SETS EDLTC-OPCODE
      * (A/S) IT FIRST ADDS OR SUBTRACTS EDLTC-OPERAND FROM THE
      * FRAME NUMBER.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 04/18/89  RTB  RQ8902  ORIGINAL CODING - NON-DROP ONLY
      * 05/09/89  RTB  RQ8902  ADD 29.97 DROP-FRAME REINSERTION
      * 11/09/89  RTB  RQ9012  ADD 59.94 DROP-FRAME REINSERTION
      * 03/02/90  MDW  RQ9036  ADD ARITHMETIC ADD/SUBTRACT ENTRY POINT
      * 07/09/90  RTB  RQ9098  NEGATIVE RESULT NOW CLAMPED TO ZERO
      * 03/11/94  MDW  RQ9401  DROP FUNCTION MOD/DIV, USE DIVIDE STMT
      * 06/06/96  MDW  RQ9611  FPS-CODE NOW SET FROM CALLER, NOT GUESSED
      * 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 09/25/03  RTB  RQ0367  CORRECT FPM-DROP CONSTANT FOR 59.94
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS TC-DIGIT-VALID   IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-FPS-30               PIC 9(2) COMP VALUE 30.
         03 CC-FPS-60               PIC 9(2) COMP VALUE 60.
         03 CC-DROP-PER-MIN-30      PIC 9(1) COMP VALUE 2.
         03 CC-DROP-PER-MIN-60      PIC 9(1) COMP VALUE 4.
         03 CC-FP10M-30             PIC 9(5) COMP VALUE 17982.
         03 CC-FP10M-60             PIC 9(5) COMP VALUE 35964.
         03 CC-DROP-DELIM           PIC X(1)   VALUE ';'.
         03 CC-NON-DROP-DELIM       PIC X(1)   VALUE ':'.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-WORK-AREA.
         03 WORK-FRAMES             PIC S9(9) COMP VALUE ZERO.
         03 DROP-PER-MIN            PIC 9(1) COMP VALUE ZERO.
         03 FP10M                   PIC 9(5) COMP VALUE ZERO.
         03 FPM-DROP                PIC 9(5) COMP VALUE ZERO.
         03 CHUNKS-10               PIC S9(7) COMP VALUE ZERO.
         03 REM-FRAMES              PIC S9(7) COMP VALUE ZERO.
         03 ADD-BACK                PIC S9(9) COMP VALUE ZERO.
         03 ADD-BACK-TAIL           PIC S9(7) COMP VALUE ZERO.
         03 SPLIT-HH                PIC 9(3)      VALUE ZERO.
         03 SPLIT-HH-X REDEFINES SPLIT-HH
                                    PIC X(3).
         03 SPLIT-MM                PIC 9(2)      VALUE ZERO.
         03 SPLIT-MM-X REDEFINES SPLIT-MM
                                    PIC X(2).
         03 SPLIT-SS                PIC 9(2)      VALUE ZERO.
         03 SPLIT-SS-X REDEFINES SPLIT-SS
                                    PIC X(2).
         03 SPLIT-FF                PIC 9(2)      VALUE ZERO.
         03 SPLIT-FF-X REDEFINES SPLIT-FF
                                    PIC X(2).
         03 SECS-TOTAL              PIC S9(9) COMP VALUE ZERO.
         03 MINS-TOTAL              PIC S9(7) COMP VALUE ZERO.
         03 OUT-DELIM               PIC X(1)      VALUE ':'.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-TC-AREA
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION
           MOVE SPACE                           TO EDLTC-STRING
           MOVE EDLTC-FRAMES                    TO WORK-FRAMES.

           IF EDLTC-IS-DROP-FRAME
              IF EDLTC-FPS-CODE NOT EQUAL CC-FPS-30
                 AND EDLTC-FPS-CODE NOT EQUAL CC-FPS-60
                 PERFORM 8100-RAISE-DROP-FPS-ERROR
                 GO TO 0000-EXIT
              END-IF
           END-IF.

           PERFORM 1000-APPLY-ARITHMETIC.

           IF WORK-FRAMES < ZERO
              MOVE ZERO                         TO WORK-FRAMES
           END-IF.

           IF EDLTC-IS-DROP-FRAME
              PERFORM 2000-REINSERT-DROPPED
           END-IF.

           PERFORM 3000-SPLIT-FRAMES.
           PERFORM 4000-FORMAT-STRING.

       0000-EXIT.
           GOBACK.

      *
      * 1000-APPLY-ARITHMETIC THRU -EXIT - timecode arithmetic add/
      * subtract, operating on absolute frame numbers per BUSINESS
      * RULES.
       1000-APPLY-ARITHMETIC.
           EVALUATE TRUE
              WHEN EDLTC-OP-ADD
                 ADD EDLTC-OPERAND              TO WORK-FRAMES
              WHEN EDLTC-OP-SUBTRACT
                 SUBTRACT EDLTC-OPERAND         FROM WORK-FRAMES
              WHEN EDLTC-OP-NONE
                 CONTINUE
           END-EVALUATE.

       1000-EXIT.
           EXIT.

      *
      * 2000-REINSERT-DROPPED THRU -EXIT - the drop-frame reinsertion
      * algorithm specified under RQ8902: add back the frame numbers
      * that were dropped on the way in, before splitting into
      * hh:mm:ss:ff.
       2000-REINSERT-DROPPED.
           IF EDLTC-FPS-CODE EQUAL CC-FPS-30
              MOVE CC-DROP-PER-MIN-30           TO DROP-PER-MIN
              MOVE CC-FP10M-30                  TO FP10M
           ELSE
              MOVE CC-DROP-PER-MIN-60           TO DROP-PER-MIN
              MOVE CC-FP10M-60                  TO FP10M
           END-IF.

           COMPUTE FPM-DROP =
              (EDLTC-FPS-CODE * 60) - DROP-PER-MIN.

           DIVIDE WORK-FRAMES BY FP10M
              GIVING CHUNKS-10
              REMAINDER REM-FRAMES.

           IF REM-FRAMES > DROP-PER-MIN
              DIVIDE (REM-FRAMES - DROP-PER-MIN) BY FPM-DROP
                 GIVING ADD-BACK-TAIL
              COMPUTE ADD-BACK =
                 (9 * DROP-PER-MIN * CHUNKS-10)
                 + (DROP-PER-MIN * ADD-BACK-TAIL)
           ELSE
              COMPUTE ADD-BACK = 9 * DROP-PER-MIN * CHUNKS-10
           END-IF.

           ADD ADD-BACK                         TO WORK-FRAMES.

       2000-EXIT.
           EXIT.

      *
      * 3000-SPLIT-FRAMES THRU -EXIT - integer hh/mm/ss/ff split, all
      * division truncated toward zero via the DIVIDE statement (no
      * intrinsic FUNCTION MOD/INTEGER, per shop compiler option).
       3000-SPLIT-FRAMES.
           DIVIDE WORK-FRAMES BY EDLTC-FPS-CODE
              GIVING SECS-TOTAL
              REMAINDER SPLIT-FF.

           DIVIDE SECS-TOTAL BY 60
              GIVING MINS-TOTAL
              REMAINDER SPLIT-SS.

           DIVIDE MINS-TOTAL BY 60
              GIVING SPLIT-HH
              REMAINDER SPLIT-MM.

       3000-EXIT.
           EXIT.

      *
      * 4000-FORMAT-STRING THRU -EXIT - assembles the output string,
      * choosing the drop/non-drop delimiter ahead of the frames field.
      * Hours print as 2 digits in the normal case, matching the
      * 11-byte EDLDT-SRC-IN/-OUT/EDLDT-REC-IN/-OUT field width in
      * EDLMRP; a run past 99 hours widens to 3 digits (RQ8944).
       4000-FORMAT-STRING.
           IF EDLTC-IS-DROP-FRAME
              MOVE CC-DROP-DELIM                TO OUT-DELIM
           ELSE
              MOVE CC-NON-DROP-DELIM            TO OUT-DELIM
           END-IF.

           MOVE SPACE                           TO EDLTC-STRING.

           IF SPLIT-HH > 99
              STRING SPLIT-HH-X       DELIMITED BY SIZE
                     ':'              DELIMITED BY SIZE
                     SPLIT-MM-X       DELIMITED BY SIZE
                     ':'              DELIMITED BY SIZE
                     SPLIT-SS-X       DELIMITED BY SIZE
                     OUT-DELIM        DELIMITED BY SIZE
                     SPLIT-FF-X       DELIMITED BY SIZE
                INTO EDLTC-STRING
           ELSE
              STRING SPLIT-HH-X (2:2) DELIMITED BY SIZE
                     ':'              DELIMITED BY SIZE
                     SPLIT-MM-X       DELIMITED BY SIZE
                     ':'              DELIMITED BY SIZE
                     SPLIT-SS-X       DELIMITED BY SIZE
                     OUT-DELIM        DELIMITED BY SIZE
                     SPLIT-FF-X       DELIMITED BY SIZE
                INTO EDLTC-STRING
           END-IF.

       4000-EXIT.
           EXIT.

      *
      * --- RANGE ERRORS ---
       8100-RAISE-DROP-FPS-ERROR.
           MOVE 25                              TO EDLR-RESULT
           MOVE 'EDLT002 - DROP FRAME ONLY VALID AT 29.97/59.94 FPS'
                                                 TO EDLR-DESCRIPTION.
           GO TO 8100-EXIT.
       8100-EXIT.
           EXIT.
