      * COMMENT LINE BUFFER - INPUT TO EDLC001
      * raw comment/locator lines gathered for one event by
      * EDLP001 while the event is open; cleared per event.
      *
       01 EDL-COMMENT-BUFFER.
         03 EDLCM-TOTAL                    PIC 9(2) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
         03 EDLCM-LINE OCCURS 0 TO 50
                       DEPENDING ON EDLCM-TOTAL
                       INDEXED BY EDLCM-IDX
                                            PIC X(120) VALUE SPACE.
