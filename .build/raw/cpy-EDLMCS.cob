      * FCM / DROP-FRAME MODE SWITCH AREA FOR THE LIST
      *
       01 EDL-FCM-SWITCH-AREA.
         03 EDL-FCM-SWITCH                 PIC X(8)   VALUE SPACE.
         03 FILLER REDEFINES EDL-FCM-SWITCH.
           05 FILLER                       PIC X(3).
           05 EDL-FCM-BEHAVIOR             PIC X(1).
             88 EDL-DROP-FRAME-MODE                 VALUE 'D'.
             88 EDL-NON-DROP-FRAME-MODE             VALUE 'N'.
           05 FILLER                       PIC X(4).
         03 EDL-FCM-SEEN-SWITCH            PIC X      VALUE 'N'.
           88 EDL-FCM-ALREADY-SEEN                  VALUE 'Y'.
         03 FILLER                         PIC X(04)  VALUE SPACE.
