      * EDIT EVENT FIELD BLOCK - EMBEDDED VIA REPLACING
      * shared shape for one table row of EDL-EVENT-TABLE
      * (:E: BY T) and for the single-event linkage area passed
      * to EDLR001/EDLX001/EDLB001, one 01-level wrapper per
      * caller (:E: BY L, or BY P for a second/prior-event row).
           05 EV-:E:-ID                    PIC 9(3)   VALUE ZERO.
           05 EV-:E:-REEL                  PIC X(8)   VALUE SPACE.
           05 EV-:E:-CHANNELS              PIC X(4)   VALUE SPACE.
           05 EV-:E:-SRC-IN-FRM            PIC S9(9) COMP
                                            VALUE ZERO.
           05 EV-:E:-SRC-OUT-FRM           PIC S9(9) COMP
                                            VALUE ZERO.
           05 EV-:E:-REC-IN-FRM            PIC S9(9) COMP
                                            VALUE ZERO.
           05 EV-:E:-REC-OUT-FRM           PIC S9(9) COMP
                                            VALUE ZERO.
           05 EV-:E:-NAME                  PIC X(20)  VALUE SPACE.
           05 EV-:E:-SHOT-NAME             PIC X(20)  VALUE SPACE.
           05 EV-:E:-CLIP-NAME             PIC X(30)  VALUE SPACE.
           05 EV-:E:-TAPE                  PIC X(20)  VALUE SPACE.
           05 EV-:E:-ASC-SOP               PIC X(60)  VALUE SPACE.
           05 EV-:E:-ASC-SAT               PIC X(10)  VALUE SPACE.
           05 EV-:E:-HAS-RETIME            PIC X      VALUE 'N'.
             88 EV-:E:-RETIMED                       VALUE 'Y'.
           05 EV-:E:-RETIME-CMT            PIC X(60)  VALUE SPACE.
           05 EV-:E:-HAS-EFFECT            PIC X      VALUE 'N'.
             88 EV-:E:-EFFECTED                      VALUE 'Y'.
           05 EV-:E:-EFFECT-TOTAL          PIC 9 COMP VALUE ZERO.
           05 EV-:E:-EFFECT-TB.
             07 EV-:E:-EFFECT-ROW OCCURS 5 TIMES.
               10 EV-:E:-EFFECT-TYPE       PIC X(4)   VALUE SPACE.
               10 EV-:E:-EFFECT-DUR-TOK    PIC X(11)  VALUE SPACE.
               10 EV-:E:-EFFECT-TC-TOK OCCURS 4 TIMES
                                            PIC X(11)  VALUE SPACE.
           05 FILLER                       PIC X(04)  VALUE SPACE.
