      * REPORT BUILDER MODE AREA - PASSED TO EDLB001
      * tells EDLB001 which of the three EDL-REPORT-LINE views to
      * build; EDLBM-STAT-NO additionally selects which trailer
      * statistic to format when EDLBM-TRAILER is in effect - the
      * trailer block is six separate label/value lines, one CALL
      * per line, same as the detail and retime lines.
      *
       01 EDL-BUILDER-MODE.
         03 EDLBM-MODE-CODE                PIC X      VALUE SPACE.
           88 EDLBM-DETAIL                        VALUE 'D'.
           88 EDLBM-RETIME                        VALUE 'R'.
           88 EDLBM-TRAILER                       VALUE 'T'.
         03 EDLBM-STAT-NO                  PIC 9(1) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
