      * COMMON RESULT AREA - RETURNED BY EVERY EDL SUBROUTINE
      *
       01 EDL-RESULT-AREA.
         03 EDLR-RESULT                    PIC S9(4) COMP
                                            VALUE ZERO.
           88 EDLR-RESULT-OK                        VALUE ZERO.
         03 EDLR-DESCRIPTION               PIC X(60)  VALUE SPACE.
         03 EDLR-POSITION                  PIC X(50)  VALUE SPACE.
         03 FILLER                         PIC X(04)  VALUE SPACE.
