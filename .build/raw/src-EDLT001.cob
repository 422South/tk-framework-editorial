      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLT001.
       AUTHOR.       R T BUCKNELL.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 04/11/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLT001  -  TIMECODE TO FRAME NUMBER CONVERSION
      * CONVERTS AN HH:MM:SS:FF TIMECODE (2 OR 3 DIGITS OF HOURS)
      * INTO AN ABSOLUTE FRAME NUMBER, HANDLING DROP-FRAME AT 29.97
      * AND 59.94 FPS.  CALLED BY EDLP001, EDLR001 AND EDLX001 FOR
      * EVERY TIMECODE ENCOUNTERED IN THE EDL.  A DIGITS-ONLY STRING
      * IS TREATED AS AN ALREADY-ABSOLUTE FRAME NUMBER (SEE RQ9522).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 04/11/89  RTB  RQ8901  ORIGINAL CODING - NON-DROP ONLY
      * 05/02/89  RTB  RQ8901  ADD 29.97 DROP-FRAME SUPPORT
      * 06/14/89  RTB  RQ8944  ADD 3-DIGIT HOUR ACCEPTANCE
      * 09/30/89  MDW  RQ8977  ADD SOURCE-TIMECODE SKIP OF FF RANGE CHK
      * 11/02/89  RTB  RQ9012  ADD 59.94 DROP-FRAME (FILM-TO-TAPE JOBS)
      * 02/20/90  MDW  RQ9034  REJECT DROP FLAG WITH NON-29.97/59.94
      * 07/09/90  RTB  RQ9098  FIX MM/SS RANGE CHECK - WAS 0-60
      * 01/18/91  MDW  RQ9145  EXPLICIT DROP/NON-DROP FLAG CONFLICT CHK
      * 08/05/92  RTB  RQ9260  CLEAN UP EDLR-POSITION TEXT ON ERRORS
      * 03/11/94  MDW  RQ9401  DROP FUNCTION NUMVAL - COMPILER OPTION
      * 03/11/94  MDW  RQ9401  RESTRICTS INTRINSICS, USE DIGIT REDEFINE
      * 10/02/95  RTB  RQ9522  SUPPORT ',' AND '.' AS DROP DELIMITERS
      * 06/06/96  MDW  RQ9611  FPS-CODE NOW SET FROM CALLER, NOT GUESSED
      * 04/22/97  RTB  RQ9703  ACCEPT PURE DIGIT STRING AS FRAME COUNT
      * 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 05/17/99  RTB  RQ9930  TIGHTEN HH RANGE TO 3 DIGITS MAX
      * 02/09/01  MDW  RQ0114  ADD SOURCE TC SKIP OF FRAME RANGE CHECK
      * 09/25/03  RTB  RQ0367  CORRECT DROP-PER-MIN FOR 59.94
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS TC-DIGIT-VALID   IS '0' THRU '9'
           CLASS TC-DELIM-VALID   IS ':', ';', '.', ','.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-DROP-DELIM-1         PIC X(1)   VALUE ';'.
         03 CC-DROP-DELIM-2         PIC X(1)   VALUE ','.
         03 CC-DROP-DELIM-3         PIC X(1)   VALUE '.'.
         03 CC-NON-DROP-DELIM       PIC X(1)   VALUE ':'.
         03 CC-FPS-30               PIC 9(2) COMP VALUE 30.
         03 CC-FPS-60               PIC 9(2) COMP VALUE 60.
         03 CC-DROP-PER-MIN-30      PIC 9(1) COMP VALUE 2.
         03 CC-DROP-PER-MIN-60      PIC 9(1) COMP VALUE 4.
         03 CC-LEN-2-DIGIT-HH       PIC 9(2) COMP VALUE 11.
         03 CC-LEN-3-DIGIT-HH       PIC 9(2) COMP VALUE 12.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-WORK-AREA.
         03 WORK-STRING             PIC X(12)     VALUE SPACE.
         03 WORK-STRING-LEN         PIC 9(2) COMP VALUE ZERO.
         03 SCAN-IDX                PIC 9(9) COMP VALUE ZERO.
         03 PURE-NUM-SWITCH         PIC X         VALUE 'N'.
           88 STRING-IS-PURE-FRAME-NUMBER          VALUE 'Y'.
         03 HH-TEXT                 PIC X(3)      VALUE SPACE.
         03 HH-NUM REDEFINES HH-TEXT
                                    PIC 9(3).
         03 MM-TEXT                 PIC X(2)      VALUE SPACE.
         03 MM-NUM REDEFINES MM-TEXT
                                    PIC 9(2).
         03 SS-TEXT                 PIC X(2)      VALUE SPACE.
         03 SS-NUM REDEFINES SS-TEXT
                                    PIC 9(2).
         03 FF-TEXT                 PIC X(2)      VALUE SPACE.
         03 FF-NUM REDEFINES FF-TEXT
                                    PIC 9(2).
         03 FF-DELIM                PIC X(1)      VALUE SPACE.
         03 DELIM-1-CHECK           PIC X(1)      VALUE SPACE.
         03 DELIM-2-CHECK           PIC X(1)      VALUE SPACE.
         03 DROP-PER-MIN            PIC 9(1) COMP VALUE ZERO.
         03 TOTAL-MINUTES           PIC S9(7) COMP VALUE ZERO.
         03 TOTAL-MINUTES-DIV10     PIC S9(7) COMP VALUE ZERO.
         03 RAW-FRAMES              PIC S9(9) COMP VALUE ZERO.
         03 DIGIT-CHAR              PIC X(1)      VALUE SPACE.
         03 DIGIT-VALUE REDEFINES DIGIT-CHAR
                                    PIC 9(1).
         03 ACCUM-FRAMES            PIC S9(9) COMP VALUE ZERO.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-TC-AREA
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION
           MOVE EDLTC-STRING                    TO WORK-STRING
           MOVE ZERO                            TO EDLTC-FRAMES.

           IF WORK-STRING EQUAL SPACE
              PERFORM 8100-RAISE-EMPTY-STRING
              GO TO 0000-EXIT
           END-IF.

           PERFORM 1000-MEASURE-STRING.
           PERFORM 1100-CHECK-PURE-DIGITS.

           IF STRING-IS-PURE-FRAME-NUMBER
              PERFORM 1500-ACCUMULATE-FRAME-COUNT
              MOVE ACCUM-FRAMES                 TO EDLTC-FRAMES
              GO TO 0000-EXIT
           END-IF.

           PERFORM 2000-SPLIT-TIMECODE.

           IF EDLR-RESULT NOT EQUAL ZERO
              GO TO 0000-EXIT
           END-IF.

           PERFORM 3000-VALIDATE-TC.

           IF EDLR-RESULT NOT EQUAL ZERO
              GO TO 0000-EXIT
           END-IF.

           PERFORM 4000-CALC-FRAMES.

       0000-EXIT.
           GOBACK.

      *
      * 1000-MEASURE-STRING THRU -EXIT finds the length of the
      * significant (non-trailing-space) part of WORK-STRING, since
      * hours may be 2 or 3 digits (RQ8944 / RQ9930).
       1000-MEASURE-STRING.
           MOVE ZERO                            TO WORK-STRING-LEN.

           PERFORM 1010-CHECK-ONE-POSITION
                   VARYING SCAN-IDX FROM 12 BY -1
                   UNTIL SCAN-IDX < 1
                   OR WORK-STRING-LEN NOT EQUAL ZERO.

       1000-EXIT.
           EXIT.

      *
       1010-CHECK-ONE-POSITION.
           IF WORK-STRING (SCAN-IDX:1) NOT EQUAL SPACE
              MOVE SCAN-IDX                     TO WORK-STRING-LEN
           END-IF.

       1010-EXIT.
           EXIT.

      *
      * 1100-CHECK-PURE-DIGITS THRU -EXIT - the "pure digit string is
      * a frame number" rule.
       1100-CHECK-PURE-DIGITS.
           MOVE 'N'                             TO PURE-NUM-SWITCH.

           IF WORK-STRING-LEN NOT EQUAL ZERO
              AND WORK-STRING (1:WORK-STRING-LEN) IS TC-DIGIT-VALID
              MOVE 'Y'                          TO PURE-NUM-SWITCH
           END-IF.

       1100-EXIT.
           EXIT.

      *
      * 1500-ACCUMULATE-FRAME-COUNT THRU -EXIT builds the frame count
      * one digit at a time via the DIGIT-CHAR/DIGIT-VALUE redefine -
      * no NUMVAL, per shop compiler option restricting intrinsics.
       1500-ACCUMULATE-FRAME-COUNT.
           MOVE ZERO                            TO ACCUM-FRAMES.

           PERFORM 1510-ACCUMULATE-ONE-DIGIT
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX > WORK-STRING-LEN.

       1500-EXIT.
           EXIT.

      *
       1510-ACCUMULATE-ONE-DIGIT.
           MOVE WORK-STRING (SCAN-IDX:1)        TO DIGIT-CHAR
           COMPUTE ACCUM-FRAMES = (ACCUM-FRAMES * 10) + DIGIT-VALUE.

       1510-EXIT.
           EXIT.

      *
      * 2000-SPLIT-TIMECODE THRU -EXIT slices HH/MM/SS/FF out of the
      * string by its overall length, since 2- and 3-digit hour forms
      * are laid out differently.
       2000-SPLIT-TIMECODE.
           EVALUATE WORK-STRING-LEN
              WHEN CC-LEN-2-DIGIT-HH
                 MOVE '0'                       TO HH-TEXT (1:1)
                 MOVE WORK-STRING (1:2)         TO HH-TEXT (2:2)
                 MOVE WORK-STRING (3:1)         TO DELIM-1-CHECK
                 MOVE WORK-STRING (4:2)         TO MM-TEXT
                 MOVE WORK-STRING (6:1)         TO DELIM-2-CHECK
                 MOVE WORK-STRING (7:2)         TO SS-TEXT
                 MOVE WORK-STRING (9:1)         TO FF-DELIM
                 MOVE WORK-STRING (10:2)        TO FF-TEXT
              WHEN CC-LEN-3-DIGIT-HH
                 MOVE WORK-STRING (1:3)         TO HH-TEXT
                 MOVE WORK-STRING (4:1)         TO DELIM-1-CHECK
                 MOVE WORK-STRING (5:2)         TO MM-TEXT
                 MOVE WORK-STRING (7:1)         TO DELIM-2-CHECK
                 MOVE WORK-STRING (8:2)         TO SS-TEXT
                 MOVE WORK-STRING (10:1)        TO FF-DELIM
                 MOVE WORK-STRING (11:2)        TO FF-TEXT
              WHEN OTHER
                 PERFORM 8110-RAISE-BAD-FORMAT
           END-EVALUATE.

       2000-EXIT.
           EXIT.

      *
      * 3000-VALIDATE-TC THRU -EXIT applies the format/range checks
      * and drop-frame delimiter detection specified under RQ8901.
       3000-VALIDATE-TC.
           IF HH-TEXT IS NOT TC-DIGIT-VALID
              OR MM-TEXT IS NOT TC-DIGIT-VALID
              OR SS-TEXT IS NOT TC-DIGIT-VALID
              OR FF-TEXT IS NOT TC-DIGIT-VALID
              OR DELIM-1-CHECK IS NOT TC-DELIM-VALID
              OR DELIM-2-CHECK IS NOT TC-DELIM-VALID
              PERFORM 8110-RAISE-BAD-FORMAT
              GO TO 3000-EXIT
           END-IF.

           MOVE HH-NUM                          TO EDLTC-HH
           MOVE MM-NUM                          TO EDLTC-MM
           MOVE SS-NUM                          TO EDLTC-SS
           MOVE FF-NUM                          TO EDLTC-FF
           MOVE FF-DELIM                        TO EDLTC-DELIM.

           IF EDLTC-MM > 59 OR EDLTC-SS > 59
              PERFORM 8120-RAISE-RANGE-ERROR
              GO TO 3000-EXIT
           END-IF.

           PERFORM 3100-SET-DROP-FLAG.

           IF EDLR-RESULT NOT EQUAL ZERO
              GO TO 3000-EXIT
           END-IF.

           IF EDLTC-SOURCE-TIMECODE
              GO TO 3000-EXIT
           END-IF.

           IF EDLTC-FF NOT LESS EDLTC-FPS-CODE
              PERFORM 8130-RAISE-BAD-FRAME-RATE
           END-IF.

       3000-EXIT.
           EXIT.

      *
      * 3100-SET-DROP-FLAG THRU -EXIT - delimiter says drop unless an
      * explicit non-drop flag was passed in, which is a fatal
      * conflict (RQ9145); an explicit drop flag with ':' notation is
      * accepted as drop per RQ8901.
       3100-SET-DROP-FLAG.
           EVALUATE FF-DELIM
              WHEN CC-DROP-DELIM-1
              WHEN CC-DROP-DELIM-2
              WHEN CC-DROP-DELIM-3
                 SET EDLTC-IS-DROP-FRAME        TO TRUE
              WHEN CC-NON-DROP-DELIM
                 SET EDLTC-IS-NON-DROP-FRAME    TO TRUE
              WHEN OTHER
                 PERFORM 8110-RAISE-BAD-FORMAT
                 GO TO 3100-EXIT
           END-EVALUATE.

           IF EDLTC-FLAG-WAS-GIVEN
              IF EDLTC-EXPLICIT-FLAG EQUAL 'N'
                 AND EDLTC-IS-DROP-FRAME
                 PERFORM 8140-RAISE-DROP-CONFLICT
                 GO TO 3100-EXIT
              END-IF
              IF EDLTC-EXPLICIT-FLAG EQUAL 'Y'
                 SET EDLTC-IS-DROP-FRAME        TO TRUE
              END-IF
           END-IF.

           IF EDLTC-IS-DROP-FRAME
              IF EDLTC-FPS-CODE NOT EQUAL CC-FPS-30
                 AND EDLTC-FPS-CODE NOT EQUAL CC-FPS-60
                 PERFORM 8150-RAISE-DROP-FPS-ERROR
              END-IF
           END-IF.

       3100-EXIT.
           EXIT.

      *
      * 4000-CALC-FRAMES THRU -EXIT - the timecode to frame number
      * formula specified under RQ8901, with the drop-frame subtraction
      * applied when the list is running drop-frame.
       4000-CALC-FRAMES.
           COMPUTE RAW-FRAMES =
              (EDLTC-HH * 3600 * EDLTC-FPS-CODE)
            + (EDLTC-MM * 60 * EDLTC-FPS-CODE)
            + (EDLTC-SS * EDLTC-FPS-CODE)
            + EDLTC-FF.

           IF NOT EDLTC-IS-DROP-FRAME
              MOVE RAW-FRAMES                   TO EDLTC-FRAMES
              GO TO 4000-EXIT
           END-IF.

           IF EDLTC-FPS-CODE EQUAL CC-FPS-30
              MOVE CC-DROP-PER-MIN-30           TO DROP-PER-MIN
           ELSE
              MOVE CC-DROP-PER-MIN-60           TO DROP-PER-MIN
           END-IF.

           COMPUTE TOTAL-MINUTES = (60 * EDLTC-HH) + EDLTC-MM.
           COMPUTE TOTAL-MINUTES-DIV10 = TOTAL-MINUTES / 10.

           COMPUTE EDLTC-FRAMES =
              RAW-FRAMES
              - (DROP-PER-MIN
                 * (TOTAL-MINUTES - TOTAL-MINUTES-DIV10)).

       4000-EXIT.
           EXIT.

      *
      * --- FORMAT / RANGE ERRORS ---
       8100-RAISE-EMPTY-STRING.
           MOVE 20                              TO EDLR-RESULT
           MOVE 'EDLT001 - EMPTY TIMECODE STRING' TO EDLR-DESCRIPTION.
           GO TO 8100-EXIT.
       8100-EXIT.
           EXIT.

      *
       8110-RAISE-BAD-FORMAT.
           MOVE 21                              TO EDLR-RESULT
           MOVE 'EDLT001 - BAD TIMECODE FORMAT' TO EDLR-DESCRIPTION
           MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).
           GO TO 8110-EXIT.
       8110-EXIT.
           EXIT.

      *
       8120-RAISE-RANGE-ERROR.
           MOVE 22                              TO EDLR-RESULT
           MOVE 'EDLT001 - MM OR SS OUT OF RANGE' TO EDLR-DESCRIPTION
           MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).
           GO TO 8120-EXIT.
       8120-EXIT.
           EXIT.

      *
       8130-RAISE-BAD-FRAME-RATE.
           MOVE 23                              TO EDLR-RESULT
           MOVE 'EDLT001 - FRAMES >= FPS FOR NON-SOURCE TC'
                                                 TO EDLR-DESCRIPTION
           MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).
           GO TO 8130-EXIT.
       8130-EXIT.
           EXIT.

      *
       8140-RAISE-DROP-CONFLICT.
           MOVE 24                              TO EDLR-RESULT
           MOVE 'EDLT001 - NON-DROP FLAG CONFLICTS WITH DROP NOTATION'
                                                 TO EDLR-DESCRIPTION
           MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).
           GO TO 8140-EXIT.
       8140-EXIT.
           EXIT.

      *
       8150-RAISE-DROP-FPS-ERROR.
           MOVE 25                              TO EDLR-RESULT
           MOVE 'EDLT001 - DROP FRAME ONLY VALID AT 29.97/59.94 FPS'
                                                 TO EDLR-DESCRIPTION
           MOVE WORK-STRING (1:12)              TO EDLR-POSITION (1:12).
           GO TO 8150-EXIT.
       8150-EXIT.
           EXIT.
