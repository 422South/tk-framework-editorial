      * EVENT REPORT LINE LAYOUTS
      * one flat 132-byte FD record, three REDEFINES views
      * built by EDLB001 depending on the kind of line.
      *
       01 EDL-REPORT-LINE.
         03 EDLRP-LINE-TEXT                PIC X(132) VALUE SPACE.
       01 EDL-DETAIL-LINE REDEFINES EDL-REPORT-LINE.
         03 EDLDT-EVENT-ID                 PIC 9(3).
         03 FILLER                         PIC X(1).
         03 EDLDT-REEL                     PIC X(8).
         03 FILLER                         PIC X(1).
         03 EDLDT-CHANNELS                 PIC X(4).
         03 FILLER                         PIC X(1).
         03 EDLDT-SRC-IN                   PIC X(11).
         03 FILLER                         PIC X(1).
         03 EDLDT-SRC-OUT                  PIC X(11).
         03 FILLER                         PIC X(1).
         03 EDLDT-REC-IN                   PIC X(11).
         03 FILLER                         PIC X(1).
         03 EDLDT-REC-OUT                  PIC X(11).
         03 FILLER                         PIC X(1).
         03 EDLDT-SHOT-NAME                PIC X(20).
         03 FILLER                         PIC X(1).
         03 EDLDT-CLIP-NAME                PIC X(30).
         03 FILLER                         PIC X(1).
         03 EDLDT-TAPE                     PIC X(14).
       01 EDL-RETIME-LINE REDEFINES EDL-REPORT-LINE.
         03 FILLER                         PIC X(4).
         03 EDLRT-COMMENT                  PIC X(120).
         03 FILLER                         PIC X(8).
       01 EDL-TRAILER-LINE REDEFINES EDL-REPORT-LINE.
         03 EDLTR-LABEL                    PIC X(30).
         03 EDLTR-VALUE                    PIC X(100).
         03 FILLER                         PIC X(2).
