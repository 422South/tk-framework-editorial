      * EDL INPUT LINE COPYBOOK
      * raw CMX-3600 EDL text line, one per FD record.
      *
       01 EDL-LINE-REC.
         03 EDL-LINE-TEXT                  PIC X(120)  VALUE SPACE.
         03 FILLER                         PIC X(008)  VALUE SPACE.
