      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLP001.
       AUTHOR.       R T BUCKNELL.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 04/18/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLP001  -  EDL PARSER / BATCH DRIVER
      * READS THE CMX-3600 EDL LINE BY LINE, RECOGNIZES TITLE:,
      * FCM:, M2 (RETIME) LINES AND NUMBERED EVENT LINES, BUILDS
      * THE EVENT TABLE IN MEMORY, THEN AT END OF FILE CALLS THE
      * TRANSITION ADJUSTER AND THE REPORT BUILDER TO PRODUCE THE
      * FINAL LISTING (RQ8950).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 04/18/89  RTB  RQ8950  ORIGINAL CODING - TITLE/FCM/CUT EVENTS
      * 04/26/89  RTB  RQ8966  CALL EDLR001 FOR M2 RETIME LINES
      * 05/03/89  RTB  RQ8988  CALL EDLX001 AFTER EOF FOR TRANSITIONS
      * 05/11/89  MDW  RQ9002  CALL EDLB001 AND WRITE THE EVENT REPORT
      * 05/19/89  RTB  RQ8991  RENUMBER EVENT IDS PAST SKIPPED AUDIO
      * 06/02/89  MDW  RQ9040  ACCEPT RUN FPS AS A JCL PARM, DEFAULT 24
      * 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 09/25/03  MDW  RQ0367  CONFLICTING FCM LINE NOW A WARNING ONLY
      * 04/11/06  RTB  RQ1204  PARM NOW CARRIES EDL MEMBER NAME, CHECK
      * 04/11/06  RTB  RQ1204  MEMBER NAME FOR A .EDL EXTENSION - FATAL
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS EP-DIGIT-VALID  IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EDL-FILE ASSIGN TO EDLIN
                                 FILE STATUS EDL-FS.
           SELECT RPT-FILE ASSIGN TO EDLRPT
                                 FILE STATUS RPT-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  EDL-FILE                  RECORDING F.
       COPY EDLMLN.
      *
       FD  RPT-FILE                  RECORDING F.
       COPY EDLMRP.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-TITLE-PREFIX         PIC X(6)   VALUE 'TITLE:'.
         03 CC-FCM-TAG              PIC X(4)   VALUE 'FCM:'.
         03 CC-BL-TAG               PIC X(2)   VALUE 'BL'.
         03 CC-M2-TAG               PIC X(2)   VALUE 'M2'.
         03 CC-CUT-TYPE             PIC X(1)   VALUE 'C'.
         03 CC-AUDIO-CHANNEL        PIC X(2)   VALUE 'AA'.
         03 CC-DROP-TOKEN           PIC X(8)   VALUE 'DROP'.
         03 CC-NONDROP-TOKEN        PIC X(8)   VALUE 'NON-DROP'.
         03 CC-DEFAULT-FPS          PIC 9(2) COMP VALUE 24.
         03 FILLER                  PIC X(04)  VALUE SPACE.
      *
       COPY EDLMEV.
      *
       COPY EDLMCM.
      *
       COPY EDLMCO.
      *
       COPY EDLMCT.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       COPY EDLMCS.
      *
       COPY EDLMRT.
      *
       COPY EDLMBM.
      *
       01 WK-RUN-COUNTERS.
         03 RUN-FPS-INT             PIC 9(2) COMP VALUE ZERO.
         03 RUN-FPS-DISP            PIC 9(2)      VALUE ZERO.
         03 RUN-FPS-DISP-X REDEFINES
            RUN-FPS-DISP            PIC X(2).
         03 CUR-EV-IDX              PIC 9(3) COMP VALUE ZERO.
         03 LINE-NO                 PIC 9(5) COMP VALUE ZERO.
         03 LINE-NO-DISP            PIC 9(5)      VALUE ZERO.
         03 LINE-NO-DISP-X REDEFINES
            LINE-NO-DISP            PIC X(5).
         03 STAT-NO                 PIC 9(1) COMP VALUE ZERO.
         03 EV-DURATION             PIC S9(9) COMP VALUE ZERO.
         03 WK-BANNER-TEXT          PIC X(60)      VALUE SPACE.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-LINE-AREA.
         03 CUR-LINE-TEXT           PIC X(120) VALUE SPACE.
         03 LINE-LEN                PIC 9(3) COMP VALUE ZERO.
         03 SCAN-IDX                PIC 9(3) COMP VALUE ZERO.
         03 START-POS               PIC 9(3) COMP VALUE ZERO.
         03 TITLE-LEN               PIC 9(3) COMP VALUE ZERO.
         03 CUR-CHAR                PIC X          VALUE SPACE.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       01 LS-TOKEN-AREA.
         03 IN-TOKEN-SWITCH         PIC X          VALUE 'N'.
           88 CURRENTLY-IN-TOKEN               VALUE 'Y'.
         03 TOKEN-COUNT             PIC 9(2) COMP VALUE ZERO.
         03 TOKEN-START             PIC 9(3) COMP VALUE ZERO.
         03 TOKEN-LEN               PIC 9(2) COMP VALUE ZERO.
         03 WK-TOKEN-TB OCCURS 12 TIMES
                                     PIC X(11)  VALUE SPACE.
         03 WK-TOKEN-LEN-TB OCCURS 12 TIMES
                                     PIC 9(2) COMP VALUE ZERO.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       01 LS-EVENT-PARSE-AREA.
         03 PARSED-ID               PIC 9(3) COMP VALUE ZERO.
         03 EFFECTIVE-ID            PIC 9(3) COMP VALUE ZERO.
         03 DIGIT-IDX               PIC 9(2) COMP VALUE ZERO.
         03 WK-DIGIT-CHAR           PIC X          VALUE SPACE.
         03 WK-DIGIT-NUM REDEFINES
            WK-DIGIT-CHAR           PIC 9.
         03 FIRST-TOKEN-NUMERIC-SW  PIC X          VALUE 'N'.
           88 FIRST-TOKEN-IS-NUMERIC            VALUE 'Y'.
         03 WK-FCM-NEW-MODE         PIC X          VALUE SPACE.
         03 EFFECT-SLOT             PIC 9(1) COMP VALUE ZERO.
         03 TC-TOK-START            PIC 9(2) COMP VALUE ZERO.
         03 TC-TOK-NO               PIC 9(1) COMP VALUE ZERO.
         03 TC-SRC-TOK-IDX          PIC 9(2) COMP VALUE ZERO.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       01 LS-FILE-STATUSES.
         03 EDL-FS                  PIC XX.
           88 EDL-OK                          VALUE '00'.
           88 EDL-EOF                         VALUE '10'.
         03 RPT-FS                  PIC XX.
           88 RPT-OK                          VALUE '00'.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
      * LS-EXTENSION-CHECK-AREA holds the backward scan of the PARM's
      * filename bytes and the four trailing characters checked
      * against .EDL by 0220-CHECK-EDL-EXTENSION (RQ1204).
       01 LS-EXTENSION-CHECK-AREA.
         03 FNAME-LEN               PIC 9(2) COMP VALUE ZERO.
         03 FNAME-SCAN-IDX          PIC 9(2) COMP VALUE ZERO.
         03 EXT-SCAN-CHAR           PIC X          VALUE SPACE.
         03 EXT-CHAR-1              PIC X          VALUE SPACE.
         03 EXT-CHAR-2              PIC X          VALUE SPACE.
           88 EXT-CHAR-2-IS-E                     VALUE 'E' 'e'.
         03 EXT-CHAR-3              PIC X          VALUE SPACE.
           88 EXT-CHAR-3-IS-D                     VALUE 'D' 'd'.
         03 EXT-CHAR-4              PIC X          VALUE SPACE.
           88 EXT-CHAR-4-IS-L                     VALUE 'L' 'l'.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       LINKAGE SECTION.
      *
      * 04/11/06 RTB RQ1204 - PARM-DATA SPLIT INTO A 2-BYTE FPS FIELD
      * AND AN 20-BYTE EDL MEMBER NAME FOR THE EXTENSION CHECK BELOW.
       01 PARM-FIELD.
         05 PARM-LEN                PIC S9(4) COMP.
         05 PARM-FPS-TEXT           PIC X(02).
         05 PARM-FILENAME           PIC X(20).
         05 FILLER                  PIC X(04)  VALUE SPACE.
      *
       PROCEDURE DIVISION USING PARM-FIELD.
      *
       0000-BEGIN.
           DISPLAY ' ************** EDLP001 START **************'.

           PERFORM 0200-PARSE-FPS-PARM.
           PERFORM 0220-CHECK-EDL-EXTENSION.
           PERFORM 0100-OPEN-FILES.

           MOVE ZERO                            TO EDLR-RESULT.
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION.
           MOVE RUN-FPS-INT                     TO EDLTC-FPS-CODE.
           MOVE 'N'                             TO EDL-FCM-SEEN-SWITCH.

           MOVE RUN-FPS-INT                     TO RUN-FPS-DISP.
           STRING 'EDLP001 - RUNNING AT ' DELIMITED BY SIZE
                  RUN-FPS-DISP-X          DELIMITED BY SIZE
                  ' FPS'                  DELIMITED BY SIZE
             INTO WK-BANNER-TEXT
           END-STRING.
           DISPLAY WK-BANNER-TEXT.

           PERFORM 1000-READ-EDL-LINE.
           PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT
                   UNTIL EDL-EOF.

           IF CUR-EV-IDX > ZERO
              PERFORM 4000-FINALIZE-CURRENT-EVENT
           END-IF.

           PERFORM 5000-AFTER-EOF THRU 5000-EXIT.

           PERFORM 0900-CLOSE-FILES.

           PERFORM 5300-SHOW-RUN-RECAP.

           DISPLAY ' *************** EDLP001 END ***************'.

       0000-EXIT.
           GOBACK.

      *
      * 0100-OPEN-FILES THRU -EXIT opens the EDL input and the report
      * output, fatal-aborting on either OPEN failing.
       0100-OPEN-FILES.
           OPEN INPUT EDL-FILE.

           IF NOT EDL-OK
              DISPLAY 'EDL INPUT FILE OPEN ERROR - FS: ' EDL-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

           OPEN OUTPUT RPT-FILE.

           IF NOT RPT-OK
              DISPLAY 'EDL REPORT FILE OPEN ERROR - FS: ' RPT-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

       0100-EXIT.
           EXIT.

      *
      * 0200-PARSE-FPS-PARM THRU -EXIT converts the PARM's 2-byte FPS
      * field into RUN-FPS-INT by manual digit accumulation (no
      * FUNCTION NUMVAL); spaces in PARM-FPS-TEXT default the run to
      * 24 FPS (RQ9040).  04/11/06 RTB RQ1204 - PARM-DATA WAS SPLIT
      * TO CARRY THE EDL MEMBER NAME FOR 0220-CHECK-EDL-EXTENSION.
       0200-PARSE-FPS-PARM.
           MOVE CC-DEFAULT-FPS                  TO RUN-FPS-INT.

           IF PARM-FPS-TEXT NOT EQUAL SPACE
              MOVE ZERO                         TO RUN-FPS-INT
              PERFORM 0210-ACCUM-ONE-FPS-DIGIT
                      VARYING DIGIT-IDX FROM 1 BY 1
                      UNTIL DIGIT-IDX > 2
                         OR PARM-FPS-TEXT (DIGIT-IDX:1) EQUAL SPACE
           END-IF.

       0200-EXIT.
           EXIT.

      *
       0210-ACCUM-ONE-FPS-DIGIT.
           MOVE PARM-FPS-TEXT (DIGIT-IDX:1)     TO WK-DIGIT-CHAR.
           COMPUTE RUN-FPS-INT =
                   RUN-FPS-INT * 10 + WK-DIGIT-NUM.

       0210-EXIT.
           EXIT.

      *
      * 04/11/06 RTB RQ1204 - 0220-CHECK-EDL-EXTENSION THRU 0230-EXIT
      * close the gap where no paragraph checked the EDL member name
      * for a .edl extension; the member name arrives in the PARM's
      * filename bytes (EDL-FILE is DD-name bound, so the program has
      * no other way to see the dataset name).  A PARM with no
      * filename bytes at all is fatal too - the check cannot pass
      * silently just because the filename was left off.
       0220-CHECK-EDL-EXTENSION.
           MOVE ZERO                            TO FNAME-LEN.

           IF PARM-LEN > 2
              PERFORM 0230-SCAN-FNAME-CHAR
                      VARYING FNAME-SCAN-IDX FROM 20 BY -1
                      UNTIL FNAME-SCAN-IDX < 1
                         OR FNAME-LEN > ZERO
           END-IF.

           IF FNAME-LEN < 4
              PERFORM 9500-RAISE-BAD-EXTENSION
           ELSE
              MOVE PARM-FILENAME (FNAME-LEN - 3:1) TO EXT-CHAR-1
              MOVE PARM-FILENAME (FNAME-LEN - 2:1) TO EXT-CHAR-2
              MOVE PARM-FILENAME (FNAME-LEN - 1:1) TO EXT-CHAR-3
              MOVE PARM-FILENAME (FNAME-LEN:1)     TO EXT-CHAR-4

              IF EXT-CHAR-1 NOT EQUAL '.'
                 OR NOT EXT-CHAR-2-IS-E
                 OR NOT EXT-CHAR-3-IS-D
                 OR NOT EXT-CHAR-4-IS-L
                 PERFORM 9500-RAISE-BAD-EXTENSION
              END-IF
           END-IF.

       0220-EXIT.
           EXIT.

      *
       0230-SCAN-FNAME-CHAR.
           MOVE PARM-FILENAME (FNAME-SCAN-IDX:1) TO EXT-SCAN-CHAR.

           IF EXT-SCAN-CHAR NOT EQUAL SPACE
              MOVE FNAME-SCAN-IDX               TO FNAME-LEN
           END-IF.

       0230-EXIT.
           EXIT.

      *
      * 0900-CLOSE-FILES THRU -EXIT closes both files, fatal-aborting
      * on either CLOSE failing.
       0900-CLOSE-FILES.
           CLOSE EDL-FILE.

           IF NOT EDL-OK
              DISPLAY 'EDL INPUT FILE CLOSE ERROR - FS: ' EDL-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

           CLOSE RPT-FILE.

           IF NOT RPT-OK
              DISPLAY 'EDL REPORT FILE CLOSE ERROR - FS: ' RPT-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

       0900-EXIT.
           EXIT.

      *
      * 1000-READ-EDL-LINE THRU -EXIT reads the next EDL text line;
      * fatal-aborts on a genuine read error, otherwise bumps LINE-NO
      * for use in diagnostics.
       1000-READ-EDL-LINE.
           READ EDL-FILE.

           IF NOT EDL-OK AND NOT EDL-EOF
              DISPLAY 'EDL INPUT FILE READ ERROR - FS: ' EDL-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

           IF EDL-OK
              ADD 1                             TO LINE-NO
              MOVE LINE-NO                      TO LINE-NO-DISP
           END-IF.

       1000-EXIT.
           EXIT.

      *
      * 2000-PROCESS-ONE-LINE THRU -EXIT classifies one stripped EDL
      * line (TITLE:/FCM:/tokenized dispatch), then reads ahead - the
      * paragraph is PERFORMed THRU UNTIL EDL-EOF, so the read-ahead
      * here is what lets the UNTIL test see the new file status.
       2000-PROCESS-ONE-LINE.
           PERFORM 2100-STRIP-CONTROL-CHARS.

           IF LINE-LEN > ZERO
              IF CUR-LINE-TEXT (1:6) EQUAL CC-TITLE-PREFIX
                 PERFORM 3100-HANDLE-TITLE-LINE
              ELSE
                 IF CUR-LINE-TEXT (1:4) EQUAL CC-FCM-TAG
                    PERFORM 6000-TOKENIZE-LINE
                    PERFORM 3200-HANDLE-FCM-LINE
                 ELSE
                    PERFORM 6000-TOKENIZE-LINE
                    PERFORM 3300-DISPATCH-TOKENIZED-LINE
                 END-IF
              END-IF
           END-IF.

           PERFORM 1000-READ-EDL-LINE.

       2000-EXIT.
           EXIT.

      *
      * 2100-STRIP-CONTROL-CHARS THRU -EXIT drops the SUB control
      * character and trailing spaces off the raw line by scanning
      * backward from column 120; LINE-LEN comes back ZERO for a
      * blank (or all-control) line.
       2100-STRIP-CONTROL-CHARS.
           MOVE EDL-LINE-TEXT                   TO CUR-LINE-TEXT.
           MOVE ZERO                            TO LINE-LEN.

           PERFORM 2110-SCAN-TRAILING-CHAR
                   VARYING SCAN-IDX FROM 120 BY -1
                   UNTIL SCAN-IDX < 1
                      OR LINE-LEN > ZERO.

       2100-EXIT.
           EXIT.

      *
       2110-SCAN-TRAILING-CHAR.
           MOVE CUR-LINE-TEXT (SCAN-IDX:1)      TO CUR-CHAR.

           IF CUR-CHAR NOT EQUAL SPACE
              AND CUR-CHAR NOT EQUAL X'1A'
              MOVE SCAN-IDX                     TO LINE-LEN
           END-IF.

       2110-EXIT.
           EXIT.

      *
      * 3100-HANDLE-TITLE-LINE THRU -EXIT stores the text after the
      * TITLE: prefix (leading spaces skipped) as the list title.
       3100-HANDLE-TITLE-LINE.
           MOVE SPACE                           TO EDLCT-TITLE.

           IF LINE-LEN > 6
              PERFORM 3110-SKIP-LEAD-SPACE
                      VARYING START-POS FROM 7 BY 1
                      UNTIL START-POS > LINE-LEN
                         OR CUR-LINE-TEXT (START-POS:1)
                                                 NOT EQUAL SPACE
              IF START-POS <= LINE-LEN
                 COMPUTE TITLE-LEN =
                         LINE-LEN - START-POS + 1
                 IF TITLE-LEN > 60
                    MOVE 60                      TO TITLE-LEN
                 END-IF
                 MOVE CUR-LINE-TEXT (START-POS:TITLE-LEN)
                                                 TO EDLCT-TITLE
              END-IF
           END-IF.

       3100-EXIT.
           EXIT.

      *
       3110-SKIP-LEAD-SPACE.
           CONTINUE.

       3110-EXIT.
           EXIT.

      *
      * 3200-HANDLE-FCM-LINE THRU -EXIT classifies an FCM: line; the
      * first FCM line of the list sets the run's drop-frame mode,
      * a later conflicting one is a warning only, not fatal (RQ0367).
       3200-HANDLE-FCM-LINE.
           IF WK-TOKEN-TB (2) EQUAL CC-DROP-TOKEN
              MOVE 'D'                          TO WK-FCM-NEW-MODE
              PERFORM 3210-APPLY-FCM-MODE
           ELSE
              IF WK-TOKEN-TB (2) EQUAL CC-NONDROP-TOKEN
                 MOVE 'N'                       TO WK-FCM-NEW-MODE
                 PERFORM 3210-APPLY-FCM-MODE
              ELSE
                 PERFORM 9100-RAISE-BAD-FCM
              END-IF
           END-IF.

       3200-EXIT.
           EXIT.

      *
       3210-APPLY-FCM-MODE.
           IF EDL-FCM-ALREADY-SEEN
              IF EDL-FCM-BEHAVIOR NOT EQUAL WK-FCM-NEW-MODE
                 STRING 'EDLP001 WARNING - CONFLICTING FCM AT LINE '
                        DELIMITED BY SIZE
                        LINE-NO-DISP-X          DELIMITED BY SIZE
                        ' IGNORED'              DELIMITED BY SIZE
                   INTO WK-BANNER-TEXT
                 END-STRING
                 DISPLAY WK-BANNER-TEXT
              END-IF
           ELSE
              MOVE WK-FCM-NEW-MODE              TO EDL-FCM-BEHAVIOR
              MOVE 'Y'                          TO EDL-FCM-SEEN-SWITCH
              IF EDL-DROP-FRAME-MODE
                 MOVE 'Y'                       TO EDLTC-DROP-FLAG
                 MOVE 'Y'                       TO EDLCT-DROP-MODE
              ELSE
                 MOVE 'N'                       TO EDLTC-DROP-FLAG
                 MOVE 'N'                       TO EDLCT-DROP-MODE
              END-IF
           END-IF.

       3210-EXIT.
           EXIT.

      *
      * 3300-DISPATCH-TOKENIZED-LINE THRU -EXIT applies the BL check
      * to every non-TITLE/FCM line, then routes M2/numeric/comment.
       3300-DISPATCH-TOKENIZED-LINE.
           IF TOKEN-COUNT >= 2
              AND WK-TOKEN-TB (2) EQUAL CC-BL-TAG
              PERFORM 9200-RAISE-BL-ERROR
           ELSE
              IF WK-TOKEN-TB (1) EQUAL CC-M2-TAG
                 PERFORM 3400-HANDLE-RETIME-LINE
              ELSE
                 PERFORM 3050-CHECK-FIRST-TOKEN-NUMERIC
                 IF FIRST-TOKEN-IS-NUMERIC
                    PERFORM 3000-PROCESS-EVENT-LINE
                 ELSE
                    PERFORM 3900-HANDLE-COMMENT-LINE
                 END-IF
              END-IF
           END-IF.

       3300-EXIT.
           EXIT.

      *
       3050-CHECK-FIRST-TOKEN-NUMERIC.
           MOVE 'Y'                       TO FIRST-TOKEN-NUMERIC-SW.

           IF WK-TOKEN-LEN-TB (1) EQUAL ZERO
              MOVE 'N'                    TO FIRST-TOKEN-NUMERIC-SW
           ELSE
              PERFORM 3060-CHECK-ONE-ID-CHAR
                      VARYING DIGIT-IDX FROM 1 BY 1
                      UNTIL DIGIT-IDX > WK-TOKEN-LEN-TB (1)
           END-IF.

       3050-EXIT.
           EXIT.

      *
       3060-CHECK-ONE-ID-CHAR.
           IF WK-TOKEN-TB (1) (DIGIT-IDX:1) IS NOT EP-DIGIT-VALID
              MOVE 'N'                    TO FIRST-TOKEN-NUMERIC-SW
           END-IF.

       3060-EXIT.
           EXIT.

      *
      * 3400-HANDLE-RETIME-LINE THRU -EXIT hands an M2 line to
      * EDLR001; fatal if no event is open yet to be retimed.
       3400-HANDLE-RETIME-LINE.
           IF CUR-EV-IDX EQUAL ZERO
              PERFORM 9400-RAISE-RETIME-NO-EVENT
           ELSE
              MOVE WK-TOKEN-TB (3)              TO EDLRT-SPEED-TEXT
              MOVE WK-TOKEN-TB (4)              TO EDLRT-SOURCE-IN-TEXT
              MOVE RUN-FPS-INT                  TO EDLRT-FPS-CODE
              MOVE EDLTC-DROP-FLAG               TO EDLRT-DROP-FLAG
              COMPUTE EDLRT-REC-DURATION =
                      EV-T-REC-OUT-FRM (CUR-EV-IDX)
                    - EV-T-REC-IN-FRM (CUR-EV-IDX)
              CALL 'EDLR001' USING EDL-RETIME-AREA
                                    EV-ENTRY (CUR-EV-IDX)
                                    EDL-TC-AREA
                                    EDL-RESULT-AREA
           END-IF.

       3400-EXIT.
           EXIT.

      *
      * 3000-PROCESS-EVENT-LINE THRU -EXIT handles a numeric event
      * line: audio-track skip/renumber, same-id effect append, or
      * finalize-previous-then-start-new (cut) / finalize-then-store
      * (dissolve/wipe/key, per the literal SPEC wording) (RQ8991).
       3000-PROCESS-EVENT-LINE.
           PERFORM 3010-PARSE-EVENT-ID.

           IF WK-TOKEN-TB (3) EQUAL CC-AUDIO-CHANNEL
              ADD 1                             TO EV-ID-OFFSET
           ELSE
              COMPUTE EFFECTIVE-ID =
                      PARSED-ID - EV-ID-OFFSET

              IF CUR-EV-IDX > ZERO
                 AND EFFECTIVE-ID EQUAL EV-T-ID (CUR-EV-IDX)
                 PERFORM 3800-STORE-EFFECT-LINE
              ELSE
                 IF CUR-EV-IDX > ZERO
                    PERFORM 4000-FINALIZE-CURRENT-EVENT
                 END-IF
                 IF WK-TOKEN-TB (4) (1:1) EQUAL CC-CUT-TYPE
                    PERFORM 3700-START-NEW-EVENT
                 ELSE
                    IF CUR-EV-IDX EQUAL ZERO
                       PERFORM 9300-RAISE-EFFECT-NO-EVENT
                    ELSE
                       PERFORM 3800-STORE-EFFECT-LINE
                    END-IF
                 END-IF
              END-IF
           END-IF.

       3000-EXIT.
           EXIT.

      *
       3010-PARSE-EVENT-ID.
           MOVE ZERO                            TO PARSED-ID.

           PERFORM 3020-ACCUM-ONE-ID-DIGIT
                   VARYING DIGIT-IDX FROM 1 BY 1
                   UNTIL DIGIT-IDX > WK-TOKEN-LEN-TB (1).

       3010-EXIT.
           EXIT.

      *
       3020-ACCUM-ONE-ID-DIGIT.
           MOVE WK-TOKEN-TB (1) (DIGIT-IDX:1)   TO WK-DIGIT-CHAR.
           COMPUTE PARSED-ID =
                   PARSED-ID * 10 + WK-DIGIT-NUM.

       3020-EXIT.
           EXIT.

      *
      * 3700-START-NEW-EVENT THRU -EXIT opens a new table row for a
      * cut event; the source/record timecodes come off the LAST
      * four tokens on the line, not fixed positions, so a cut line
      * missing the transitions-only EFFECT-DUR field still parses.
       3700-START-NEW-EVENT.
           ADD 1                                TO EV-TOTAL.
           MOVE EV-TOTAL                        TO CUR-EV-IDX.
           INITIALIZE EV-ENTRY (CUR-EV-IDX).

           MOVE EFFECTIVE-ID                    TO EV-T-ID (CUR-EV-IDX).
           MOVE WK-TOKEN-TB (2)          TO EV-T-REEL (CUR-EV-IDX).
           MOVE WK-TOKEN-TB (3)          TO EV-T-CHANNELS (CUR-EV-IDX).

           COMPUTE TC-TOK-START = TOKEN-COUNT - 3.

           PERFORM 3710-CONVERT-ONE-NEW-TC
                   VARYING TC-TOK-NO FROM 1 BY 1
                   UNTIL TC-TOK-NO > 4.

       3700-EXIT.
           EXIT.

      *
       3710-CONVERT-ONE-NEW-TC.
           COMPUTE TC-SRC-TOK-IDX =
                   TC-TOK-START + TC-TOK-NO - 1.
           MOVE WK-TOKEN-TB (TC-SRC-TOK-IDX)    TO EDLTC-STRING.

           EVALUATE TC-TOK-NO
              WHEN 1 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC
              WHEN 2 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC
              WHEN OTHER MOVE 'N'               TO EDLTC-IS-SOURCE-TC
           END-EVALUATE.

           CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.

           EVALUATE TC-TOK-NO
              WHEN 1
                 MOVE EDLTC-FRAMES TO EV-T-SRC-IN-FRM (CUR-EV-IDX)
              WHEN 2
                 MOVE EDLTC-FRAMES TO EV-T-SRC-OUT-FRM (CUR-EV-IDX)
              WHEN 3
                 MOVE EDLTC-FRAMES TO EV-T-REC-IN-FRM (CUR-EV-IDX)
              WHEN 4
                 MOVE EDLTC-FRAMES TO EV-T-REC-OUT-FRM (CUR-EV-IDX)
           END-EVALUATE.

       3710-EXIT.
           EXIT.

      *
      * 3800-STORE-EFFECT-LINE THRU -EXIT appends one effect row to
      * the current event (fixed token positions - an effect line is
      * always id/reel/channels/type/dur/4 timecodes, 9 tokens);
      * silently caps at the table's 5-effect bound.
       3800-STORE-EFFECT-LINE.
           IF EV-T-EFFECT-TOTAL (CUR-EV-IDX) < 5
              ADD 1 TO EV-T-EFFECT-TOTAL (CUR-EV-IDX)
              MOVE 'Y' TO EV-T-HAS-EFFECT (CUR-EV-IDX)
              MOVE EV-T-EFFECT-TOTAL (CUR-EV-IDX) TO EFFECT-SLOT

              MOVE WK-TOKEN-TB (4)
                   TO EV-T-EFFECT-TYPE (CUR-EV-IDX EFFECT-SLOT)
              MOVE WK-TOKEN-TB (5)
                   TO EV-T-EFFECT-DUR-TOK (CUR-EV-IDX EFFECT-SLOT)
              MOVE WK-TOKEN-TB (6)
                   TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 1)
              MOVE WK-TOKEN-TB (7)
                   TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 2)
              MOVE WK-TOKEN-TB (8)
                   TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 3)
              MOVE WK-TOKEN-TB (9)
                   TO EV-T-EFFECT-TC-TOK (CUR-EV-IDX EFFECT-SLOT 4)
           END-IF.

       3800-EXIT.
           EXIT.

      *
      * 3900-HANDLE-COMMENT-LINE THRU -EXIT appends a non-classified
      * line to the current event's comment buffer; ignored when no
      * event is open yet, silently capped at the buffer's 50 lines.
       3900-HANDLE-COMMENT-LINE.
           IF CUR-EV-IDX > ZERO AND EDLCM-TOTAL < 50
              ADD 1                             TO EDLCM-TOTAL
              MOVE SPACE                TO EDLCM-LINE (EDLCM-TOTAL)
              MOVE CUR-LINE-TEXT (1:LINE-LEN)
                                    TO EDLCM-LINE (EDLCM-TOTAL)
           END-IF.

       3900-EXIT.
           EXIT.

      *
      * 4000-FINALIZE-CURRENT-EVENT THRU -EXIT hands the accumulated
      * comment buffer to EDLC001 and files its findings on the row,
      * then clears the buffer for the next event.
       4000-FINALIZE-CURRENT-EVENT.
           CALL 'EDLC001' USING EDL-COMMENT-BUFFER
                                 EDL-COMMENT-RESULT
                                 EDL-RESULT-AREA.

           MOVE EDLCO-NAME       TO EV-T-NAME (CUR-EV-IDX).
           MOVE EDLCO-SHOT-NAME  TO EV-T-SHOT-NAME (CUR-EV-IDX).
           MOVE EDLCO-CLIP-NAME  TO EV-T-CLIP-NAME (CUR-EV-IDX).
           MOVE EDLCO-TAPE       TO EV-T-TAPE (CUR-EV-IDX).
           MOVE EDLCO-ASC-SOP    TO EV-T-ASC-SOP (CUR-EV-IDX).
           MOVE EDLCO-ASC-SAT    TO EV-T-ASC-SAT (CUR-EV-IDX).

           MOVE ZERO                            TO EDLCM-TOTAL.

       4000-EXIT.
           EXIT.

      *
      * 5000-AFTER-EOF THRU -EXIT runs the transition adjuster over
      * the whole table, then drives the report builder one line at
      * a time (EDLP001 owns the FD and does the actual WRITE).
       5000-AFTER-EOF.
           CALL 'EDLX001' USING EDL-EVENT-TABLE
                                 EDL-CONTROL-TOTALS
                                 EDL-TC-AREA
                                 EDL-RESULT-AREA.

           PERFORM 5100-WRITE-ONE-EVENT
                   VARYING EV-IDX FROM 1 BY 1
                   UNTIL EV-IDX > EV-TOTAL.

           MOVE EV-TOTAL                     TO EDLCT-EVENTS-PROCESSED.
           MOVE EV-ID-OFFSET                 TO EDLCT-AUDIO-SKIPPED.

           PERFORM 5200-WRITE-ONE-TRAILER-LINE
                   VARYING STAT-NO FROM 1 BY 1
                   UNTIL STAT-NO > 6.

       5000-EXIT.
           EXIT.

      *
       5100-WRITE-ONE-EVENT.
           COMPUTE EV-DURATION =
                   EV-T-REC-OUT-FRM (EV-IDX) - EV-T-REC-IN-FRM (EV-IDX).
           ADD EV-DURATION                TO EDLCT-TOTAL-REC-DURATION.

           MOVE 'D'                             TO EDLBM-MODE-CODE.
           CALL 'EDLB001' USING EDL-BUILDER-MODE
                                 EV-ENTRY (EV-IDX)
                                 EDL-REPORT-LINE
                                 EDL-CONTROL-TOTALS
                                 EDL-TC-AREA
                                 EDL-RESULT-AREA.
           PERFORM 5150-WRITE-REPORT-LINE.

           IF EV-T-RETIMED (EV-IDX)
              MOVE 'R'                          TO EDLBM-MODE-CODE
              CALL 'EDLB001' USING EDL-BUILDER-MODE
                                    EV-ENTRY (EV-IDX)
                                    EDL-REPORT-LINE
                                    EDL-CONTROL-TOTALS
                                    EDL-TC-AREA
                                    EDL-RESULT-AREA
              PERFORM 5150-WRITE-REPORT-LINE
           END-IF.

       5100-EXIT.
           EXIT.

      *
       5150-WRITE-REPORT-LINE.
           WRITE EDL-REPORT-LINE.

           IF NOT RPT-OK
              DISPLAY 'EDL REPORT FILE WRITE ERROR - FS: ' RPT-FS
              MOVE 16                           TO RETURN-CODE
              GOBACK
           END-IF.

       5150-EXIT.
           EXIT.

      *
       5200-WRITE-ONE-TRAILER-LINE.
           MOVE 'T'                             TO EDLBM-MODE-CODE.
           MOVE STAT-NO                         TO EDLBM-STAT-NO.
           CALL 'EDLB001' USING EDL-BUILDER-MODE
                                 EV-ENTRY (1)
                                 EDL-REPORT-LINE
                                 EDL-CONTROL-TOTALS
                                 EDL-TC-AREA
                                 EDL-RESULT-AREA.
           PERFORM 5150-WRITE-REPORT-LINE.

       5200-EXIT.
           EXIT.

      *
      * 5300-SHOW-RUN-RECAP THRU -EXIT prints the closing statistics
      * line, in the same voice as the rest of the shop's drivers.
       5300-SHOW-RUN-RECAP.
           DISPLAY ' '.
           DISPLAY '************* EDLP001 RUN RECAP *************'.
           DISPLAY '* EVENTS PROCESSED:     ' EV-TOTAL.
           DISPLAY '* AUDIO EVENTS SKIPPED: ' EV-ID-OFFSET.
           DISPLAY '* TRANSITIONS PRESENT:  ' EDLCT-HAS-TRANSITIONS.
           DISPLAY '**********************************************'.
           DISPLAY ' '.

       5300-EXIT.
           EXIT.

      *
      * 9100-RAISE-BAD-FCM THRU 9500-EXIT are the parser's fatal
      * error paragraphs - each DISPLAYs a diagnostic and aborts the
      * run, per the shop's usual RAISE-ERROR convention.
       9100-RAISE-BAD-FCM.
           DISPLAY 'EDLP001 FATAL - BAD FCM AT LINE ' LINE-NO-DISP.
           MOVE 16                              TO RETURN-CODE.
           GOBACK.

       9100-EXIT.
           EXIT.

      *
       9200-RAISE-BL-ERROR.
           DISPLAY 'EDLP001 FATAL - UNSUPPORTED BL AT LINE '
                   LINE-NO-DISP.
           MOVE 16                              TO RETURN-CODE.
           GOBACK.

       9200-EXIT.
           EXIT.

      *
       9300-RAISE-EFFECT-NO-EVENT.
           DISPLAY 'EDLP001 FATAL - EFFECT LINE WITH NO OPEN EVENT'
                   ' AT LINE ' LINE-NO-DISP.
           MOVE 16                              TO RETURN-CODE.
           GOBACK.

       9300-EXIT.
           EXIT.

      *
       9400-RAISE-RETIME-NO-EVENT.
           DISPLAY 'EDLP001 FATAL - M2 LINE WITH NO OPEN EVENT'
                   ' AT LINE ' LINE-NO-DISP.
           MOVE 16                              TO RETURN-CODE.
           GOBACK.

       9400-EXIT.
           EXIT.

      *
      * 04/11/06 RTB RQ1204 - 9500-RAISE-BAD-EXTENSION FIRES BEFORE
      * OPEN, SO THE FS-CODE BASED DIAGNOSTIC USED ABOVE DOES NOT
      * APPLY HERE - THE PARM'S OWN FILENAME BYTES ARE ECHOED INSTEAD.
       9500-RAISE-BAD-EXTENSION.
           IF FNAME-LEN > ZERO
              DISPLAY 'EDLP001 FATAL - EDL FILENAME MUST END .EDL - '
                      PARM-FILENAME (1:FNAME-LEN)
           ELSE
              DISPLAY 'EDLP001 FATAL - EDL FILENAME MUST END .EDL - '
                      'NO FILENAME SUPPLIED IN PARM'
           END-IF.
           MOVE 16                              TO RETURN-CODE.
           GOBACK.

       9500-EXIT.
           EXIT.

      *
      * 6000-TOKENIZE-LINE THRU 6200-EXIT scan CUR-LINE-TEXT
      * (1:LINE-LEN) for space-separated tokens, in the same
      * character-by-character style as EDLC001's 3000-TOKENIZE-
      * VALUE - each program keeps its own local copy of the idiom.
       6000-TOKENIZE-LINE.
           MOVE 'N'                             TO IN-TOKEN-SWITCH.
           MOVE ZERO                            TO TOKEN-COUNT
                                                    TOKEN-START.

           PERFORM 6100-SCAN-ONE-CHAR
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX > LINE-LEN.

           IF CURRENTLY-IN-TOKEN
              PERFORM 6200-CLOSE-TOKEN
           END-IF.

       6000-EXIT.
           EXIT.

      *
       6100-SCAN-ONE-CHAR.
           MOVE CUR-LINE-TEXT (SCAN-IDX:1)      TO CUR-CHAR.

           IF CUR-CHAR NOT EQUAL SPACE
              IF NOT CURRENTLY-IN-TOKEN
                 MOVE 'Y'                       TO IN-TOKEN-SWITCH
                 MOVE SCAN-IDX                  TO TOKEN-START
                 ADD 1                          TO TOKEN-COUNT
              END-IF
           ELSE
              IF CURRENTLY-IN-TOKEN
                 PERFORM 6200-CLOSE-TOKEN
              END-IF
           END-IF.

       6100-EXIT.
           EXIT.

      *
       6200-CLOSE-TOKEN.
           MOVE 'N'                             TO IN-TOKEN-SWITCH.
           COMPUTE TOKEN-LEN = SCAN-IDX - TOKEN-START.

           IF TOKEN-LEN > 11
              MOVE 11                           TO TOKEN-LEN
           END-IF.

           IF TOKEN-COUNT <= 12
              MOVE SPACE            TO WK-TOKEN-TB (TOKEN-COUNT)
              MOVE CUR-LINE-TEXT (TOKEN-START:TOKEN-LEN)
                                    TO WK-TOKEN-TB (TOKEN-COUNT)
              MOVE TOKEN-LEN        TO WK-TOKEN-LEN-TB (TOKEN-COUNT)
           END-IF.

       6200-EXIT.
           EXIT.
