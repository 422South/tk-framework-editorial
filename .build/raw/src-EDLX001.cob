      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLX001.
       AUTHOR.       R T BUCKNELL.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 05/02/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLX001  -  TRANSITION (DISSOLVE/WIPE) ADJUSTER
      * FINAL PASS OVER THE WHOLE EVENT TABLE AFTER THE EDL HAS BEEN
      * READ: FOR EVERY STORED EFFECT LINE, RAISES THE LIST'S "HAS
      * TRANSITIONS" FLAG WHEN THE EFFECT IS A DISSOLVE OR A WIPE,
      * EXTENDS THE PRIOR EVENT'S SOURCE-OUT/RECORD-OUT FOR A FULL
      * DISSOLVE, AND REPLACES THE CURRENT EVENT'S FOUR TIMECODES
      * WITH THE ONES CARRIED ON THE EFFECT LINE (RQ8988).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 05/02/89  RTB  RQ8988  ORIGINAL CODING - WIPE FLAG ONLY
      * 05/19/89  RTB  RQ8991  ADD DISSOLVE SOURCE-OUT/RECORD-OUT EXTEND
      * 07/02/89  MDW  RQ8996  REPLACE CURRENT EVENT TIMECODES ON D/W
      * 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 09/25/03  MDW  RQ0367  PASS DROP-FLAG THROUGH TO EACH TC CALL
      * 04/11/06  RTB  RQ1188  SOURCE-TC FLAG WAS 'Y' ON ALL 4 TOKENS -
      * 04/11/06  RTB  RQ1188  REC-IN/REC-OUT NOW GET THE FF>=FPS CHECK
      * 04/11/06  RTB  RQ1214  DISSOLVE-EXTENDS NOTE WAS TRUNCATING A
      * 04/11/06  RTB  RQ1214  PRIOR RETIME COMMENT AT ITS FIRST SPACE
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS XA-DISSOLVE-CHAR IS 'D', 'd'
           CLASS XA-WIPE-CHAR     IS 'W', 'w'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-DISSOLVE-TOKEN       PIC X(4)   VALUE 'D'.
         03 FILLER                  PIC X(04)  VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-SCAN-AREA.
         03 EFFECT-IDX              PIC 9(1) COMP VALUE ZERO.
         03 EFFECT-IDX-DISP         PIC 9(1)      VALUE ZERO.
         03 EFFECT-IDX-DISP-X REDEFINES
            EFFECT-IDX-DISP         PIC X(1).
         03 TC-TOK-IDX              PIC 9(1) COMP VALUE ZERO.
         03 PREV-IDX                PIC 9(3) COMP VALUE ZERO.
         03 EV-IDX-DISP             PIC 9(3)      VALUE ZERO.
         03 EV-IDX-DISP-X REDEFINES
            EV-IDX-DISP             PIC X(3).
         03 DUR-FRAMES              PIC S9(9) COMP VALUE ZERO.
         03 DUR-FRAMES-DISP         PIC 9(7)      VALUE ZERO.
         03 DUR-FRAMES-DISP-X REDEFINES
            DUR-FRAMES-DISP         PIC X(7).
         03 CMT-LEN                 PIC 9(2) COMP VALUE ZERO.
         03 CMT-SCAN-IDX            PIC 9(2) COMP VALUE ZERO.
         03 CMT-SCAN-CHAR           PIC X          VALUE SPACE.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMEV.
      *
       COPY EDLMCT.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-EVENT-TABLE
                                EDL-CONTROL-TOTALS
                                EDL-TC-AREA
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION.

           PERFORM 1000-SCAN-ONE-EVENT
                   VARYING EV-IDX FROM 1 BY 1
                   UNTIL EV-IDX > EV-TOTAL.

       0000-EXIT.
           GOBACK.

      *
      * 1000-SCAN-ONE-EVENT THRU -EXIT walks the effect rows stored
      * on one event (RQ8988).
       1000-SCAN-ONE-EVENT.
           IF EV-T-EFFECTED (EV-IDX)
              PERFORM 1100-SCAN-ONE-EFFECT-ROW
                      VARYING EFFECT-IDX FROM 1 BY 1
                      UNTIL EFFECT-IDX > EV-T-EFFECT-TOTAL (EV-IDX)
           END-IF.

       1000-EXIT.
           EXIT.

      *
      * 1100-SCAN-ONE-EFFECT-ROW THRU -EXIT classifies one effect row
      * and dispatches the dissolve extension / timecode replacement.
       1100-SCAN-ONE-EFFECT-ROW.
           IF EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX) (1:1)
                                                 IS XA-DISSOLVE-CHAR
              OR EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX) (1:1)
                                                 IS XA-WIPE-CHAR
              MOVE 'Y'                          TO EDLCT-HAS-TRANSITIONS

              IF EV-T-EFFECT-TYPE (EV-IDX EFFECT-IDX)
                                                 EQUAL CC-DISSOLVE-TOKEN
                 IF EV-IDX > 1
                    COMPUTE PREV-IDX = EV-IDX - 1
                    PERFORM 2000-EXTEND-PREVIOUS-EVENT
                 ELSE
                    PERFORM 2100-NOTE-NO-PREVIOUS-EVENT
                 END-IF
              END-IF

              PERFORM 3000-REPLACE-CURRENT-TIMECODES
           END-IF.

       1100-EXIT.
           EXIT.

      *
      * 2000-EXTEND-PREVIOUS-EVENT THRU -EXIT advances the previous
      * event's source-out and record-out by the transition duration
      * (5th token on the effect line, a pure digit frame count -
      * EDLT001 treats it as an already-absolute frame number).
       2000-EXTEND-PREVIOUS-EVENT.
           MOVE EV-T-EFFECT-DUR-TOK (EV-IDX EFFECT-IDX)
                                                 TO EDLTC-STRING
           MOVE 'N'                             TO EDLTC-IS-SOURCE-TC
           CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.

           MOVE EDLTC-FRAMES                    TO DUR-FRAMES.

           ADD DUR-FRAMES TO EV-T-SRC-OUT-FRM (PREV-IDX)
                              EV-T-REC-OUT-FRM (PREV-IDX).

           MOVE DUR-FRAMES                      TO DUR-FRAMES-DISP.
           MOVE 'Y'                    TO EV-T-HAS-RETIME (PREV-IDX).

           IF EV-T-RETIME-CMT (PREV-IDX) EQUAL SPACE
              STRING 'Dissolve extends ' DELIMITED BY SIZE
                     DUR-FRAMES-DISP-X  DELIMITED BY SIZE
                     ' frames'          DELIMITED BY SIZE
                INTO EV-T-RETIME-CMT (PREV-IDX)
              END-STRING
           ELSE
              PERFORM 2050-FIND-CMT-LEN
              STRING EV-T-RETIME-CMT (PREV-IDX) (1:CMT-LEN)
                                                 DELIMITED BY SIZE
                     ' / dissolve extends '     DELIMITED BY SIZE
                     DUR-FRAMES-DISP-X          DELIMITED BY SIZE
                     ' frames'                  DELIMITED BY SIZE
                INTO EV-T-RETIME-CMT (PREV-IDX)
              END-STRING
           END-IF.

       2000-EXIT.
           EXIT.

      *
      * 04/11/06 RTB RQ1214 - 2050-FIND-CMT-LEN THRU 2060-EXIT find
      * EV-T-RETIME-CMT's real length so the dissolve-extends note
      * above can be appended with a sized STRING instead of
      * DELIMITED BY SPACE, which was truncating a prior M2 retime
      * comment at its first embedded space.
       2050-FIND-CMT-LEN.
           MOVE ZERO                            TO CMT-LEN.

           PERFORM 2060-SCAN-CMT-CHAR
                   VARYING CMT-SCAN-IDX FROM 60 BY -1
                   UNTIL CMT-SCAN-IDX < 1
                      OR CMT-LEN > ZERO.

       2050-EXIT.
           EXIT.

      *
       2060-SCAN-CMT-CHAR.
           MOVE EV-T-RETIME-CMT (PREV-IDX) (CMT-SCAN-IDX:1)
                                                 TO CMT-SCAN-CHAR.

           IF CMT-SCAN-CHAR NOT EQUAL SPACE
              MOVE CMT-SCAN-IDX                 TO CMT-LEN
           END-IF.

       2060-EXIT.
           EXIT.

      *
      * 2100-NOTE-NO-PREVIOUS-EVENT THRU -EXIT flags (informational,
      * non-fatal) a dissolve carried on the very first event of the
      * list, where there is no prior event to extend.
       2100-NOTE-NO-PREVIOUS-EVENT.
           MOVE EV-IDX                          TO EV-IDX-DISP.
           MOVE EFFECT-IDX                      TO EFFECT-IDX-DISP.

           STRING 'EVENT '           DELIMITED BY SIZE
                  EV-IDX-DISP-X       DELIMITED BY SIZE
                  ' EFFECT '          DELIMITED BY SIZE
                  EFFECT-IDX-DISP-X   DELIMITED BY SIZE
             INTO EDLR-POSITION
           END-STRING.

           MOVE 8                               TO EDLR-RESULT.
           STRING 'DISSOLVE AT FIRST EVENT - NO PRIOR EVENT TO EXTEND'
             DELIMITED BY SIZE INTO EDLR-DESCRIPTION
           END-STRING.

       2100-EXIT.
           EXIT.

      *
      * 3000-REPLACE-CURRENT-TIMECODES THRU -EXIT overwrites the
      * current event's four timecodes with tokens 6-9 of the effect
      * line (stored as EV-T-EFFECT-TC-TOK (1) thru (4)).
       3000-REPLACE-CURRENT-TIMECODES.
           PERFORM 3100-CONVERT-ONE-TC-TOKEN
                   VARYING TC-TOK-IDX FROM 1 BY 1
                   UNTIL TC-TOK-IDX > 4.

       3000-EXIT.
           EXIT.

      *
      * 04/11/06 RTB RQ1188 - TOKENS 1-2 ARE SOURCE-IN/SOURCE-OUT,
      * TOKENS 3-4 ARE RECORD-IN/RECORD-OUT; ONLY THE SOURCE PAIR IS
      * EXEMPT FROM EDLT001'S FF>=FPS CHECK.
       3100-CONVERT-ONE-TC-TOKEN.
           MOVE EV-T-EFFECT-TC-TOK (EV-IDX EFFECT-IDX TC-TOK-IDX)
                                                 TO EDLTC-STRING.

           EVALUATE TC-TOK-IDX
              WHEN 1 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC
              WHEN 2 MOVE 'Y'                   TO EDLTC-IS-SOURCE-TC
              WHEN OTHER MOVE 'N'               TO EDLTC-IS-SOURCE-TC
           END-EVALUATE.

           CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA.

           EVALUATE TC-TOK-IDX
              WHEN 1
                 MOVE EDLTC-FRAMES TO EV-T-SRC-IN-FRM (EV-IDX)
              WHEN 2
                 MOVE EDLTC-FRAMES TO EV-T-SRC-OUT-FRM (EV-IDX)
              WHEN 3
                 MOVE EDLTC-FRAMES TO EV-T-REC-IN-FRM (EV-IDX)
              WHEN 4
                 MOVE EDLTC-FRAMES TO EV-T-REC-OUT-FRM (EV-IDX)
           END-EVALUATE.

       3100-EXIT.
           EXIT.
