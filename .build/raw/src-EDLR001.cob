      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLR001.
       AUTHOR.       M D WHITFIELD.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 04/25/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLR001  -  RETIME (M2) PROCESSOR
      * CLASSIFIES AN M2 LINE (FREEZE FRAME / REVERSE MOTION / SLOW
      * MOTION) AGAINST THE RECORD DURATION OF THE CURRENT EVENT,
      * BUILDS THE RETIME COMMENT AND CORRECTS THE EVENT'S SOURCE-IN
      * WHEN THE COMPUTED SOURCE DURATION COMES OUT NEGATIVE (RQ8966).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 04/25/89  MDW  RQ8960  ORIGINAL CODING - FREEZE/SLOW ONLY
      * 05/11/89  MDW  RQ8966  ADD REVERSE MOTION + SOURCE-IN FIX-UP
      * 06/30/89  RTB  RQ8975  ADD SHORT-SOURCE WARNING TEXT
      * 03/11/94  MDW  RQ9401  DROP FUNCTION NUMVAL, USE DIGIT SCAN
      * 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 09/25/03  RTB  RQ0367  WIDEN SPEED FIELD FOR 3-DIGIT FPS JOBS
      * 04/11/06  RTB  RQ1214  SHORT-SOURCE WARNING WAS TRUNCATING THE
      * 04/11/06  RTB  RQ1214  RETIME COMMENT AT ITS FIRST SPACE
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS RT-DIGIT-VALID   IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-MINUS                PIC X(1)   VALUE '-'.
         03 CC-POINT                PIC X(1)   VALUE '.'.
         03 CC-SPEED-LEN            PIC 9(2) COMP VALUE 11.
         03 CC-FREEZE-THRESHOLD     PIC 9(1)V9(4) VALUE 0.0001.
         03 FILLER                  PIC X(04)  VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-SPEED-SCAN.
         03 SPEED-NEG-SWITCH        PIC X         VALUE 'N'.
           88 SPEED-IS-NEGATIVE               VALUE 'Y'.
         03 SPEED-FRAC-SWITCH       PIC X         VALUE 'N'.
           88 SPEED-IN-FRACTION               VALUE 'Y'.
         03 SPEED-INT-ACCUM         PIC S9(5) COMP VALUE ZERO.
         03 SPEED-FRAC-ACCUM        PIC S9(5) COMP VALUE ZERO.
         03 SPEED-FRAC-DIGITS       PIC 9(1) COMP VALUE ZERO.
         03 SPEED-SCAN-IDX          PIC 9(2) COMP VALUE ZERO.
         03 SPEED-CUR-CHAR          PIC X(1)      VALUE SPACE.
         03 SPEED-DIGIT-VALUE REDEFINES SPEED-CUR-CHAR
                                    PIC 9(1).
         03 SPEED-MAGNITUDE         PIC S9(5)V9(4) VALUE ZERO.
         03 M2-SPEED                PIC S9(5)V9(4) VALUE ZERO.
         03 SPEED-ABS               PIC S9(5)V9(4) VALUE ZERO.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       01 LS-RETIME-AREA.
         03 REC-DURATION            PIC S9(9) COMP VALUE ZERO.
         03 REC-DURATION-DISP       PIC 9(7)      VALUE ZERO.
         03 REC-DURATION-DISP-X REDEFINES
            REC-DURATION-DISP       PIC X(7).
         03 SRC-DURATION            PIC S9(9)V9(4) VALUE ZERO.
         03 NEW-IN-FRAMES           PIC S9(9) COMP VALUE ZERO.
         03 SHORT-FRAMES            PIC S9(9) COMP VALUE ZERO.
         03 SHORT-FRAMES-DISP       PIC 9(7)      VALUE ZERO.
         03 SHORT-FRAMES-DISP-X REDEFINES
            SHORT-FRAMES-DISP       PIC X(7).
         03 SPEED-EDIT              PIC -(4)9.9999 VALUE ZERO.
         03 RT-STATE-SWITCH         PIC X         VALUE SPACE.
           88 RT-IS-FREEZE                    VALUE 'F'.
           88 RT-IS-REVERSE                   VALUE 'R'.
           88 RT-IS-SLOW                      VALUE 'S'.
         03 CMT-LEN                 PIC 9(2) COMP VALUE ZERO.
         03 CMT-SCAN-IDX            PIC 9(2) COMP VALUE ZERO.
         03 CMT-SCAN-CHAR           PIC X         VALUE SPACE.
         03 FILLER                  PIC X(04)  VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMRT.
      *
       01 EDL-RETIME-EVENT-ROW.
         COPY EDLMEO REPLACING ==:E:== BY ==L==.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-RETIME-AREA
                                EDL-RETIME-EVENT-ROW
                                EDL-TC-AREA
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION
           MOVE SPACE                           TO RT-STATE-SWITCH
           COMPUTE REC-DURATION =
              EV-L-REC-OUT-FRM - EV-L-REC-IN-FRM.
           MOVE REC-DURATION                    TO REC-DURATION-DISP.

           PERFORM 1000-PARSE-SPEED.

           PERFORM 2000-CLASSIFY-RETIME.
           PERFORM 3000-BUILD-RETIME-COMMENT.
           PERFORM 4000-FIXUP-SOURCE-IN.

           MOVE 'Y'                             TO EV-L-HAS-RETIME.

       0000-EXIT.
           GOBACK.

      *
      * 1000-PARSE-SPEED THRU -EXIT converts EDLRT-SPEED-TEXT (a
      * signed decimal fps value, e.g. -2.0 or 0.5) into M2-SPEED
      * without FUNCTION NUMVAL - a manual sign/integer/fraction
      * digit scan, same family as the frame-count accumulator in
      * EDLT001 (RQ9401 compiler restriction).
       1000-PARSE-SPEED.
           MOVE 'N'                             TO SPEED-NEG-SWITCH
           MOVE 'N'                             TO SPEED-FRAC-SWITCH
           MOVE ZERO                            TO SPEED-INT-ACCUM
                                                    SPEED-FRAC-ACCUM
                                                    SPEED-FRAC-DIGITS.

           IF EDLRT-SPEED-TEXT (1:1) EQUAL CC-MINUS
              MOVE 'Y'                          TO SPEED-NEG-SWITCH
           END-IF.

           PERFORM 1100-SCAN-ONE-SPEED-CHAR
                   VARYING SPEED-SCAN-IDX FROM 1 BY 1
                   UNTIL SPEED-SCAN-IDX > CC-SPEED-LEN.

           IF SPEED-FRAC-DIGITS EQUAL ZERO
              COMPUTE SPEED-MAGNITUDE = SPEED-INT-ACCUM
           ELSE
              COMPUTE SPEED-MAGNITUDE =
                 SPEED-INT-ACCUM +
                 (SPEED-FRAC-ACCUM / (10 ** SPEED-FRAC-DIGITS))
           END-IF.

           IF SPEED-IS-NEGATIVE
              COMPUTE M2-SPEED = ZERO - SPEED-MAGNITUDE
           ELSE
              MOVE SPEED-MAGNITUDE              TO M2-SPEED
           END-IF.

       1000-EXIT.
           EXIT.

      *
       1100-SCAN-ONE-SPEED-CHAR.
           MOVE EDLRT-SPEED-TEXT (SPEED-SCAN-IDX:1)
                                                 TO SPEED-CUR-CHAR.

           IF SPEED-CUR-CHAR EQUAL CC-POINT
              MOVE 'Y'                          TO SPEED-FRAC-SWITCH
           ELSE
              IF SPEED-CUR-CHAR IS RT-DIGIT-VALID
                 IF SPEED-IN-FRACTION
                    AND SPEED-FRAC-DIGITS < 4
                    COMPUTE SPEED-FRAC-ACCUM =
                       (SPEED-FRAC-ACCUM * 10) + SPEED-DIGIT-VALUE
                    ADD 1                       TO SPEED-FRAC-DIGITS
                 ELSE
                    IF NOT SPEED-IN-FRACTION
                       COMPUTE SPEED-INT-ACCUM =
                          (SPEED-INT-ACCUM * 10) + SPEED-DIGIT-VALUE
                    END-IF
                 END-IF
              END-IF
           END-IF.

       1100-EXIT.
           EXIT.

      *
      * 2000-CLASSIFY-RETIME THRU -EXIT sets the freeze/reverse/slow
      * state per the |speed| < 0.0001 / speed < 0 / speed > 0 rule.
       2000-CLASSIFY-RETIME.
           IF M2-SPEED < ZERO
              COMPUTE SPEED-ABS = ZERO - M2-SPEED
           ELSE
              MOVE M2-SPEED                     TO SPEED-ABS
           END-IF.

           IF SPEED-ABS < CC-FREEZE-THRESHOLD
              SET RT-IS-FREEZE                  TO TRUE
           ELSE
              IF M2-SPEED < ZERO
                 SET RT-IS-REVERSE              TO TRUE
              ELSE
                 SET RT-IS-SLOW                 TO TRUE
              END-IF
           END-IF.

       2000-EXIT.
           EXIT.

      *
      * 3000-BUILD-RETIME-COMMENT THRU -EXIT builds the three comment
      * forms from the RETIME (M2) PROCESSING rules.
       3000-BUILD-RETIME-COMMENT.
           MOVE SPACE                           TO EV-L-RETIME-CMT.

           EVALUATE TRUE
              WHEN RT-IS-FREEZE
                 STRING 'Freeze Frame (duration '
                                                 DELIMITED BY SIZE
                        REC-DURATION-DISP-X      DELIMITED BY SIZE
                        ')'                      DELIMITED BY SIZE
                   INTO EV-L-RETIME-CMT
              WHEN RT-IS-REVERSE
                 MOVE M2-SPEED                  TO SPEED-EDIT
                 STRING 'Reverse motion (' DELIMITED BY SIZE
                        SPEED-EDIT              DELIMITED BY SIZE
                        ' fps , record dur '     DELIMITED BY SIZE
                        REC-DURATION-DISP-X      DELIMITED BY SIZE
                        ')'                      DELIMITED BY SIZE
                   INTO EV-L-RETIME-CMT
              WHEN RT-IS-SLOW
                 MOVE M2-SPEED                  TO SPEED-EDIT
                 STRING 'Slow motion (' DELIMITED BY SIZE
                        SPEED-EDIT              DELIMITED BY SIZE
                        ' fps , record dur '     DELIMITED BY SIZE
                        REC-DURATION-DISP-X      DELIMITED BY SIZE
                        ')'                      DELIMITED BY SIZE
                   INTO EV-L-RETIME-CMT
           END-EVALUATE.

       3000-EXIT.
           EXIT.

      *
      * 4000-FIXUP-SOURCE-IN THRU -EXIT applies the always-on source-
      * in fix-up: source-duration = speed / fps * record-duration;
      * when negative the event's source-in moves earlier, clamped to
      * frame zero with a short-source warning appended to the
      * comment (RQ8966/RQ8975); the append is sized off
      * 4050-FIND-CMT-LEN rather than DELIMITED BY SPACE, since the
      * comment already carries internal spaces (RQ1214).
       4000-FIXUP-SOURCE-IN.
           COMPUTE SRC-DURATION ROUNDED =
              (M2-SPEED / EDLRT-FPS-CODE) * REC-DURATION.

           IF SRC-DURATION < ZERO
              MOVE EDLRT-SOURCE-IN-TEXT          TO EDLTC-STRING
              MOVE EDLRT-FPS-CODE                TO EDLTC-FPS-CODE
              MOVE EDLRT-DROP-FLAG               TO EDLTC-DROP-FLAG
              MOVE 'Y'                           TO EDLTC-IS-SOURCE-TC
              CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA

              COMPUTE NEW-IN-FRAMES =
                 EDLTC-FRAMES + SRC-DURATION

              IF NEW-IN-FRAMES < ZERO
                 COMPUTE SHORT-FRAMES = ZERO - NEW-IN-FRAMES
                 MOVE SHORT-FRAMES               TO SHORT-FRAMES-DISP
                 PERFORM 4050-FIND-CMT-LEN
                 STRING EV-L-RETIME-CMT (1:CMT-LEN)
                                                  DELIMITED BY SIZE
                        ' Warn: source is '       DELIMITED BY SIZE
                        SHORT-FRAMES-DISP-X       DELIMITED BY SIZE
                        ' frames short!'          DELIMITED BY SIZE
                   INTO EV-L-RETIME-CMT
                 END-STRING
                 MOVE ZERO                       TO NEW-IN-FRAMES
              END-IF

              COMPUTE EDLTC-FRAMES = NEW-IN-FRAMES + 1
              MOVE 'N'                           TO EDLTC-OPCODE
              CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA

              MOVE EDLTC-STRING                  TO EDLRT-SOURCE-IN-TEXT
              MOVE EDLTC-FRAMES                  TO EV-L-SRC-IN-FRM
           END-IF.

       4000-EXIT.
           EXIT.

      *
      * 04/11/06 RTB RQ1214 - 4050-FIND-CMT-LEN THRU 4060-EXIT find
      * EV-L-RETIME-CMT'S REAL LENGTH SO THE WARNING TEXT ABOVE CAN BE
      * APPENDED WITH A SIZED STRING INSTEAD OF DELIMITED BY SPACE,
      * WHICH WAS TRUNCATING THE COMMENT AT ITS FIRST EMBEDDED SPACE
      * (E.G. "REVERSE MOTION (-2.0000 FPS , RECORD DUR 24)").
       4050-FIND-CMT-LEN.
           MOVE ZERO                            TO CMT-LEN.

           PERFORM 4060-SCAN-CMT-CHAR
                   VARYING CMT-SCAN-IDX FROM 60 BY -1
                   UNTIL CMT-SCAN-IDX < 1
                      OR CMT-LEN > ZERO.

       4050-EXIT.
           EXIT.

      *
       4060-SCAN-CMT-CHAR.
           MOVE EV-L-RETIME-CMT (CMT-SCAN-IDX:1) TO CMT-SCAN-CHAR.

           IF CMT-SCAN-CHAR NOT EQUAL SPACE
              MOVE CMT-SCAN-IDX                 TO CMT-LEN
           END-IF.

       4060-EXIT.
           EXIT.
