      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLDTS01.
       AUTHOR.       M D WHITFIELD.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 04/20/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLDTS01 - TEST SUITE FOR THE TIMECODE MODULE (EDLT001/EDLT002)
      * MI2457.PSPS.EDL.XUNIT
      * READS A FILE OF TEST CASES, CALLS EDLT001 (STRING TO FRAMES)
      * FOR EACH ONE AND CHECKS THE RESULT AGAINST THE EXPECTED
      * FRAME COUNT, THEN CALLS EDLT002 ON THAT SAME COUNT (ROUND
      * TRIP FRAMES TO STRING) AND CHECKS THAT THE STRING COMES BACK
      * IDENTICAL TO THE INPUT, WHEN THE CASE IS MARKED EXPECTED-EQUAL.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 04/20/89  MDW  RQ9010  ORIGINAL CODING - EDLT001 CASES ONLY
      * 04/27/89  MDW  RQ9015  ADD EDLT002 ROUND-TRIP CHECK
      * 12/03/98  RTB  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  RTB  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS DT-CHECK-VALID IS '=', '!'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TCIN ASSIGN TO TCIN
                             FILE STATUS TCIN-FS.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  TCIN                      RECORDING F.
       01  TCIN-REC.
         03 TCIN-DESCRIPTION         PIC X(40).
         03 FILLER                   PIC X.
         03 TCIN-TC-STRING           PIC X(12).
         03 FILLER                   PIC X.
         03 TCIN-FPS                 PIC 9(02).
         03 FILLER                   PIC X.
         03 TCIN-DROP-FLAG           PIC X.
           88 TCIN-DROP-FRAME                  VALUE 'Y'.
           88 TCIN-NON-DROP-FRAME              VALUE 'N'.
         03 FILLER                   PIC X.
         03 TCIN-EXPECTED-CHECK      PIC X.
           88 TCIN-EXPECTED-EQUAL              VALUE '='.
           88 TCIN-EXPECTED-NOT-EQUAL          VALUE '!'.
         03 TCIN-EXPECTED-FRAMES     PIC S9(09).
         03 FILLER                   PIC X(50).
      *
       WORKING-STORAGE SECTION.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       01 WK-DISPLAY-AREA.
         03 WK-BANNER-TEXT           PIC X(60)      VALUE SPACE.
         03 FILLER                   PIC X(04)      VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-TEST-CASE-SWITCH.
         03 LS-TEST-CASE-SW         PIC X          VALUE SPACE.
           88 TEST-CASE-PASSED                    VALUE 'P'.
           88 TEST-CASE-FAILED                    VALUE 'F'.
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       01 LS-COUNTERS.
         03 TEST-CASE-CTR            PIC S9(9) COMP VALUE ZERO.
         03 TEST-CASE-CTR-DISP       PIC 9(05)      VALUE ZERO.
         03 TEST-CASE-CTR-DISP-X REDEFINES
            TEST-CASE-CTR-DISP       PIC X(5).
         03 TEST-CASE-PASSED-CTR     PIC S9(9) COMP VALUE ZERO.
         03 TEST-CASE-FAILED-CTR     PIC S9(9) COMP VALUE ZERO.
         03 ROUND-TRIP-FRAMES        PIC S9(9) COMP VALUE ZERO.
         03 ACTUAL-FRAMES-DISP       PIC 9(09)      VALUE ZERO.
         03 ACTUAL-FRAMES-DISP-X REDEFINES
            ACTUAL-FRAMES-DISP       PIC X(9).
         03 TC-FPS-DISP              PIC 9(02)      VALUE ZERO.
         03 TC-FPS-DISP-X REDEFINES
            TC-FPS-DISP              PIC X(2).
         03 FILLER                   PIC X(04)      VALUE SPACE.
      *
       01 LS-FILE-STATUSES.
         03 TCIN-FS                  PIC XX.
           88 TCIN-OK                          VALUE '00'.
           88 TCIN-EOF                         VALUE '10'.
         03 FILLER                   PIC X(04)     VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       0000-BEGIN.
           DISPLAY ' ************* EDLDTS01 START *************'.

           PERFORM 0100-OPEN-TEST-FILE.
           PERFORM 0200-READ-TEST-CASE.

           PERFORM 1000-PROCESS-ONE-CASE THRU 1000-EXIT
                   UNTIL TCIN-EOF.

           PERFORM 0900-CLOSE-TEST-FILE.

           PERFORM 5000-SHOW-STATISTICS.

           DISPLAY ' ************** EDLDTS01 END ***************'.

           IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
              MOVE 12                           TO RETURN-CODE
           END-IF.

       0000-EXIT.
           GOBACK.

      *
      * 0100-OPEN-TEST-FILE THRU -EXIT opens the test-case file.
       0100-OPEN-TEST-FILE.
           OPEN INPUT TCIN.

           IF NOT TCIN-OK
              DISPLAY 'TEST CASE FILE OPEN ERROR - FS: ' TCIN-FS
              PERFORM 9100-RAISE-ERROR
           END-IF.

       0100-EXIT.
           EXIT.

      *
      * 0200-READ-TEST-CASE THRU -EXIT reads the next test case.
       0200-READ-TEST-CASE.
           READ TCIN.

           IF NOT TCIN-OK AND NOT TCIN-EOF
              DISPLAY 'TEST CASE FILE READ ERROR - FS: ' TCIN-FS
              PERFORM 9100-RAISE-ERROR
           END-IF.

       0200-EXIT.
           EXIT.

      *
      * 0900-CLOSE-TEST-FILE THRU -EXIT closes the test-case file.
       0900-CLOSE-TEST-FILE.
           CLOSE TCIN.

           IF NOT TCIN-OK
              DISPLAY 'TEST CASE FILE CLOSE ERROR - FS: ' TCIN-FS
              PERFORM 9100-RAISE-ERROR
           END-IF.

       0900-EXIT.
           EXIT.

      *
      * 1000-PROCESS-ONE-CASE THRU -EXIT drives one test case then
      * reads ahead - PERFORMed THRU UNTIL TCIN-EOF, so the read-ahead
      * here is what lets the UNTIL test see the new file status.
       1000-PROCESS-ONE-CASE.
           ADD 1                                TO TEST-CASE-CTR.

           PERFORM 2000-SET-TEST-CASE-INPUT.
           PERFORM 2100-RUN-STRING-TO-FRAMES.
           PERFORM 3000-CHECK-TEST-CASE.

           PERFORM 0200-READ-TEST-CASE.

       1000-EXIT.
           EXIT.

      *
      * 2000-SET-TEST-CASE-INPUT THRU -EXIT loads the timecode area
      * from the test-case record ahead of the EDLT001 CALL.
       2000-SET-TEST-CASE-INPUT.
           MOVE SPACE                           TO EDLTC-STRING.
           MOVE TCIN-TC-STRING                  TO EDLTC-STRING.
           MOVE TCIN-FPS                        TO EDLTC-FPS-CODE
                                                    TC-FPS-DISP.
           MOVE TCIN-DROP-FLAG                  TO EDLTC-DROP-FLAG.
           MOVE 'Y'                             TO EDLTC-IS-SOURCE-TC.

           MOVE ZERO                            TO EDLR-RESULT.
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION.

       2000-EXIT.
           EXIT.

      *
      * 2100-RUN-STRING-TO-FRAMES THRU -EXIT calls EDLT001 on the
      * loaded timecode string.
       2100-RUN-STRING-TO-FRAMES.
           CALL 'EDLT001' USING EDL-TC-AREA EDL-RESULT-AREA
              ON EXCEPTION
                 PERFORM 9200-RAISE-CALL-ERROR
           END-CALL.

       2100-EXIT.
           EXIT.

      *
      * 2200-RUN-FRAMES-TO-STRING THRU -EXIT calls EDLT002 on the
      * frame count EDLT001 just returned, for the round-trip check.
       2200-RUN-FRAMES-TO-STRING.
           MOVE EDLTC-FRAMES                    TO ROUND-TRIP-FRAMES.
           MOVE ROUND-TRIP-FRAMES                TO EDLTC-FRAMES.
           MOVE 'N'                             TO EDLTC-OPCODE.

           CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA
              ON EXCEPTION
                 PERFORM 9200-RAISE-CALL-ERROR
           END-CALL.

       2200-EXIT.
           EXIT.

      *
      * 3000-CHECK-TEST-CASE THRU -EXIT compares EDLT001's result
      * against the expected frame count, then (on an expected-equal
      * case) round-trips through EDLT002 and checks the timecode
      * text comes back unchanged.
       3000-CHECK-TEST-CASE.
           SET TEST-CASE-FAILED                 TO TRUE.

           EVALUATE TRUE
              WHEN TCIN-EXPECTED-EQUAL
                 IF EDLTC-FRAMES EQUAL TCIN-EXPECTED-FRAMES
                    PERFORM 2200-RUN-FRAMES-TO-STRING
                    IF EDLTC-STRING (1:11) EQUAL
                       TCIN-TC-STRING (1:11)
                       SET TEST-CASE-PASSED     TO TRUE
                    END-IF
                 END-IF
              WHEN TCIN-EXPECTED-NOT-EQUAL
                 IF EDLTC-FRAMES NOT EQUAL TCIN-EXPECTED-FRAMES
                    SET TEST-CASE-PASSED        TO TRUE
                 END-IF
              WHEN OTHER
                 DISPLAY 'BAD EXPECTED-CHECK ON TEST CASE '
                         TEST-CASE-CTR
           END-EVALUATE.

           PERFORM 3100-SHOW-TEST-CASE-RESULT.

       3000-EXIT.
           EXIT.

      *
      * 3100-SHOW-TEST-CASE-RESULT THRU -EXIT recaps one test case;
      * a failure gets a wider diagnostic dump, same shape as the
      * shop's other test drivers.
       3100-SHOW-TEST-CASE-RESULT.
           MOVE TEST-CASE-CTR                   TO TEST-CASE-CTR-DISP.

           IF TEST-CASE-PASSED
              ADD 1                             TO TEST-CASE-PASSED-CTR
              DISPLAY '---> TEST CASE ' TEST-CASE-CTR-DISP
                      ' -PASSED- ' TCIN-DESCRIPTION
           ELSE
              ADD 1                             TO TEST-CASE-FAILED-CTR
              MOVE EDLTC-FRAMES                 TO ACTUAL-FRAMES-DISP
              STRING 'TEST CASE ' DELIMITED BY SIZE
                     TEST-CASE-CTR-DISP-X       DELIMITED BY SIZE
                     ' FAILED AT '              DELIMITED BY SIZE
                     TC-FPS-DISP-X              DELIMITED BY SIZE
                     ' FPS - FRAMES '           DELIMITED BY SIZE
                     ACTUAL-FRAMES-DISP-X       DELIMITED BY SIZE
                INTO WK-BANNER-TEXT
              END-STRING
              DISPLAY ' '
              DISPLAY '!!-> ' WK-BANNER-TEXT ' <-!!'
              DISPLAY TCIN-DESCRIPTION
              DISPLAY 'EXPECTED CHECK: ' TCIN-EXPECTED-CHECK
                      ' FRAMES: ' TCIN-EXPECTED-FRAMES
              DISPLAY 'ACTUAL FRAMES:  ' EDLTC-FRAMES
              IF EDLR-RESULT NOT EQUAL ZERO
                 DISPLAY 'AT POSITION: ' EDLR-POSITION
                 DISPLAY 'DESCRIPTION: ' EDLR-DESCRIPTION
              END-IF
              DISPLAY ' '
           END-IF.

       3100-EXIT.
           EXIT.

      *
      * 5000-SHOW-STATISTICS THRU -EXIT prints the closing recap.
       5000-SHOW-STATISTICS.
           DISPLAY ' '.
           DISPLAY '************* TEST SUITE RECAP *************'.
           DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
           DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
           DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
           DISPLAY '**********************************************'.
           DISPLAY ' '.

       5000-EXIT.
           EXIT.

      *
       9100-RAISE-ERROR.
           MOVE 8                               TO RETURN-CODE.
           GOBACK.

       9100-EXIT.
           EXIT.

      *
       9200-RAISE-CALL-ERROR.
           DISPLAY 'CALL EXCEPTION IN EDLDTS01'.
           PERFORM 9100-RAISE-ERROR.

       9200-EXIT.
           EXIT.
