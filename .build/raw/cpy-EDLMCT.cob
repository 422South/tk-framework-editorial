      * RUN CONTROL TOTALS AREA
      * accumulated by EDLP001 during the parse pass,
      * formatted into the trailer block by EDLB001.
      *
       01 EDL-CONTROL-TOTALS.
         03 EDLCT-TITLE                    PIC X(60)  VALUE SPACE.
         03 EDLCT-DROP-MODE                PIC X      VALUE 'N'.
           88 EDLCT-DROP-FRAME-LIST                 VALUE 'Y'.
         03 EDLCT-EVENTS-PROCESSED         PIC 9(5) COMP
                                            VALUE ZERO.
         03 EDLCT-AUDIO-SKIPPED            PIC 9(5) COMP
                                            VALUE ZERO.
         03 EDLCT-HAS-TRANSITIONS          PIC X      VALUE 'N'.
           88 EDLCT-TRANSITIONS-PRESENT             VALUE 'Y'.
         03 EDLCT-TOTAL-REC-DURATION       PIC S9(9) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
