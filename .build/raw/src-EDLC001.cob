      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLC001.
       AUTHOR.       G ALAIMO.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 05/22/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLC001  -  COMMENT / LOCATOR METADATA EXTRACTOR
      * SCANS THE COMMENT LINES ACCUMULATED FOR ONE EVENT AND PULLS
      * OUT THE EVENT NAME, SHOT NAME, CLIP NAME, TAPE AND THE
      * ASC_SOP/ASC_SAT COLOR VALUES.  NO REGULAR EXPRESSION ENGINE
      * IS AVAILABLE ON THIS COMPILER: THE SHOT NAME IS DERIVED BY
      * THE FIXED RULE "CHARACTERS BEFORE THE FIRST UNDERSCORE"
      * (SEE ANALYSIS NOTE RQ8933).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 05/22/89  GA   RQ8920  ORIGINAL CODING - LOC AND CLIP NAME ONLY
      * 06/02/89  GA   RQ8921  ADD SOURCE FILE / TAPE EXTRACTION
      * 06/19/89  GA   RQ8933  ADD SHOT NAME - FIXED UNDERSCORE RULE
      * 08/14/89  RTB  RQ8955  ADD FROM/TO CLIP NAME - LAST ONE WINS
      * 10/03/89  GA   RQ8981  ADD ASC_SOP / ASC_SAT VERBATIM CAPTURE
      * 02/12/90  RTB  RQ9028  FIX LOC 3RD TOKEN WHEN LOC HAS 2 TOKENS
      * 12/03/98  GA   RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  GA   RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 04/09/02  RTB  RQ0201  TRIM TRAILING STAR-COMMENT DASHES
      * 07/30/04  GA   RQ0410  WIDEN VALUE-TEXT TO FULL LINE LENGTH
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS CM-UNDERSCORE-VALID IS '_'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-STAR                 PIC X(1)   VALUE '*'.
         03 CC-COLON                PIC X(1)   VALUE ':'.
         03 CC-UNDERSCORE           PIC X(1)   VALUE '_'.
         03 CC-LINE-LEN             PIC 9(3) COMP VALUE 120.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-SCAN-AREA.
         03 WORK-LINE               PIC X(120)    VALUE SPACE.
         03 SCAN-IDX                PIC 9(3) COMP VALUE ZERO.
         03 KEYWORD-START           PIC 9(3) COMP VALUE ZERO.
         03 COLON-POS               PIC 9(3) COMP VALUE ZERO.
         03 VALUE-START             PIC 9(3) COMP VALUE ZERO.
         03 FNS-START               PIC 9(3) COMP VALUE ZERO.
         03 FNS-RESULT              PIC 9(3) COMP VALUE ZERO.
         03 KW-LEN                  PIC 9(3) COMP VALUE ZERO.
         03 KW-TEXT                 PIC X(20)     VALUE SPACE.
         03 VALUE-LEN               PIC 9(3) COMP VALUE ZERO.
         03 VALUE-TEXT              PIC X(120)    VALUE SPACE.
         03 IS-KEYWORD-LINE         PIC X         VALUE 'N'.
           88 LINE-HAS-KEYWORD               VALUE 'Y'.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       01 LS-TOKEN-AREA.
         03 IN-TOKEN-SWITCH         PIC X         VALUE 'N'.
           88 CURRENTLY-IN-TOKEN              VALUE 'Y'.
         03 TOKEN-COUNT             PIC 9(3) COMP VALUE ZERO.
         03 TOKEN-COUNT-DISP        PIC 9(3)      VALUE ZERO.
         03 TOKEN-COUNT-DISP-X REDEFINES
            TOKEN-COUNT-DISP        PIC X(3).
         03 TOKEN-START             PIC 9(3) COMP VALUE ZERO.
         03 TOKEN-LEN               PIC 9(3) COMP VALUE ZERO.
         03 THIRD-TOKEN-TEXT        PIC X(20)     VALUE SPACE.
         03 LAST-TOKEN-TEXT         PIC X(20)     VALUE SPACE.
         03 CUR-CHAR                PIC X(1)      VALUE SPACE.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       01 LS-SHOT-NAME-AREA.
         03 UNDER-POS               PIC 9(3) COMP VALUE ZERO.
         03 UNDER-POS-DISP          PIC 9(3)      VALUE ZERO.
         03 UNDER-POS-DISP-X REDEFINES
            UNDER-POS-DISP          PIC X(3).
         03 NAME-LEN                PIC 9(3) COMP VALUE ZERO.
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       01 LS-DIAG-AREA.
         03 KEYWORD-LINE-COUNT      PIC 9(3) COMP VALUE ZERO.
         03 EDLCM-TOTAL-DISP        PIC 9(3)      VALUE ZERO.
         03 EDLCM-TOTAL-DISP-X REDEFINES
            EDLCM-TOTAL-DISP        PIC X(3).
         03 FILLER                  PIC X(04)     VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMCM.
      *
       COPY EDLMCO.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-COMMENT-BUFFER
                                EDL-COMMENT-RESULT
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION
           INITIALIZE EDL-COMMENT-RESULT.

           MOVE ZERO                            TO KEYWORD-LINE-COUNT.

           PERFORM 1000-SCAN-ONE-LINE
                   VARYING EDLCM-IDX FROM 1 BY 1
                   UNTIL EDLCM-IDX > EDLCM-TOTAL.

           PERFORM 5000-DERIVE-SHOT-NAME.

           IF EDLCM-TOTAL NOT EQUAL ZERO
              AND KEYWORD-LINE-COUNT EQUAL ZERO
              MOVE 4                            TO EDLR-RESULT
              MOVE EDLCM-TOTAL                  TO EDLCM-TOTAL-DISP
              STRING 'NO LOC/SOURCE FILE/CLIP NAME KEYWORDS IN '
                     EDLCM-TOTAL-DISP-X DELIMITED BY SIZE
                     ' COMMENT LINE(S)' DELIMITED BY SIZE
                     INTO EDLR-DESCRIPTION
              END-STRING
           END-IF.

       0000-EXIT.
           GOBACK.

      *
      * 1000-SCAN-ONE-LINE THRU -EXIT classifies one buffered comment
      * line and, if it carries a recognised keyword, dispatches it.
       1000-SCAN-ONE-LINE.
           MOVE EDLCM-LINE (EDLCM-IDX)          TO WORK-LINE
           MOVE 'N'                             TO IS-KEYWORD-LINE.

           PERFORM 1100-LOCATE-KEYWORD.

           IF LINE-HAS-KEYWORD
              ADD 1                             TO KEYWORD-LINE-COUNT
              PERFORM 1200-EXTRACT-KEYWORD-TEXT
              PERFORM 1300-EXTRACT-VALUE-TEXT
              PERFORM 2000-CLASSIFY-KEYWORD
           END-IF.

       1000-EXIT.
           EXIT.

      *
      * 1100-LOCATE-KEYWORD THRU -EXIT finds the keyword start (after
      * an optional leading '*' and spaces) and the colon that ends
      * it.  No colon found => a "pure comment", per RQ8933.
       1100-LOCATE-KEYWORD.
           MOVE 1                               TO FNS-START.
           PERFORM 1110-FIND-FIRST-NONSPACE.

           IF FNS-RESULT EQUAL ZERO
              GO TO 1100-EXIT
           END-IF.

           MOVE FNS-RESULT                      TO KEYWORD-START.

           IF WORK-LINE (KEYWORD-START:1) EQUAL CC-STAR
              COMPUTE FNS-START = KEYWORD-START + 1
              PERFORM 1110-FIND-FIRST-NONSPACE
              IF FNS-RESULT EQUAL ZERO
                 GO TO 1100-EXIT
              END-IF
              MOVE FNS-RESULT                   TO KEYWORD-START
           END-IF.

           MOVE ZERO                            TO COLON-POS.
           PERFORM 1120-FIND-COLON
                   VARYING SCAN-IDX FROM KEYWORD-START BY 1
                   UNTIL SCAN-IDX > CC-LINE-LEN
                   OR COLON-POS NOT EQUAL ZERO.

           IF COLON-POS NOT EQUAL ZERO
              MOVE 'Y'                          TO IS-KEYWORD-LINE
           END-IF.

       1100-EXIT.
           EXIT.

      *
       1110-FIND-FIRST-NONSPACE.
           MOVE ZERO                            TO FNS-RESULT.

           PERFORM 1111-CHECK-ONE-POSITION
                   VARYING SCAN-IDX FROM FNS-START BY 1
                   UNTIL SCAN-IDX > CC-LINE-LEN
                   OR FNS-RESULT NOT EQUAL ZERO.

       1110-EXIT.
           EXIT.

      *
       1111-CHECK-ONE-POSITION.
           IF WORK-LINE (SCAN-IDX:1) NOT EQUAL SPACE
              MOVE SCAN-IDX                     TO FNS-RESULT
           END-IF.

       1111-EXIT.
           EXIT.

      *
       1120-FIND-COLON.
           IF WORK-LINE (SCAN-IDX:1) EQUAL CC-COLON
              MOVE SCAN-IDX                     TO COLON-POS
           END-IF.

       1120-EXIT.
           EXIT.

      *
      * 1200-EXTRACT-KEYWORD-TEXT THRU -EXIT copies and right-trims
      * the keyword between KEYWORD-START and COLON-POS.
       1200-EXTRACT-KEYWORD-TEXT.
           MOVE SPACE                           TO KW-TEXT.
           COMPUTE KW-LEN = COLON-POS - KEYWORD-START.

           IF KW-LEN > 20
              MOVE 20                           TO KW-LEN
           END-IF.

           IF KW-LEN > ZERO
              MOVE WORK-LINE (KEYWORD-START:KW-LEN) TO KW-TEXT
           END-IF.

       1200-EXIT.
           EXIT.

      *
      * 1300-EXTRACT-VALUE-TEXT THRU -EXIT - value is the rest of the
      * line after the colon and any spaces immediately following it.
       1300-EXTRACT-VALUE-TEXT.
           MOVE SPACE                           TO VALUE-TEXT.
           COMPUTE FNS-START = COLON-POS + 1.
           PERFORM 1110-FIND-FIRST-NONSPACE.

           IF FNS-RESULT EQUAL ZERO
              GO TO 1300-EXIT
           END-IF.

           MOVE FNS-RESULT                      TO VALUE-START.
           COMPUTE VALUE-LEN = (CC-LINE-LEN - VALUE-START) + 1.
           MOVE WORK-LINE (VALUE-START:VALUE-LEN) TO VALUE-TEXT.

       1300-EXIT.
           EXIT.

      *
      * 2000-CLASSIFY-KEYWORD THRU -EXIT dispatches on the trimmed
      * keyword text per the COMMENT METADATA EXTRACTOR rules.
       2000-CLASSIFY-KEYWORD.
           EVALUATE KW-TEXT
              WHEN 'LOC'
                 PERFORM 2100-HANDLE-LOC
              WHEN 'SOURCE FILE'
                 PERFORM 2200-HANDLE-SOURCE-FILE
              WHEN 'CLIP NAME'
              WHEN 'FROM CLIP NAME'
              WHEN 'TO CLIP NAME'
                 MOVE VALUE-TEXT (1:30)         TO EDLCO-CLIP-NAME
              WHEN 'ASC_SOP'
                 MOVE VALUE-TEXT (1:60)         TO EDLCO-ASC-SOP
              WHEN 'ASC_SAT'
                 MOVE VALUE-TEXT (1:10)         TO EDLCO-ASC-SAT
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.

       2000-EXIT.
           EXIT.

      *
      * 2100-HANDLE-LOC THRU -EXIT - event name is the 3rd space
      * separated token of the LOC value, when more than 2 tokens are
      * present (RQ9028).
       2100-HANDLE-LOC.
           PERFORM 3000-TOKENIZE-VALUE.

           IF TOKEN-COUNT > 2
              MOVE THIRD-TOKEN-TEXT             TO EDLCO-NAME
           ELSE
              IF EDLR-RESULT EQUAL ZERO
                 MOVE 8                         TO EDLR-RESULT
                 MOVE TOKEN-COUNT                TO TOKEN-COUNT-DISP
                 STRING 'LOC LINE HAS ONLY ' DELIMITED BY SIZE
                        TOKEN-COUNT-DISP-X DELIMITED BY SIZE
                        ' TOKEN(S) - EVENT NAME NOT SET'
                                                 DELIMITED BY SIZE
                        INTO EDLR-DESCRIPTION
                 END-STRING
                 MOVE 'LOC'                     TO EDLR-POSITION (1:3)
              END-IF
           END-IF.

       2100-EXIT.
           EXIT.

      *
      * 2200-HANDLE-SOURCE-FILE THRU -EXIT - tape is the last space
      * separated token of the SOURCE FILE value.
       2200-HANDLE-SOURCE-FILE.
           PERFORM 3000-TOKENIZE-VALUE.

           IF TOKEN-COUNT NOT EQUAL ZERO
              MOVE LAST-TOKEN-TEXT              TO EDLCO-TAPE
           END-IF.

       2200-EXIT.
           EXIT.

      *
      * 3000-TOKENIZE-VALUE THRU -EXIT scans VALUE-TEXT for space
      * separated tokens, counting them and remembering the 3rd and
      * the last - the only two facts the LOC/SOURCE FILE rules need.
       3000-TOKENIZE-VALUE.
           MOVE 'N'                             TO IN-TOKEN-SWITCH
           MOVE ZERO                            TO TOKEN-COUNT
                                                    TOKEN-START
           MOVE SPACE                           TO THIRD-TOKEN-TEXT
                                                    LAST-TOKEN-TEXT.

           PERFORM 3100-SCAN-ONE-CHAR
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX > CC-LINE-LEN.

       3000-EXIT.
           EXIT.

      *
       3100-SCAN-ONE-CHAR.
           MOVE VALUE-TEXT (SCAN-IDX:1)         TO CUR-CHAR.

           IF CUR-CHAR NOT EQUAL SPACE
              IF NOT CURRENTLY-IN-TOKEN
                 MOVE 'Y'                       TO IN-TOKEN-SWITCH
                 MOVE SCAN-IDX                  TO TOKEN-START
                 ADD 1                          TO TOKEN-COUNT
              END-IF
           ELSE
              IF CURRENTLY-IN-TOKEN
                 PERFORM 3200-CLOSE-TOKEN
              END-IF
           END-IF.

       3100-EXIT.
           EXIT.

      *
      * 3200-CLOSE-TOKEN THRU -EXIT ends the token that started at
      * TOKEN-START, one position before the current scan index.
       3200-CLOSE-TOKEN.
           MOVE 'N'                             TO IN-TOKEN-SWITCH
           COMPUTE TOKEN-LEN = SCAN-IDX - TOKEN-START.

           IF TOKEN-LEN > 20
              MOVE 20                           TO TOKEN-LEN
           END-IF.

           MOVE SPACE                           TO LAST-TOKEN-TEXT
           MOVE VALUE-TEXT (TOKEN-START:TOKEN-LEN) TO LAST-TOKEN-TEXT.

           IF TOKEN-COUNT EQUAL 3
              MOVE LAST-TOKEN-TEXT              TO THIRD-TOKEN-TEXT
           END-IF.

       3200-EXIT.
           EXIT.

      *
      * 5000-DERIVE-SHOT-NAME THRU -EXIT applies the fixed "characters
      * before first underscore" shot-name rule (RQ8933 - no regex
      * engine available on this compiler; default shot name = event
      * name when no underscore is found).
       5000-DERIVE-SHOT-NAME.
           MOVE EDLCO-NAME                      TO EDLCO-SHOT-NAME.

           IF EDLCO-NAME EQUAL SPACE
              GO TO 5000-EXIT
           END-IF.

           IF EDLCO-NAME (1:1) NOT EQUAL CC-UNDERSCORE
              PERFORM 5100-FIND-UNDERSCORE
              IF UNDER-POS NOT EQUAL ZERO
                 AND UNDER-POS > 1
                 MOVE SPACE                     TO EDLCO-SHOT-NAME
                 COMPUTE NAME-LEN = UNDER-POS - 1
                 MOVE EDLCO-NAME (1:NAME-LEN)   TO EDLCO-SHOT-NAME
                 MOVE UNDER-POS                 TO UNDER-POS-DISP
                 IF EDLR-RESULT EQUAL ZERO
                    STRING 'SHOT NAME DERIVED - UNDERSCORE AT POS '
                           UNDER-POS-DISP-X      DELIMITED BY SIZE
                                                 INTO EDLR-POSITION
                    END-STRING
                 END-IF
              END-IF
           END-IF.

       5000-EXIT.
           EXIT.

      *
       5100-FIND-UNDERSCORE.
           MOVE ZERO                            TO UNDER-POS.

           PERFORM 5110-CHECK-ONE-CHAR
                   VARYING SCAN-IDX FROM 1 BY 1
                   UNTIL SCAN-IDX > 20
                   OR UNDER-POS NOT EQUAL ZERO.

       5100-EXIT.
           EXIT.

      *
       5110-CHECK-ONE-CHAR.
           IF EDLCO-NAME (SCAN-IDX:1) IS CM-UNDERSCORE-VALID
              MOVE SCAN-IDX                     TO UNDER-POS
           END-IF.

       5110-EXIT.
           EXIT.
