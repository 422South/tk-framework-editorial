      * RETIME REQUEST AREA - PASSED TO EDLR001
      * carries the tokens off an M2 line (reel/speed/source-in are
      * not needed by EDLR001 itself except speed and source-in) plus
      * the frame-rate context needed to convert speed into a source
      * duration and the record duration already measured by EDLP001.
      *
       01 EDL-RETIME-AREA.
         03 EDLRT-SPEED-TEXT               PIC X(11)  VALUE SPACE.
         03 EDLRT-SOURCE-IN-TEXT           PIC X(12)  VALUE SPACE.
         03 EDLRT-FPS-CODE                 PIC 9(2) COMP
                                            VALUE ZERO.
         03 EDLRT-DROP-FLAG                PIC X      VALUE 'N'.
         03 EDLRT-REC-DURATION             PIC S9(9) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
