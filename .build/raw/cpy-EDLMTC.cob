      * TIMECODE CONVERSION LINKAGE AREA
      * shared by EDLT001 (timecode to frames) and EDLT002
      * (frames to timecode); also carries the arithmetic
      * add/subtract request handled by EDLT002.
      *
       01 EDL-TC-AREA.
         03 EDLTC-STRING                   PIC X(12)  VALUE SPACE.
         03 EDLTC-PARTS.
           05 EDLTC-HH                     PIC 9(3)   VALUE ZERO.
           05 EDLTC-MM                     PIC 9(2)   VALUE ZERO.
           05 EDLTC-SS                     PIC 9(2)   VALUE ZERO.
           05 EDLTC-FF                     PIC 9(2)   VALUE ZERO.
         03 EDLTC-DELIM                    PIC X      VALUE ':'.
         03 EDLTC-FPS-CODE                 PIC 9(2) COMP
                                            VALUE ZERO.
         03 EDLTC-DROP-FLAG                PIC X      VALUE 'N'.
           88 EDLTC-IS-DROP-FRAME                  VALUE 'Y'.
           88 EDLTC-IS-NON-DROP-FRAME              VALUE 'N'.
         03 EDLTC-EXPLICIT-FLAG            PIC X      VALUE 'N'.
           88 EDLTC-FLAG-WAS-GIVEN                 VALUE 'Y'.
         03 EDLTC-IS-SOURCE-TC             PIC X      VALUE 'N'.
           88 EDLTC-SOURCE-TIMECODE                VALUE 'Y'.
         03 EDLTC-FRAMES                   PIC S9(9) COMP
                                            VALUE ZERO.
         03 EDLTC-OPCODE                   PIC X      VALUE 'N'.
           88 EDLTC-OP-ADD                          VALUE 'A'.
           88 EDLTC-OP-SUBTRACT                     VALUE 'S'.
           88 EDLTC-OP-NONE                         VALUE 'N'.
         03 EDLTC-OPERAND                  PIC S9(9) COMP
                                            VALUE ZERO.
         03 FILLER                         PIC X(04)  VALUE SPACE.
