      * COMMENT METADATA OUTPUT AREA - RETURNED BY EDLC001
      *
       01 EDL-COMMENT-RESULT.
         03 EDLCO-NAME                     PIC X(20)  VALUE SPACE.
         03 EDLCO-SHOT-NAME                PIC X(20)  VALUE SPACE.
         03 EDLCO-CLIP-NAME                PIC X(30)  VALUE SPACE.
         03 EDLCO-TAPE                     PIC X(20)  VALUE SPACE.
         03 EDLCO-ASC-SOP                  PIC X(60)  VALUE SPACE.
         03 EDLCO-ASC-SAT                  PIC X(10)  VALUE SPACE.
         03 FILLER                         PIC X(04)  VALUE SPACE.
