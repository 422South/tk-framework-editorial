      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.   EDLB001.
       AUTHOR.       M D WHITFIELD.
       INSTALLATION. POST PRODUCTION SYSTEMS GROUP.
       DATE-WRITTEN. 05/10/89.
       DATE-COMPILED.
       SECURITY.     UNCLASSIFIED - RESTRICTED DISTRIBUTION.
      *----------------------------------------------------------------
      * EDLB001  -  EVENT REPORT LINE BUILDER
      * BUILDS, ONE CALL AT A TIME, THE THREE VIEWS OF THE 132-COLUMN
      * PRINT LINE: THE EVENT DETAIL LINE, THE RETIME COMMENT LINE
      * AND THE SIX END-OF-LIST TOTAL LINES.  DOES NOT WRITE: EDLP001
      * OWNS THE OUTPUT FD AND DOES THE WRITE AFTER EACH CALL (RQ9002).
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 05/10/89  MDW  RQ9002  ORIGINAL CODING - DETAIL LINE ONLY
      * 05/24/89  MDW  RQ9006  ADD RETIME COMMENT LINE
      * 06/14/89  RTB  RQ9014  ADD SIX-LINE TRAILER BLOCK
      * 12/03/98  MDW  RQ9884  Y2K - NO DATE FIELDS PROCESSED, REVIEWED
      * 12/03/98  MDW  RQ9884  Y2K - CERTIFIED NO CENTURY-SENSITIVE DATA
      * 09/25/03  RTB  RQ0367  TAPE COLUMN WIDENED TO 14, TRUNCATE MOVE
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS BM-DROP-MODE-VALID IS 'Y', 'N'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       01 WK-LITERALS.
         03 CC-DROP-LABEL           PIC X(9)   VALUE 'DROP'.
         03 CC-NON-DROP-LABEL       PIC X(9)   VALUE 'NON-DROP'.
         03 CC-YES-LABEL            PIC X(3)   VALUE 'YES'.
         03 CC-NO-LABEL             PIC X(3)   VALUE 'NO'.
         03 FILLER                  PIC X(04)  VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
      *
       01 LS-BUILD-AREA.
         03 EVENTS-DISP             PIC 9(5)      VALUE ZERO.
         03 EVENTS-DISP-X REDEFINES
            EVENTS-DISP             PIC X(5).
         03 AUDIO-DISP              PIC 9(5)      VALUE ZERO.
         03 AUDIO-DISP-X REDEFINES
            AUDIO-DISP              PIC X(5).
         03 DURATION-DISP           PIC 9(9)      VALUE ZERO.
         03 DURATION-DISP-X REDEFINES
            DURATION-DISP           PIC X(9).
         03 FILLER                  PIC X(04)      VALUE SPACE.
      *
       LINKAGE SECTION.
      *
       COPY EDLMBM.
      *
       01 EDL-BUILDER-EVENT-ROW.
         COPY EDLMEO REPLACING ==:E:== BY ==L==.
      *
       COPY EDLMRP.
      *
       COPY EDLMCT.
      *
       COPY EDLMTC.
      *
       COPY EDLMCR.
      *
       PROCEDURE DIVISION USING EDL-BUILDER-MODE
                                EDL-BUILDER-EVENT-ROW
                                EDL-REPORT-LINE
                                EDL-CONTROL-TOTALS
                                EDL-TC-AREA
                                EDL-RESULT-AREA.
      *
       0000-BEGIN.
           MOVE ZERO                            TO EDLR-RESULT
           MOVE SPACE                           TO EDLR-DESCRIPTION
                                                    EDLR-POSITION
                                                    EDLRP-LINE-TEXT.

           EVALUATE TRUE
              WHEN EDLBM-DETAIL
                 PERFORM 1000-BUILD-DETAIL-LINE
              WHEN EDLBM-RETIME
                 PERFORM 2000-BUILD-RETIME-LINE
              WHEN EDLBM-TRAILER
                 PERFORM 3000-BUILD-TRAILER-LINE
              WHEN OTHER
                 MOVE 4                         TO EDLR-RESULT
                 MOVE 'UNKNOWN REPORT BUILDER MODE CODE'
                                                 TO EDLR-DESCRIPTION
           END-EVALUATE.

       0000-EXIT.
           GOBACK.

      *
      * 1000-BUILD-DETAIL-LINE THRU -EXIT lays out the 132-column
      * event detail line (columns per the REPORTS layout); the four
      * timecodes are converted from stored frame counts by EDLT002,
      * reusing the fps-code/drop-flag EDLP001 left standing in
      * EDL-TC-AREA for the run.
       1000-BUILD-DETAIL-LINE.
           MOVE EV-L-ID                         TO EDLDT-EVENT-ID.
           MOVE EV-L-REEL                       TO EDLDT-REEL.
           MOVE EV-L-CHANNELS                   TO EDLDT-CHANNELS.

           MOVE EV-L-SRC-IN-FRM                 TO EDLTC-FRAMES
           MOVE 'Y'                             TO EDLTC-IS-SOURCE-TC
           MOVE 'N'                             TO EDLTC-OPCODE
           CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA
           MOVE EDLTC-STRING (1:11)             TO EDLDT-SRC-IN.

           MOVE EV-L-SRC-OUT-FRM                TO EDLTC-FRAMES
           CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA
           MOVE EDLTC-STRING (1:11)             TO EDLDT-SRC-OUT.

           MOVE EV-L-REC-IN-FRM                 TO EDLTC-FRAMES
           MOVE 'N'                             TO EDLTC-IS-SOURCE-TC
           CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA
           MOVE EDLTC-STRING (1:11)             TO EDLDT-REC-IN.

           MOVE EV-L-REC-OUT-FRM                TO EDLTC-FRAMES
           CALL 'EDLT002' USING EDL-TC-AREA EDL-RESULT-AREA
           MOVE EDLTC-STRING (1:11)             TO EDLDT-REC-OUT.

           MOVE EV-L-SHOT-NAME                  TO EDLDT-SHOT-NAME.
           MOVE EV-L-CLIP-NAME                  TO EDLDT-CLIP-NAME.
           MOVE EV-L-TAPE (1:14)                TO EDLDT-TAPE.

       1000-EXIT.
           EXIT.

      *
      * 2000-BUILD-RETIME-LINE THRU -EXIT lays out the follow-on
      * retime comment line printed under a retimed event's detail
      * line.
       2000-BUILD-RETIME-LINE.
           MOVE EV-L-RETIME-CMT                 TO EDLRT-COMMENT.

       2000-EXIT.
           EXIT.

      *
      * 3000-BUILD-TRAILER-LINE THRU -EXIT builds one of the six
      * end-of-list total lines, selected by EDLBM-STAT-NO.
       3000-BUILD-TRAILER-LINE.
           EVALUATE EDLBM-STAT-NO
              WHEN 1
                 MOVE 'LIST TITLE'              TO EDLTR-LABEL
                 MOVE EDLCT-TITLE                TO EDLTR-VALUE
              WHEN 2
                 MOVE 'DROP-FRAME MODE'         TO EDLTR-LABEL
                 IF EDLCT-DROP-MODE IS NOT BM-DROP-MODE-VALID
                    MOVE 4                      TO EDLR-RESULT
                    MOVE 'BAD DROP-FRAME MODE FLAG IN CONTROL TOTALS'
                                                 TO EDLR-DESCRIPTION
                 ELSE
                    IF EDLCT-DROP-FRAME-LIST
                       MOVE CC-DROP-LABEL       TO EDLTR-VALUE
                    ELSE
                       MOVE CC-NON-DROP-LABEL   TO EDLTR-VALUE
                    END-IF
                 END-IF
              WHEN 3
                 MOVE 'EVENTS PROCESSED'        TO EDLTR-LABEL
                 MOVE EDLCT-EVENTS-PROCESSED    TO EVENTS-DISP
                 MOVE EVENTS-DISP-X             TO EDLTR-VALUE
              WHEN 4
                 MOVE 'AUDIO EVENTS SKIPPED'    TO EDLTR-LABEL
                 MOVE EDLCT-AUDIO-SKIPPED       TO AUDIO-DISP
                 MOVE AUDIO-DISP-X              TO EDLTR-VALUE
              WHEN 5
                 MOVE 'TRANSITIONS PRESENT'     TO EDLTR-LABEL
                 IF EDLCT-TRANSITIONS-PRESENT
                    MOVE CC-YES-LABEL           TO EDLTR-VALUE
                 ELSE
                    MOVE CC-NO-LABEL            TO EDLTR-VALUE
                 END-IF
              WHEN 6
                 MOVE 'TOTAL RECORD DURATION (FRAMES)'
                                                 TO EDLTR-LABEL
                 MOVE EDLCT-TOTAL-REC-DURATION  TO DURATION-DISP
                 MOVE DURATION-DISP-X           TO EDLTR-VALUE
              WHEN OTHER
                 MOVE 4                         TO EDLR-RESULT
                 MOVE 'UNKNOWN TRAILER STAT NUMBER'
                                                 TO EDLR-DESCRIPTION
           END-EVALUATE.

       3000-EXIT.
           EXIT.
